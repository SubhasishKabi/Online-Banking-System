000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNTXN000.
000120 AUTHOR.         R S KOVACH.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   02/14/1989.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNTXN000 - TRANSACTION SEARCH / ANNOTATION RUN               *
000190*  PURE LOOKUP-AND-FILTER PASS OVER TXNMAST - NO BALANCE MATH.   *
000200*  TWO REQUEST TYPES ON TXNTRAN: 'F' FILTERS AND LISTS MATCHING  *
000210*  TXN ROWS TO TXNSRCH; 'U' RE-TAGS ONE TXN'S DESCRIPTION/       *
000220*  CATEGORY AND REWRITES THE MASTER.                             *
000230*****************************************************************
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* 02/14/89 rsk  ORIGINAL PROGRAM - FILTER/SEARCH ONLY
000270* 09/09/98 djw  Y2K - DATE-RANGE COMPARES NOW CCYY-MM-DD (RETRO)
000280* 10/30/08 ml   REQ 33011 - ADDED CATEGORY/UPDATE REQUEST TYPE
000290* 06/02/13 ml   REQ 33019 - SWITCHED TXN SOURCE TO IN-MEMORY TABLE
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     CLASS NUMERIC-CODE IS '0' THRU '9'
000350     UPSI-0 ON STATUS IS RERUN-REQUESTED
000360            OFF STATUS IS NORMAL-RUN.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT ACCOUNT-FILE      ASSIGN TO ACCTMAST
000400            ORGANIZATION IS LINE SEQUENTIAL.
000410     SELECT TXN-FILE          ASSIGN TO TXNMAST
000420            ORGANIZATION IS LINE SEQUENTIAL.
000430     SELECT NEW-TXN-FILE      ASSIGN TO TXNMAST-NEW
000440            ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT TXN-TRAN-FILE     ASSIGN TO TXNTRAN
000460            ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT SEARCH-RPT-FILE   ASSIGN TO TXNSRCH
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  ACCOUNT-FILE
000520     LABEL RECORDS ARE STANDARD.
000530 01  ACCOUNT-FILE-REC.
000540     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000550 FD  TXN-FILE
000560     LABEL RECORDS ARE STANDARD.
000570 01  TXN-FILE-REC.
000580     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000590 FD  NEW-TXN-FILE
000600     LABEL RECORDS ARE STANDARD.
000610 01  NEW-TXN-FILE-REC.
000620     COPY TXNMAS REPLACING TXN-RECORD BY NEW-TXN-FILE-REC.
000630 FD  TXN-TRAN-FILE
000640     LABEL RECORDS ARE STANDARD.
000650 01  TXT-TRAN-REC.
000660     05  TXT-ACTION-CODE         PIC X(1).
000670         88  TXT-IS-FILTER           VALUE 'F'.
000680         88  TXT-IS-UPDATE           VALUE 'U'.
000690     05  TXT-ACCOUNT-ID          PIC 9(9).
000700     05  TXT-CUSTOMER-ID         PIC 9(9).
000710     05  TXT-FROM-DATE           PIC X(10).
000720     05  TXT-TO-DATE             PIC X(10).
000730     05  TXT-MIN-AMOUNT          PIC S9(11)V99.
000740     05  TXT-MAX-AMOUNT          PIC S9(11)V99.
000750     05  TXT-TYPE-FILTER         PIC X(12).
000760     05  TXT-CATEGORY-FILTER     PIC X(30).
000770     05  TXT-TXN-ID              PIC 9(9).
000780     05  TXT-NEW-DESCRIPTION     PIC X(100).
000790     05  TXT-NEW-CATEGORY        PIC X(30).
000800     05  FILLER                  PIC X(20).
000810 FD  SEARCH-RPT-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 01  SEARCH-RPT-LINE             PIC X(133).
000840
000850 WORKING-STORAGE SECTION.
000860     COPY LNWORK.
000870 01  WS-SWITCHES.
000880     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
000890         88  ACCT-EOF                 VALUE 'Y'.
000900     05  WS-TXN-EOF-SW           PIC X(1)  VALUE 'N'.
000910         88  TXN-EOF                   VALUE 'Y'.
000920     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
000930         88  TRAN-EOF                  VALUE 'Y'.
000940     05  WS-ACCT-FOUND-SW        PIC X(1)  VALUE 'N'.
000950         88  ACCT-FOUND                VALUE 'Y'.
000960     05  WS-TXN-FOUND-SW         PIC X(1)  VALUE 'N'.
000970         88  TXN-FOUND                 VALUE 'Y'.
000980 01  WS-COUNTERS.
000990     05  WS-TRAN-CTR             PIC 9(7) COMP VALUE 0.
001000     05  WS-MATCH-CTR            PIC 9(7) COMP VALUE 0.
001010     05  WS-REJECT-CTR           PIC 9(7) COMP VALUE 0.
001020 01  ACCT-TABLE.
001030     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001040     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001050         10  ACCT-TAB-ID         PIC 9(9).
001060         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001070 01  TXN-TABLE.
001080     05  TXN-TAB-CTR             PIC 9(7) COMP VALUE 0.
001090     05  TXN-TAB OCCURS 5000 TIMES INDEXED BY TXN-IX.
001100         10  TXN-TAB-ID          PIC 9(9).
001110         10  TXN-TAB-ACCOUNT-ID  PIC 9(9).
001120         10  TXN-TAB-TYPE        PIC X(12).
001130         10  TXN-TAB-AMOUNT      PIC S9(11)V99 COMP-3.
001140         10  TXN-TAB-REF-ACCT    PIC 9(9).
001150         10  TXN-TAB-DESCRIPTION PIC X(100).
001160         10  TXN-TAB-CATEGORY    PIC X(30).
001170         10  TXN-TAB-OCCURRED-AT PIC X(25).
001180 01  WS-OWNER-CUST-ID             PIC 9(9).
001190 01  WS-UPDATE-IX                 PIC S9(4) COMP.
001200
001210 PROCEDURE DIVISION.
001220 A010-MAIN-LINE.
001230     DISPLAY 'LNTXN000 - TRANSACTION SEARCH RUN STARTING'
001240         UPON CRT.
001250     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001260     PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT
001270         UNTIL TRAN-EOF.
001280     PERFORM 8000-WRITE-NEW-TXN-MASTER
001290         THRU 8000-WRITE-NEW-TXN-MASTER-EXIT.
001300     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
001310     STOP RUN.
001320
001330 1000-INITIALIZE.
001340     OPEN INPUT  ACCOUNT-FILE.
001350     OPEN INPUT  TXN-FILE.
001360     OPEN INPUT  TXN-TRAN-FILE.
001370     OPEN OUTPUT SEARCH-RPT-FILE.
001380     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-LOAD-ACCOUNTS-EXIT
001390         UNTIL ACCT-EOF.
001400     PERFORM 1200-LOAD-TXN THRU 1200-LOAD-TXN-EXIT
001410         UNTIL TXN-EOF.
001420     CLOSE ACCOUNT-FILE.
001430     CLOSE TXN-FILE.
001440     READ TXN-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
001450 1000-INITIALIZE-EXIT.
001460     EXIT.
001470
001480 1100-LOAD-ACCOUNTS.
001490     READ ACCOUNT-FILE
001500         AT END SET ACCT-EOF TO TRUE
001510         NOT AT END
001520             ADD 1 TO ACCT-TAB-CTR
001530             SET ACCT-IX TO ACCT-TAB-CTR
001540             MOVE ACCT-ID OF ACCOUNT-FILE-REC
001550                                TO ACCT-TAB-ID (ACCT-IX)
001560             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
001570                            TO ACCT-TAB-CUSTOMER-ID (ACCT-IX).
001580 1100-LOAD-ACCOUNTS-EXIT.
001590     EXIT.
001600
001610 1200-LOAD-TXN.
001620     READ TXN-FILE
001630         AT END SET TXN-EOF TO TRUE
001640         NOT AT END
001650             ADD 1 TO TXN-TAB-CTR
001660             SET TXN-IX TO TXN-TAB-CTR
001670             MOVE TXN-ID OF TXN-FILE-REC
001680                            TO TXN-TAB-ID (TXN-IX)
001690             MOVE TXN-ACCOUNT-ID OF TXN-FILE-REC
001700                            TO TXN-TAB-ACCOUNT-ID (TXN-IX)
001710             MOVE TXN-TYPE OF TXN-FILE-REC
001720                            TO TXN-TAB-TYPE (TXN-IX)
001730             MOVE TXN-AMOUNT OF TXN-FILE-REC
001740                            TO TXN-TAB-AMOUNT (TXN-IX)
001750             MOVE TXN-REF-ACCOUNT-ID OF TXN-FILE-REC
001760                            TO TXN-TAB-REF-ACCT (TXN-IX)
001770             MOVE TXN-DESCRIPTION OF TXN-FILE-REC
001780                            TO TXN-TAB-DESCRIPTION (TXN-IX)
001790             MOVE TXN-CATEGORY OF TXN-FILE-REC
001800                            TO TXN-TAB-CATEGORY (TXN-IX)
001810             MOVE TXN-OCCURRED-AT OF TXN-FILE-REC
001820                            TO TXN-TAB-OCCURRED-AT (TXN-IX).
001830 1200-LOAD-TXN-EXIT.
001840     EXIT.
001850
001860******************************************************************
001870*  DISPATCH                                                      *
001880******************************************************************
001890 2000-PROCESS-TRAN.
001900     ADD 1 TO WS-TRAN-CTR.
001910     PERFORM 2100-CHECK-OWNERSHIP THRU 2100-CHECK-OWNERSHIP-EXIT.
001920     IF NOT ACCT-FOUND OR WS-OWNER-CUST-ID NOT = TXT-CUSTOMER-ID
001930         ADD 1 TO WS-REJECT-CTR
001940         DISPLAY 'TXN REQUEST REJECTED - ACCOUNT NOT OWNED'
001950             UPON CRT
001960     ELSE
001970     IF TXT-IS-FILTER
001980         PERFORM 3000-FILTER-TXN THRU 3000-FILTER-TXN-EXIT
001990     ELSE
002000     IF TXT-IS-UPDATE
002010         PERFORM 4000-UPDATE-TXN-META
002020             THRU 4000-UPDATE-TXN-META-EXIT
002030     ELSE
002040         ADD 1 TO WS-REJECT-CTR
002050         DISPLAY 'UNKNOWN TXN REQUEST CODE ' TXT-ACTION-CODE
002060             UPON CRT.
002070     READ TXN-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002080 2000-PROCESS-TRAN-EXIT.
002090     EXIT.
002100
002110 2100-CHECK-OWNERSHIP.
002120     SET ACCT-FOUND TO FALSE.
002130     MOVE 0 TO WS-OWNER-CUST-ID.
002140     PERFORM 2110-SCAN-ACCT THRU 2110-SCAN-ACCT-EXIT
002150         VARYING ACCT-IX FROM 1 BY 1
002160         UNTIL ACCT-IX > ACCT-TAB-CTR.
002170 2100-CHECK-OWNERSHIP-EXIT.
002180     EXIT.
002190
002200 2110-SCAN-ACCT.
002210     IF ACCT-TAB-ID (ACCT-IX) = TXT-ACCOUNT-ID
002220         SET ACCT-FOUND TO TRUE
002230         SET WS-OWNER-CUST-ID TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
002240         SET ACCT-IX TO ACCT-TAB-CTR.
002250 2110-SCAN-ACCT-EXIT.
002260     EXIT.
002270
002280******************************************************************
002290*  FILTER - ACCOUNT/DATE-RANGE/AMOUNT-RANGE/TYPE/CATEGORY        *
002300*  SPACES/ZERO ON A FILTER FIELD MEANS "NO FILTER ON THIS KEY"   *
002310******************************************************************
002320 3000-FILTER-TXN.
002330     PERFORM 3010-SCAN-AND-LIST THRU 3010-SCAN-AND-LIST-EXIT
002340         VARYING TXN-IX FROM 1 BY 1
002350         UNTIL TXN-IX > TXN-TAB-CTR.
002360 3000-FILTER-TXN-EXIT.
002370     EXIT.
002380
002390 3010-SCAN-AND-LIST.
002400     IF TXN-TAB-ACCOUNT-ID (TXN-IX) = TXT-ACCOUNT-ID
002410         AND (TXT-FROM-DATE = SPACES OR
002420             TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) NOT <
002430                 TXT-FROM-DATE)
002440         AND (TXT-TO-DATE = SPACES OR
002450             TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) NOT >
002460                 TXT-TO-DATE)
002470         AND (TXT-MIN-AMOUNT = 0 OR
002480             TXN-TAB-AMOUNT (TXN-IX) NOT < TXT-MIN-AMOUNT)
002490         AND (TXT-MAX-AMOUNT = 0 OR
002500             TXN-TAB-AMOUNT (TXN-IX) NOT > TXT-MAX-AMOUNT)
002510         AND (TXT-TYPE-FILTER = SPACES OR
002520             TXN-TAB-TYPE (TXN-IX) = TXT-TYPE-FILTER)
002530         AND (TXT-CATEGORY-FILTER = SPACES OR
002540             TXN-TAB-CATEGORY (TXN-IX) = TXT-CATEGORY-FILTER)
002550         ADD 1 TO WS-MATCH-CTR
002560         MOVE SPACES TO SEARCH-RPT-LINE
002570         STRING TXN-TAB-ID (TXN-IX) ' '
002580             TXN-TAB-OCCURRED-AT (TXN-IX) ' '
002590             TXN-TAB-TYPE (TXN-IX) ' '
002600             TXN-TAB-AMOUNT (TXN-IX) ' '
002610             TXN-TAB-CATEGORY (TXN-IX) ' '
002620             TXN-TAB-DESCRIPTION (TXN-IX)
002630             DELIMITED BY SIZE INTO SEARCH-RPT-LINE
002640         WRITE SEARCH-RPT-LINE.
002650 3010-SCAN-AND-LIST-EXIT.
002660     EXIT.
002670
002680******************************************************************
002690*  UPDATE - RE-TAG ONE TXN'S DESCRIPTION/CATEGORY                *
002700******************************************************************
002710 4000-UPDATE-TXN-META.
002720     SET TXN-FOUND TO FALSE.
002730     MOVE 0 TO WS-UPDATE-IX.
002740     PERFORM 4010-SCAN-FOR-UPDATE THRU 4010-SCAN-FOR-UPDATE-EXIT
002750         VARYING TXN-IX FROM 1 BY 1
002760         UNTIL TXN-IX > TXN-TAB-CTR.
002770     IF NOT TXN-FOUND
002780         ADD 1 TO WS-REJECT-CTR
002790         DISPLAY 'UPDATE REJECTED - NO SUCH TXN' UPON CRT
002800     ELSE
002810         MOVE TXT-NEW-DESCRIPTION TO
002820             TXN-TAB-DESCRIPTION (WS-UPDATE-IX)
002830         MOVE TXT-NEW-CATEGORY   TO
002840             TXN-TAB-CATEGORY (WS-UPDATE-IX)
002850         ADD 1 TO WS-MATCH-CTR.
002860 4000-UPDATE-TXN-META-EXIT.
002870     EXIT.
002880
002890 4010-SCAN-FOR-UPDATE.
002900     IF TXN-TAB-ID (TXN-IX) = TXT-TXN-ID
002910         AND TXN-TAB-ACCOUNT-ID (TXN-IX) = TXT-ACCOUNT-ID
002920         SET TXN-FOUND TO TRUE
002930         SET WS-UPDATE-IX TO TXN-IX
002940         SET TXN-IX TO TXN-TAB-CTR.
002950 4010-SCAN-FOR-UPDATE-EXIT.
002960     EXIT.
002970
002980 8000-WRITE-NEW-TXN-MASTER.
002990     OPEN OUTPUT NEW-TXN-FILE.
003000     PERFORM 8010-WRITE-ONE-TXN THRU 8010-WRITE-ONE-TXN-EXIT
003010         VARYING TXN-IX FROM 1 BY 1
003020         UNTIL TXN-IX > TXN-TAB-CTR.
003030     CLOSE NEW-TXN-FILE.
003040 8000-WRITE-NEW-TXN-MASTER-EXIT.
003050     EXIT.
003060
003070 8010-WRITE-ONE-TXN.
003080     MOVE SPACES                 TO NEW-TXN-FILE-REC.
003090     MOVE TXN-TAB-ID (TXN-IX)    TO TXN-ID OF NEW-TXN-FILE-REC.
003100     MOVE TXN-TAB-ACCOUNT-ID (TXN-IX) TO
003110         TXN-ACCOUNT-ID OF NEW-TXN-FILE-REC.
003120     MOVE TXN-TAB-TYPE (TXN-IX)  TO TXN-TYPE OF NEW-TXN-FILE-REC.
003130     MOVE TXN-TAB-AMOUNT (TXN-IX) TO
003140         TXN-AMOUNT OF NEW-TXN-FILE-REC.
003150     MOVE TXN-TAB-REF-ACCT (TXN-IX) TO
003160         TXN-REF-ACCOUNT-ID OF NEW-TXN-FILE-REC.
003170     MOVE TXN-TAB-DESCRIPTION (TXN-IX) TO
003180         TXN-DESCRIPTION OF NEW-TXN-FILE-REC.
003190     MOVE TXN-TAB-CATEGORY (TXN-IX) TO
003200         TXN-CATEGORY OF NEW-TXN-FILE-REC.
003210     MOVE TXN-TAB-OCCURRED-AT (TXN-IX) TO
003220         TXN-OCCURRED-AT OF NEW-TXN-FILE-REC.
003230     WRITE NEW-TXN-FILE-REC.
003240 8010-WRITE-ONE-TXN-EXIT.
003250     EXIT.
003260
003270 9000-END-RUN.
003280     CLOSE TXN-TRAN-FILE.
003290     CLOSE SEARCH-RPT-FILE.
003300     DISPLAY 'LNTXN000 - TRAN READ    = ' WS-TRAN-CTR UPON CRT.
003310     DISPLAY 'LNTXN000 - MATCHES      = ' WS-MATCH-CTR UPON CRT.
003320     DISPLAY 'LNTXN000 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
003330 9000-END-RUN-EXIT.
003340     EXIT.
