000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNVEHL00.
000120 AUTHOR.         E JAROSZ.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   04/11/1987.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNVEHL00 - VEHICLE LOAN SERVICING RUN                        *
000190*  SAME LIFE CYCLE SHAPE AS LNLOAN00 BUT NO SEPARATE "DISBURSED" *
000200*  STATE - APPROVED GOES STRAIGHT TO ACTIVE ON DISBURSEMENT, AND *
000210*  THE FULL VLOAN-LOAN-AMOUNT IS CREDITED IN ONE SHOT.           *
000220*****************************************************************
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250* 04/11/87 ej   ORIGINAL PROGRAM - APPLY/APPROVE/DISBURSE ONLY
000260* 01/05/99 djw  Y2K - APPLICATION/APPROVAL DATES NOW CCYY-MM-DD
000270* 09/19/03 rsk  REQ 4011 - ADDED PAY-INSTALLMENT, RENEW STEPS
000280* 07/02/10 ml   REQ 34018 - ADDED CLOSE STEP, DOWN-PAYMENT FIELD
000290* 02/06/13 ml   REQ 33018 - SHARED EMI MATH MOVED TO LNWORK COPY
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     CLASS NUMERIC-CODE IS '0' THRU '9'
000350     UPSI-0 ON STATUS IS RERUN-REQUESTED
000360            OFF STATUS IS NORMAL-RUN.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMAST
000400            ORGANIZATION IS LINE SEQUENTIAL.
000410     SELECT ACCOUNT-FILE     ASSIGN TO ACCTMAST
000420            ORGANIZATION IS LINE SEQUENTIAL.
000430     SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTMAST-NEW
000440            ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT VEHL-FILE        ASSIGN TO VEHLMAST
000460            ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT NEW-VEHL-FILE    ASSIGN TO VEHLMAST-NEW
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT VEHL-TRAN-FILE   ASSIGN TO VEHLTRAN
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT TXN-FILE         ASSIGN TO TXNMAST
000520            ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  CUSTOMER-FILE
000580     LABEL RECORDS ARE STANDARD.
000590 01  CUSTOMER-FILE-REC.
000600     COPY CUSTMAS REPLACING CUST-RECORD BY CUSTOMER-FILE-REC.
000610 FD  ACCOUNT-FILE
000620     LABEL RECORDS ARE STANDARD.
000630 01  ACCOUNT-FILE-REC.
000640     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000650 FD  NEW-ACCOUNT-FILE
000660     LABEL RECORDS ARE STANDARD.
000670 01  NEW-ACCOUNT-FILE-REC.
000680     COPY ACCTMAS REPLACING ACCT-RECORD BY NEW-ACCOUNT-FILE-REC.
000690 FD  VEHL-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 01  VEHL-FILE-REC.
000720     COPY VEHLMAS REPLACING VEHICLE-LOAN-RECORD BY VEHL-FILE-REC.
000730 FD  NEW-VEHL-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 01  NEW-VEHL-FILE-REC.
000760     COPY VEHLMAS REPLACING VEHICLE-LOAN-RECORD BY
000770                             NEW-VEHL-FILE-REC.
000780 FD  TXN-FILE
000790     LABEL RECORDS ARE STANDARD.
000800 01  TXN-FILE-REC.
000810     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000820 FD  INSTALLMENT-FILE
000830     LABEL RECORDS ARE STANDARD.
000840 01  INSTALLMENT-FILE-REC.
000850     COPY INSTMAS REPLACING INSTALLMENT-RECORD BY
000860                             INSTALLMENT-FILE-REC.
000870 FD  VEHL-TRAN-FILE
000880     LABEL RECORDS ARE STANDARD.
000890 01  VEHL-TRAN-REC.
000900     05  VET-ACTION-CODE         PIC X(1).
000910         88  VET-IS-APPLY            VALUE 'A'.
000920         88  VET-IS-APPROVE          VALUE 'V'.
000930         88  VET-IS-REJECT           VALUE 'J'.
000940         88  VET-IS-DISBURSE         VALUE 'D'.
000950         88  VET-IS-PAY              VALUE 'P'.
000960         88  VET-IS-RENEW            VALUE 'N'.
000970         88  VET-IS-CLOSE            VALUE 'C'.
000980     05  VET-LOAN-ID             PIC 9(9).
000990     05  VET-CUSTOMER-ID         PIC 9(9).
001000     05  VET-ACCOUNT-ID          PIC 9(9).
001010     05  VET-LOAN-AMOUNT         PIC S9(11)V99.
001020     05  VET-INTEREST-RATE       PIC S9(3)V9(4).
001030     05  VET-TENURE-MONTHS       PIC 9(3).
001040     05  VET-VEHICLE-TYPE        PIC X(10).
001050     05  VET-VEHICLE-MAKE        PIC X(30).
001060     05  VET-VEHICLE-MODEL       PIC X(30).
001070     05  VET-VEHICLE-YEAR        PIC 9(4).
001080     05  VET-VEHICLE-PRICE       PIC S9(11)V99.
001090     05  VET-DOWN-PAYMENT        PIC S9(11)V99.
001100     05  VET-MONTHLY-INCOME      PIC S9(11)V99.
001110     05  VET-EMPLOYMENT-TYPE     PIC X(15).
001120     05  VET-OFFICER-ID          PIC 9(9).
001130     05  VET-REJECT-REASON       PIC X(200).
001140     05  VET-PAY-AMOUNT          PIC S9(9)V99.
001150     05  VET-ADD-AMOUNT          PIC S9(11)V99.
001160     05  FILLER                  PIC X(20).
001170
001180 WORKING-STORAGE SECTION.
001190     COPY LNWORK.
001200 01  WS-SWITCHES.
001210     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
001220         88  CUST-EOF                VALUE 'Y'.
001230     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
001240         88  ACCT-EOF                VALUE 'Y'.
001250     05  WS-VEHL-EOF-SW          PIC X(1)  VALUE 'N'.
001260         88  VEHL-EOF                VALUE 'Y'.
001270     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
001280         88  TRAN-EOF                VALUE 'Y'.
001290     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
001300         88  CUST-FOUND              VALUE 'Y'.
001310     05  WS-ACCT-FOUND-SW        PIC X(1)  VALUE 'N'.
001320         88  ACCT-FOUND              VALUE 'Y'.
001330     05  WS-VEHL-FOUND-SW        PIC X(1)  VALUE 'N'.
001340         88  VEHL-FOUND              VALUE 'Y'.
001350 01  WS-COUNTERS.
001360     05  WS-CUST-CTR             PIC 9(5)  COMP VALUE 0.
001370     05  WS-TRAN-CTR             PIC 9(7)  COMP VALUE 0.
001380     05  WS-TXN-CTR              PIC 9(7)  COMP VALUE 0.
001390     05  WS-INST-CTR             PIC 9(7)  COMP VALUE 0.
001400     05  WS-REJECT-CTR           PIC 9(7)  COMP VALUE 0.
001410     05  WS-NEXT-VEHL-ID         PIC 9(9)  COMP-3 VALUE 0.
001420 01  CUST-TABLE.
001430     05  CUST-TAB OCCURS 300 TIMES INDEXED BY CUST-IX.
001440         10  CUST-TAB-ID         PIC 9(9).
001450 01  ACCT-TABLE.
001460     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001470     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001480         10  ACCT-TAB-ID         PIC 9(9).
001490         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001500         10  ACCT-TAB-NUMBER     PIC X(20).
001510         10  ACCT-TAB-BALANCE    PIC S9(11)V99 COMP-3.
001520         10  ACCT-TAB-STATUS     PIC X(10).
001530         10  ACCT-TAB-CREATED-AT PIC X(25).
001540 01  VEHL-TABLE.
001550     05  VEHL-TAB-CTR            PIC 9(5) COMP VALUE 0.
001560     05  VEHL-TAB OCCURS 1000 TIMES INDEXED BY VEHL-IX.
001570         10  VEHL-TAB-ID               PIC 9(9).
001580         10  VEHL-TAB-CUSTOMER-ID      PIC 9(9).
001590         10  VEHL-TAB-ACCOUNT-ID       PIC 9(9).
001600         10  VEHL-TAB-AMOUNT           PIC S9(11)V99 COMP-3.
001610         10  VEHL-TAB-RATE             PIC S9(3)V9(4) COMP-3.
001620         10  VEHL-TAB-TENURE           PIC 9(3).
001630         10  VEHL-TAB-EMI              PIC S9(9)V99 COMP-3.
001640         10  VEHL-TAB-TYPE             PIC X(10).
001650         10  VEHL-TAB-MAKE             PIC X(30).
001660         10  VEHL-TAB-MODEL            PIC X(30).
001670         10  VEHL-TAB-YEAR             PIC 9(4).
001680         10  VEHL-TAB-PRICE            PIC S9(11)V99 COMP-3.
001690         10  VEHL-TAB-DOWN-PMT         PIC S9(11)V99 COMP-3.
001700         10  VEHL-TAB-STATUS           PIC X(10).
001710         10  VEHL-TAB-INCOME           PIC S9(11)V99 COMP-3.
001720         10  VEHL-TAB-EMPL-TYPE        PIC X(15).
001730         10  VEHL-TAB-OUTSTANDING      PIC S9(11)V99 COMP-3.
001740         10  VEHL-TAB-APPROVED-BY      PIC 9(9).
001750         10  VEHL-TAB-REJECT-REASON    PIC X(200).
001760         10  VEHL-TAB-APPL-DATE        PIC X(25).
001770         10  VEHL-TAB-APPROVAL-DATE    PIC X(25).
001780         10  VEHL-TAB-DISB-DATE        PIC X(25).
001790         10  VEHL-TAB-EMI-START        PIC X(25).
001800 01  WS-V-IX                     PIC S9(4) COMP.
001810 01  WS-EMI-RESULT                PIC S9(9)V99 COMP-3.
001820 01  WS-EMI-PRINCIPAL             PIC S9(11)V99 COMP-3.
001830 01  WS-EMI-RATE                  PIC S9(3)V9(4) COMP-3.
001840 01  WS-EMI-TENURE                PIC 9(3).
001850
001860 PROCEDURE DIVISION.
001870 A010-MAIN-LINE.
001880     DISPLAY 'LNVEHL00 - VEHICLE LOAN RUN STARTING' UPON CRT.
001890     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001900     PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT
001910         UNTIL TRAN-EOF.
001920     PERFORM 8000-WRITE-NEW-VEHL-MASTER
001930         THRU 8000-WRITE-NEW-VEHL-MASTER-EXIT.
001940     PERFORM 8100-WRITE-NEW-ACCT-MASTER
001950         THRU 8100-WRITE-NEW-ACCT-MASTER-EXIT.
001960     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
001970     STOP RUN.
001980
001990 1000-INITIALIZE.
002000     OPEN INPUT  CUSTOMER-FILE.
002010     OPEN INPUT  ACCOUNT-FILE.
002020     OPEN INPUT  VEHL-FILE.
002030     OPEN INPUT  VEHL-TRAN-FILE.
002040     OPEN EXTEND TXN-FILE.
002050     OPEN EXTEND INSTALLMENT-FILE.
002060     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-LOAD-CUSTOMERS-EXIT
002070         UNTIL CUST-EOF.
002080     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-LOAD-ACCOUNTS-EXIT
002090         UNTIL ACCT-EOF.
002100     PERFORM 1300-LOAD-VEHL THRU 1300-LOAD-VEHL-EXIT
002110         UNTIL VEHL-EOF.
002120     CLOSE CUSTOMER-FILE.
002130     CLOSE ACCOUNT-FILE.
002140     CLOSE VEHL-FILE.
002150     MOVE VEHL-TAB-CTR            TO WS-NEXT-VEHL-ID.
002160     READ VEHL-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002170 1000-INITIALIZE-EXIT.
002180     EXIT.
002190
002200 1100-LOAD-CUSTOMERS.
002210     READ CUSTOMER-FILE
002220         AT END SET CUST-EOF TO TRUE
002230         NOT AT END
002240             ADD 1 TO WS-CUST-CTR
002250             SET CUST-IX TO WS-CUST-CTR
002260             MOVE CUST-ID OF CUSTOMER-FILE-REC
002270                                  TO CUST-TAB-ID (CUST-IX).
002280 1100-LOAD-CUSTOMERS-EXIT.
002290     EXIT.
002300
002310 1200-LOAD-ACCOUNTS.
002320     READ ACCOUNT-FILE
002330         AT END SET ACCT-EOF TO TRUE
002340         NOT AT END
002350             ADD 1 TO ACCT-TAB-CTR
002360             SET ACCT-IX TO ACCT-TAB-CTR
002370             MOVE ACCT-ID OF ACCOUNT-FILE-REC
002380                                TO ACCT-TAB-ID (ACCT-IX)
002390             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
002400                                TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
002410             MOVE ACCT-NUMBER OF ACCOUNT-FILE-REC
002420                                TO ACCT-TAB-NUMBER (ACCT-IX)
002430             MOVE ACCT-BALANCE OF ACCOUNT-FILE-REC
002440                                TO ACCT-TAB-BALANCE (ACCT-IX)
002450             MOVE ACCT-STATUS OF ACCOUNT-FILE-REC
002460                                TO ACCT-TAB-STATUS (ACCT-IX)
002470             MOVE ACCT-CREATED-AT OF ACCOUNT-FILE-REC
002480                                TO ACCT-TAB-CREATED-AT (ACCT-IX).
002490 1200-LOAD-ACCOUNTS-EXIT.
002500     EXIT.
002510
002520 1300-LOAD-VEHL.
002530     READ VEHL-FILE
002540         AT END SET VEHL-EOF TO TRUE
002550         NOT AT END
002560             ADD 1 TO VEHL-TAB-CTR
002570             SET VEHL-IX TO VEHL-TAB-CTR
002580             MOVE VLOAN-ID OF VEHL-FILE-REC
002590                            TO VEHL-TAB-ID (VEHL-IX)
002600             MOVE VLOAN-CUSTOMER-ID OF VEHL-FILE-REC
002610                            TO VEHL-TAB-CUSTOMER-ID (VEHL-IX)
002620             MOVE VLOAN-ACCOUNT-ID OF VEHL-FILE-REC
002630                            TO VEHL-TAB-ACCOUNT-ID (VEHL-IX)
002640             MOVE VLOAN-LOAN-AMOUNT OF VEHL-FILE-REC
002650                            TO VEHL-TAB-AMOUNT (VEHL-IX)
002660             MOVE VLOAN-INTEREST-RATE OF VEHL-FILE-REC
002670                            TO VEHL-TAB-RATE (VEHL-IX)
002680             MOVE VLOAN-TENURE-MONTHS OF VEHL-FILE-REC
002690                            TO VEHL-TAB-TENURE (VEHL-IX)
002700             MOVE VLOAN-MONTHLY-EMI OF VEHL-FILE-REC
002710                            TO VEHL-TAB-EMI (VEHL-IX)
002720             MOVE VLOAN-VEHICLE-TYPE OF VEHL-FILE-REC
002730                            TO VEHL-TAB-TYPE (VEHL-IX)
002740             MOVE VLOAN-VEHICLE-MAKE OF VEHL-FILE-REC
002750                            TO VEHL-TAB-MAKE (VEHL-IX)
002760             MOVE VLOAN-VEHICLE-MODEL OF VEHL-FILE-REC
002770                            TO VEHL-TAB-MODEL (VEHL-IX)
002780             MOVE VLOAN-VEHICLE-YEAR OF VEHL-FILE-REC
002790                            TO VEHL-TAB-YEAR (VEHL-IX)
002800             MOVE VLOAN-VEHICLE-PRICE OF VEHL-FILE-REC
002810                            TO VEHL-TAB-PRICE (VEHL-IX)
002820             MOVE VLOAN-DOWN-PAYMENT OF VEHL-FILE-REC
002830                            TO VEHL-TAB-DOWN-PMT (VEHL-IX)
002840             MOVE VLOAN-STATUS OF VEHL-FILE-REC
002850                            TO VEHL-TAB-STATUS (VEHL-IX)
002860             MOVE VLOAN-MONTHLY-INCOME OF VEHL-FILE-REC
002870                            TO VEHL-TAB-INCOME (VEHL-IX)
002880             MOVE VLOAN-EMPLOYMENT-TYPE OF VEHL-FILE-REC
002890                            TO VEHL-TAB-EMPL-TYPE (VEHL-IX)
002900             MOVE VLOAN-OUTSTANDING-AMOUNT OF VEHL-FILE-REC
002910                            TO VEHL-TAB-OUTSTANDING (VEHL-IX)
002920             MOVE VLOAN-APPROVED-BY OF VEHL-FILE-REC
002930                            TO VEHL-TAB-APPROVED-BY (VEHL-IX)
002940             MOVE VLOAN-REJECTION-REASON OF VEHL-FILE-REC
002950                            TO VEHL-TAB-REJECT-REASON (VEHL-IX)
002960             MOVE VLOAN-APPLICATION-DATE OF VEHL-FILE-REC
002970                            TO VEHL-TAB-APPL-DATE (VEHL-IX)
002980             MOVE VLOAN-APPROVAL-DATE OF VEHL-FILE-REC
002990                            TO VEHL-TAB-APPROVAL-DATE (VEHL-IX)
003000             MOVE VLOAN-DISBURSEMENT-DATE OF VEHL-FILE-REC
003010                            TO VEHL-TAB-DISB-DATE (VEHL-IX)
003020             MOVE VLOAN-EMI-START-DATE OF VEHL-FILE-REC
003030                            TO VEHL-TAB-EMI-START (VEHL-IX).
003040 1300-LOAD-VEHL-EXIT.
003050     EXIT.
003060
003070******************************************************************
003080*  DISPATCH                                                      *
003090******************************************************************
003100 2000-PROCESS-TRAN.
003110     ADD 1 TO WS-TRAN-CTR.
003120     IF VET-IS-APPLY
003130         PERFORM 2100-APPLY-LOAN THRU 2100-APPLY-LOAN-EXIT
003140     ELSE
003150     IF VET-IS-APPROVE
003160         PERFORM 3000-APPROVE-LOAN THRU 3000-APPROVE-LOAN-EXIT
003170     ELSE
003180     IF VET-IS-REJECT
003190         PERFORM 3500-REJECT-LOAN THRU 3500-REJECT-LOAN-EXIT
003200     ELSE
003210     IF VET-IS-DISBURSE
003220         PERFORM 4000-DISBURSE-LOAN THRU 4000-DISBURSE-LOAN-EXIT
003230     ELSE
003240     IF VET-IS-PAY
003250         PERFORM 5000-PAY-INSTALLMENT
003260             THRU 5000-PAY-INSTALLMENT-EXIT
003270     ELSE
003280     IF VET-IS-RENEW
003290         PERFORM 6000-RENEW-LOAN THRU 6000-RENEW-LOAN-EXIT
003300     ELSE
003310     IF VET-IS-CLOSE
003320         PERFORM 7000-CLOSE-LOAN THRU 7000-CLOSE-LOAN-EXIT
003330     ELSE
003340         ADD 1 TO WS-REJECT-CTR
003350         DISPLAY 'UNKNOWN VEHICLE LOAN ACTION '
003360             VET-ACTION-CODE UPON CRT.
003370     READ VEHL-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
003380 2000-PROCESS-TRAN-EXIT.
003390     EXIT.
003400
003410******************************************************************
003420*  APPLY - NO EXTRA RANGE CHECKS - ACCEPTED AS GIVEN PER REQ    *
003430*  4011.  SEE LNLOAN00 7100-VALIDATE-APPLY FOR THE STRICTER     *
003440*  BOOK'S INCOME/TENURE EDITS - THIS BOOK DOES NOT CARRY THEM.  *
003450******************************************************************
003460 2100-APPLY-LOAN.
003470     PERFORM 7000-FIND-CUSTOMER THRU 7000-FIND-CUSTOMER-EXIT.
003480     IF NOT CUST-FOUND
003490         ADD 1 TO WS-REJECT-CTR
003500         DISPLAY 'APPLY REJECTED - NO SUCH CUSTOMER' UPON CRT
003510     ELSE
003520         MOVE VET-LOAN-AMOUNT     TO WS-EMI-PRINCIPAL
003530         MOVE VET-INTEREST-RATE   TO WS-EMI-RATE
003540         MOVE VET-TENURE-MONTHS   TO WS-EMI-TENURE
003550         PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
003560         ADD 1 TO VEHL-TAB-CTR
003570         SET VEHL-IX TO VEHL-TAB-CTR
003580         ADD 1 TO WS-NEXT-VEHL-ID
003590         MOVE WS-NEXT-VEHL-ID     TO VEHL-TAB-ID (VEHL-IX)
003600         MOVE VET-CUSTOMER-ID     TO
003610                           VEHL-TAB-CUSTOMER-ID (VEHL-IX)
003620         MOVE VET-ACCOUNT-ID      TO
003630                           VEHL-TAB-ACCOUNT-ID (VEHL-IX)
003640         MOVE VET-LOAN-AMOUNT     TO VEHL-TAB-AMOUNT (VEHL-IX)
003650         MOVE VET-INTEREST-RATE   TO VEHL-TAB-RATE (VEHL-IX)
003660         MOVE VET-TENURE-MONTHS   TO VEHL-TAB-TENURE (VEHL-IX)
003670         MOVE WS-EMI-RESULT       TO VEHL-TAB-EMI (VEHL-IX)
003680         MOVE VET-VEHICLE-TYPE    TO VEHL-TAB-TYPE (VEHL-IX)
003690         MOVE VET-VEHICLE-MAKE    TO VEHL-TAB-MAKE (VEHL-IX)
003700         MOVE VET-VEHICLE-MODEL   TO VEHL-TAB-MODEL (VEHL-IX)
003710         MOVE VET-VEHICLE-YEAR    TO VEHL-TAB-YEAR (VEHL-IX)
003720         MOVE VET-VEHICLE-PRICE   TO VEHL-TAB-PRICE (VEHL-IX)
003730         MOVE VET-DOWN-PAYMENT    TO
003740                           VEHL-TAB-DOWN-PMT (VEHL-IX)
003750         MOVE 'PENDING'           TO VEHL-TAB-STATUS (VEHL-IX)
003760         MOVE VET-MONTHLY-INCOME  TO VEHL-TAB-INCOME (VEHL-IX)
003770         MOVE VET-EMPLOYMENT-TYPE TO
003780                           VEHL-TAB-EMPL-TYPE (VEHL-IX)
003790         MOVE VET-LOAN-AMOUNT     TO
003800                           VEHL-TAB-OUTSTANDING (VEHL-IX)
003810         MOVE 0                   TO
003820                           VEHL-TAB-APPROVED-BY (VEHL-IX)
003830         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
003840         MOVE LNW-WORK-DATE-OUT   TO
003850                           VEHL-TAB-APPL-DATE (VEHL-IX).
003860 2100-APPLY-LOAN-EXIT.
003870     EXIT.
003880
003890******************************************************************
003900*  SHARED REDUCING-BALANCE EMI FORMULA (SEE LNLOAN00 REMARKS)    *
003910******************************************************************
003920 2500-CALC-EMI.
003930     COMPUTE LNW-MONTHLY-RATE ROUNDED =
003940         WS-EMI-RATE / 1200.
003950     COMPUTE LNW-ONE-PLUS-RATE ROUNDED =
003960         1 + LNW-MONTHLY-RATE.
003970     COMPUTE LNW-COMPOUND-FACTOR ROUNDED =
003980         LNW-ONE-PLUS-RATE ** WS-EMI-TENURE.
003990     COMPUTE LNW-EMI-NUMERATOR ROUNDED =
004000         WS-EMI-PRINCIPAL * LNW-MONTHLY-RATE *
004010         LNW-COMPOUND-FACTOR.
004020     COMPUTE LNW-EMI-DENOMINATOR ROUNDED =
004030         LNW-COMPOUND-FACTOR - 1.
004040     IF LNW-EMI-DENOMINATOR = 0
004050         MOVE 0 TO WS-EMI-RESULT
004060     ELSE
004070         COMPUTE WS-EMI-RESULT ROUNDED =
004080             LNW-EMI-NUMERATOR / LNW-EMI-DENOMINATOR.
004090 2500-CALC-EMI-EXIT.
004100     EXIT.
004110
004120 3000-APPROVE-LOAN.
004130     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
004140     IF (NOT VEHL-FOUND) OR VEHL-TAB-STATUS (WS-V-IX) NOT =
004150         'PENDING'
004160         ADD 1 TO WS-REJECT-CTR
004170         DISPLAY 'APPROVE REJECTED - NOT PENDING' UPON CRT
004180     ELSE
004190         MOVE 'APPROVED'          TO VEHL-TAB-STATUS (WS-V-IX)
004200         MOVE VET-OFFICER-ID      TO
004210                           VEHL-TAB-APPROVED-BY (WS-V-IX)
004220         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004230         MOVE LNW-WORK-DATE-OUT   TO
004240                           VEHL-TAB-APPROVAL-DATE (WS-V-IX).
004250 3000-APPROVE-LOAN-EXIT.
004260     EXIT.
004270
004280 3500-REJECT-LOAN.
004290     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
004300     IF (NOT VEHL-FOUND) OR VEHL-TAB-STATUS (WS-V-IX) NOT =
004310         'PENDING'
004320         ADD 1 TO WS-REJECT-CTR
004330         DISPLAY 'REJECT REJECTED - NOT PENDING' UPON CRT
004340     ELSE
004350         MOVE 'REJECTED'          TO VEHL-TAB-STATUS (WS-V-IX)
004360         MOVE VET-REJECT-REASON   TO
004370                           VEHL-TAB-REJECT-REASON (WS-V-IX)
004380         MOVE VET-OFFICER-ID      TO
004390                           VEHL-TAB-APPROVED-BY (WS-V-IX).
004400 3500-REJECT-LOAN-EXIT.
004410     EXIT.
004420
004430******************************************************************
004440*  DISBURSE - APPROVED ONLY, STRAIGHT TO ACTIVE (NO DISBURSED)   *
004450******************************************************************
004460 4000-DISBURSE-LOAN.
004470     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
004480     IF (NOT VEHL-FOUND) OR VEHL-TAB-STATUS (WS-V-IX) NOT =
004490         'APPROVED'
004500         ADD 1 TO WS-REJECT-CTR
004510         DISPLAY 'DISBURSE REJECTED - NOT APPROVED' UPON CRT
004520     ELSE
004530         MOVE 'ACTIVE'            TO VEHL-TAB-STATUS (WS-V-IX)
004540         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004550         MOVE LNW-WORK-DATE-OUT   TO
004560                           VEHL-TAB-DISB-DATE (WS-V-IX)
004570         MOVE 30                  TO LNW-DAYS-TO-ADD
004580         PERFORM 7550-STAMP-PLUS-DAYS
004590             THRU 7550-STAMP-PLUS-DAYS-EXIT
004600         MOVE LNW-WORK-DATE-OUT   TO
004610                           VEHL-TAB-EMI-START (WS-V-IX)
004620         IF VEHL-TAB-ACCOUNT-ID (WS-V-IX) NOT = 0
004630             PERFORM 7400-CREDIT-ACCOUNT
004640                 THRU 7400-CREDIT-ACCOUNT-EXIT.
004650 4000-DISBURSE-LOAN-EXIT.
004660     EXIT.
004670
004680 5000-PAY-INSTALLMENT.
004690     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
004700     IF (NOT VEHL-FOUND)
004710         OR VEHL-TAB-CUSTOMER-ID (WS-V-IX) NOT = VET-CUSTOMER-ID
004720         OR VEHL-TAB-STATUS (WS-V-IX) NOT = 'ACTIVE'
004730         OR VEHL-TAB-EMI-START (WS-V-IX) > LNW-WORK-DATE-OUT
004740         ADD 1 TO WS-REJECT-CTR
004750         DISPLAY 'PAYMENT REJECTED - LOAN NOT PAYABLE' UPON CRT
004760     ELSE
004770         IF VEHL-TAB-OUTSTANDING (WS-V-IX) >
004780             VEHL-TAB-EMI (WS-V-IX)
004790             IF VET-PAY-AMOUNT NOT = VEHL-TAB-EMI (WS-V-IX)
004800                 ADD 1 TO WS-REJECT-CTR
004810                 DISPLAY 'PAYMENT REJECTED - MUST EQUAL EMI '
004820                     VEHL-TAB-EMI (WS-V-IX) UPON CRT
004830             ELSE
004840                 PERFORM 5100-POST-INSTALLMENT
004850                     THRU 5100-POST-INSTALLMENT-EXIT
004860         ELSE
004870             IF VET-PAY-AMOUNT NOT =
004880                 VEHL-TAB-OUTSTANDING (WS-V-IX)
004890                 ADD 1 TO WS-REJECT-CTR
004900                 DISPLAY
004910                   'PAYMENT REJECTED - MUST EQUAL OUTSTANDING '
004920                     VEHL-TAB-OUTSTANDING (WS-V-IX) UPON CRT
004930             ELSE
004940                 PERFORM 5100-POST-INSTALLMENT
004950                     THRU 5100-POST-INSTALLMENT-EXIT.
004960 5000-PAY-INSTALLMENT-EXIT.
004970     EXIT.
004980
004990 5100-POST-INSTALLMENT.
005000     SUBTRACT VET-PAY-AMOUNT FROM
005010         VEHL-TAB-OUTSTANDING (WS-V-IX).
005020     ADD 1 TO WS-INST-CTR.
005030     MOVE SPACES                  TO INSTALLMENT-FILE-REC.
005040     MOVE WS-INST-CTR             TO
005050         INST-ID OF INSTALLMENT-FILE-REC.
005060     MOVE VEHL-TAB-ID (WS-V-IX)   TO
005070         INST-LOAN-ID OF INSTALLMENT-FILE-REC.
005080     MOVE 'VEHICLE'               TO
005090         INST-LOAN-TYPE OF INSTALLMENT-FILE-REC.
005100     MOVE WS-INST-CTR             TO
005110         INST-INSTALLMENT-NUMBER OF INSTALLMENT-FILE-REC.
005120     MOVE VET-PAY-AMOUNT          TO
005130         INST-AMOUNT OF INSTALLMENT-FILE-REC.
005140     MOVE VET-PAY-AMOUNT          TO
005150         INST-PAID-AMOUNT OF INSTALLMENT-FILE-REC.
005160     PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT.
005170     MOVE LNW-WORK-DATE-OUT       TO
005180         INST-DUE-DATE OF INSTALLMENT-FILE-REC.
005190     MOVE LNW-WORK-DATE-OUT       TO
005200         INST-PAID-DATE OF INSTALLMENT-FILE-REC.
005210     MOVE 'PAID'                  TO
005220         INST-STATUS OF INSTALLMENT-FILE-REC.
005230     MOVE LNW-WORK-DATE-OUT       TO
005240         INST-CREATED-AT OF INSTALLMENT-FILE-REC.
005250     WRITE INSTALLMENT-FILE-REC.
005260     IF VEHL-TAB-OUTSTANDING (WS-V-IX) <= 0
005270         MOVE 'CLOSED'            TO VEHL-TAB-STATUS (WS-V-IX).
005280 5100-POST-INSTALLMENT-EXIT.
005290     EXIT.
005300
005310 6000-RENEW-LOAN.
005320     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
005330     IF (NOT VEHL-FOUND) OR VEHL-TAB-STATUS (WS-V-IX) NOT =
005340         'ACTIVE'
005350         ADD 1 TO WS-REJECT-CTR
005360         DISPLAY 'RENEW REJECTED - LOAN NOT ACTIVE' UPON CRT
005370     ELSE
005380         ADD VET-ADD-AMOUNT TO VEHL-TAB-OUTSTANDING (WS-V-IX)
005390         MOVE VEHL-TAB-OUTSTANDING (WS-V-IX) TO
005400                           VEHL-TAB-AMOUNT (WS-V-IX)
005410         MOVE VET-TENURE-MONTHS   TO
005420                           VEHL-TAB-TENURE (WS-V-IX)
005430         MOVE VEHL-TAB-AMOUNT (WS-V-IX)    TO WS-EMI-PRINCIPAL
005440         MOVE VEHL-TAB-RATE (WS-V-IX)      TO WS-EMI-RATE
005450         MOVE VEHL-TAB-TENURE (WS-V-IX)    TO WS-EMI-TENURE
005460         PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
005470         MOVE WS-EMI-RESULT       TO VEHL-TAB-EMI (WS-V-IX).
005480 6000-RENEW-LOAN-EXIT.
005490     EXIT.
005500
005510 7000-CLOSE-LOAN.
005520     PERFORM 7300-FIND-VEHL THRU 7300-FIND-VEHL-EXIT.
005530     IF (NOT VEHL-FOUND)
005540         OR VEHL-TAB-CUSTOMER-ID (WS-V-IX) NOT = VET-CUSTOMER-ID
005550         OR VEHL-TAB-OUTSTANDING (WS-V-IX) > 0
005560         ADD 1 TO WS-REJECT-CTR
005570         DISPLAY 'CLOSE REJECTED - OUTSTANDING NOT ZERO'
005580             UPON CRT
005590     ELSE
005600         MOVE 'CLOSED'            TO VEHL-TAB-STATUS (WS-V-IX).
005610 7000-CLOSE-LOAN-EXIT.
005620     EXIT.
005630
005640 7000-FIND-CUSTOMER.
005650     SET CUST-FOUND TO FALSE.
005660     SET CUST-IX TO 1.
005670     SEARCH CUST-TAB VARYING CUST-IX
005680         AT END SET CUST-FOUND TO FALSE
005690         WHEN CUST-TAB-ID (CUST-IX) = VET-CUSTOMER-ID
005700             SET CUST-FOUND TO TRUE.
005710 7000-FIND-CUSTOMER-EXIT.
005720     EXIT.
005730
005740 7300-FIND-VEHL.
005750     SET VEHL-FOUND TO FALSE.
005760     MOVE 0 TO WS-V-IX.
005770     PERFORM 7310-SCAN-VEHL THRU 7310-SCAN-VEHL-EXIT
005780         VARYING VEHL-IX FROM 1 BY 1
005790         UNTIL VEHL-IX > VEHL-TAB-CTR.
005800 7300-FIND-VEHL-EXIT.
005810     EXIT.
005820
005830 7310-SCAN-VEHL.
005840     IF VEHL-TAB-ID (VEHL-IX) = VET-LOAN-ID
005850         SET VEHL-FOUND TO TRUE
005860         SET WS-V-IX TO VEHL-IX
005870         SET VEHL-IX TO VEHL-TAB-CTR.
005880 7310-SCAN-VEHL-EXIT.
005890     EXIT.
005900
005910 7400-CREDIT-ACCOUNT.
005920     PERFORM 7410-SCAN-FOR-CREDIT THRU 7410-SCAN-FOR-CREDIT-EXIT
005930         VARYING ACCT-IX FROM 1 BY 1
005940         UNTIL ACCT-IX > ACCT-TAB-CTR.
005950 7400-CREDIT-ACCOUNT-EXIT.
005960     EXIT.
005970
005980 7410-SCAN-FOR-CREDIT.
005990     IF ACCT-TAB-ID (ACCT-IX) = VEHL-TAB-ACCOUNT-ID (WS-V-IX)
006000         ADD VEHL-TAB-AMOUNT (WS-V-IX) TO
006010             ACCT-TAB-BALANCE (ACCT-IX)
006020         ADD 1 TO WS-TXN-CTR
006030         MOVE SPACES              TO TXN-FILE-REC
006040         MOVE WS-TXN-CTR          TO TXN-ID OF TXN-FILE-REC
006050         MOVE ACCT-TAB-ID (ACCT-IX) TO
006060                            TXN-ACCOUNT-ID OF TXN-FILE-REC
006070         MOVE 'DEPOSIT'           TO TXN-TYPE OF TXN-FILE-REC
006080         MOVE VEHL-TAB-AMOUNT (WS-V-IX) TO
006090                            TXN-AMOUNT OF TXN-FILE-REC
006100         MOVE 0                   TO
006110                            TXN-REF-ACCOUNT-ID OF TXN-FILE-REC
006120         MOVE 'VEHICLE LOAN DISBURSEMENT' TO
006130                            TXN-DESCRIPTION OF TXN-FILE-REC
006140         MOVE LNW-WORK-DATE-OUT   TO
006150                            TXN-OCCURRED-AT OF TXN-FILE-REC
006160         WRITE TXN-FILE-REC
006170         SET ACCT-IX TO ACCT-TAB-CTR.
006180 7410-SCAN-FOR-CREDIT-EXIT.
006190     EXIT.
006200
006210 7500-STAMP-NOW.
006220     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
006230     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
006240         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
006250 7500-STAMP-NOW-EXIT.
006260     EXIT.
006270
006280******************************************************************
006290*  STAMP NOW-PLUS-N-DAYS - ADDS LNW-DAYS-TO-ADD TO TODAY'S DATE  *
006300*  AND ROLLS DAY-OF-MONTH OVER INTO THE NEXT MONTH/YEAR AS MANY  *
006310*  TIMES AS NEEDED (7560/7565/7570 BELOW) INSTEAD OF LETTING THE *
006320*  DAY FIGURE RUN PAST THE END OF THE MONTH.  REQ 41102.         *
006330******************************************************************
006340 7550-STAMP-PLUS-DAYS.
006350     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
006360     MOVE LNW-TODAY-YYYY      TO LNW-CALC-YYYY.
006370     MOVE LNW-TODAY-MM        TO LNW-CALC-MM.
006380     MOVE LNW-TODAY-DD        TO LNW-CALC-DD.
006390     ADD LNW-DAYS-TO-ADD      TO LNW-CALC-DD.
006400     PERFORM 7565-CALC-DAYS-IN-MONTH
006410         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
006420     PERFORM 7560-ROLL-CALC-DATE THRU 7560-ROLL-CALC-DATE-EXIT
006430         UNTIL LNW-CALC-DD NOT GREATER THAN LNW-DAYS-IN-MONTH.
006440     MOVE LNW-CALC-YYYY       TO LNW-TODAY-YYYY.
006450     MOVE LNW-CALC-MM         TO LNW-TODAY-MM.
006460     MOVE LNW-CALC-DD         TO LNW-TODAY-DD.
006470     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
006480         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
006490 7550-STAMP-PLUS-DAYS-EXIT.
006500     EXIT.
006510
006520 7560-ROLL-CALC-DATE.
006530     SUBTRACT LNW-DAYS-IN-MONTH FROM LNW-CALC-DD.
006540     ADD 1 TO LNW-CALC-MM.
006550     IF LNW-CALC-MM GREATER THAN 12
006560         MOVE 1 TO LNW-CALC-MM
006570         ADD 1 TO LNW-CALC-YYYY.
006580     PERFORM 7565-CALC-DAYS-IN-MONTH
006590         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
006600 7560-ROLL-CALC-DATE-EXIT.
006610     EXIT.
006620
006630 7565-CALC-DAYS-IN-MONTH.
006640     MOVE LNW-MONTH-DAYS (LNW-CALC-MM) TO LNW-DAYS-IN-MONTH.
006650     IF LNW-CALC-MM EQUAL 2
006660         PERFORM 7570-CHECK-LEAP-YEAR
006670             THRU 7570-CHECK-LEAP-YEAR-EXIT
006680         IF LNW-IS-LEAP-YEAR
006690             MOVE 29 TO LNW-DAYS-IN-MONTH.
006700 7565-CALC-DAYS-IN-MONTH-EXIT.
006710     EXIT.
006720
006730 7570-CHECK-LEAP-YEAR.
006740     SET LNW-NOT-LEAP-YEAR TO TRUE.
006750     DIVIDE LNW-CALC-YYYY BY 400 GIVING LNW-SUB
006760         REMAINDER LNW-LEAP-REM.
006770     IF LNW-LEAP-REM EQUAL ZERO
006780         SET LNW-IS-LEAP-YEAR TO TRUE
006790     ELSE
006800         DIVIDE LNW-CALC-YYYY BY 100 GIVING LNW-SUB
006810             REMAINDER LNW-LEAP-REM
006820         IF LNW-LEAP-REM NOT EQUAL ZERO
006830             DIVIDE LNW-CALC-YYYY BY 4 GIVING LNW-SUB
006840                 REMAINDER LNW-LEAP-REM
006850             IF LNW-LEAP-REM EQUAL ZERO
006860                 SET LNW-IS-LEAP-YEAR TO TRUE.
006870 7570-CHECK-LEAP-YEAR-EXIT.
006880     EXIT.
006890
006900 8000-WRITE-NEW-VEHL-MASTER.
006910     OPEN OUTPUT NEW-VEHL-FILE.
006920     PERFORM 8010-WRITE-ONE-VEHL THRU 8010-WRITE-ONE-VEHL-EXIT
006930         VARYING VEHL-IX FROM 1 BY 1
006940         UNTIL VEHL-IX > VEHL-TAB-CTR.
006950     CLOSE NEW-VEHL-FILE.
006960 8000-WRITE-NEW-VEHL-MASTER-EXIT.
006970     EXIT.
006980
006990 8010-WRITE-ONE-VEHL.
007000     MOVE SPACES                  TO NEW-VEHL-FILE-REC.
007010     MOVE VEHL-TAB-ID (VEHL-IX)  TO
007020         VLOAN-ID OF NEW-VEHL-FILE-REC.
007030     MOVE VEHL-TAB-CUSTOMER-ID (VEHL-IX) TO
007040         VLOAN-CUSTOMER-ID OF NEW-VEHL-FILE-REC.
007050     MOVE VEHL-TAB-ACCOUNT-ID (VEHL-IX) TO
007060         VLOAN-ACCOUNT-ID OF NEW-VEHL-FILE-REC.
007070     MOVE VEHL-TAB-AMOUNT (VEHL-IX) TO
007080         VLOAN-LOAN-AMOUNT OF NEW-VEHL-FILE-REC.
007090     MOVE VEHL-TAB-RATE (VEHL-IX) TO
007100         VLOAN-INTEREST-RATE OF NEW-VEHL-FILE-REC.
007110     MOVE VEHL-TAB-TENURE (VEHL-IX) TO
007120         VLOAN-TENURE-MONTHS OF NEW-VEHL-FILE-REC.
007130     MOVE VEHL-TAB-EMI (VEHL-IX) TO
007140         VLOAN-MONTHLY-EMI OF NEW-VEHL-FILE-REC.
007150     MOVE VEHL-TAB-TYPE (VEHL-IX) TO
007160         VLOAN-VEHICLE-TYPE OF NEW-VEHL-FILE-REC.
007170     MOVE VEHL-TAB-MAKE (VEHL-IX) TO
007180         VLOAN-VEHICLE-MAKE OF NEW-VEHL-FILE-REC.
007190     MOVE VEHL-TAB-MODEL (VEHL-IX) TO
007200         VLOAN-VEHICLE-MODEL OF NEW-VEHL-FILE-REC.
007210     MOVE VEHL-TAB-YEAR (VEHL-IX) TO
007220         VLOAN-VEHICLE-YEAR OF NEW-VEHL-FILE-REC.
007230     MOVE VEHL-TAB-PRICE (VEHL-IX) TO
007240         VLOAN-VEHICLE-PRICE OF NEW-VEHL-FILE-REC.
007250     MOVE VEHL-TAB-DOWN-PMT (VEHL-IX) TO
007260         VLOAN-DOWN-PAYMENT OF NEW-VEHL-FILE-REC.
007270     MOVE VEHL-TAB-STATUS (VEHL-IX) TO
007280         VLOAN-STATUS OF NEW-VEHL-FILE-REC.
007290     MOVE VEHL-TAB-INCOME (VEHL-IX) TO
007300         VLOAN-MONTHLY-INCOME OF NEW-VEHL-FILE-REC.
007310     MOVE VEHL-TAB-EMPL-TYPE (VEHL-IX) TO
007320         VLOAN-EMPLOYMENT-TYPE OF NEW-VEHL-FILE-REC.
007330     MOVE VEHL-TAB-OUTSTANDING (VEHL-IX) TO
007340         VLOAN-OUTSTANDING-AMOUNT OF NEW-VEHL-FILE-REC.
007350     MOVE VEHL-TAB-APPROVED-BY (VEHL-IX) TO
007360         VLOAN-APPROVED-BY OF NEW-VEHL-FILE-REC.
007370     MOVE VEHL-TAB-REJECT-REASON (VEHL-IX) TO
007380         VLOAN-REJECTION-REASON OF NEW-VEHL-FILE-REC.
007390     MOVE VEHL-TAB-APPL-DATE (VEHL-IX) TO
007400         VLOAN-APPLICATION-DATE OF NEW-VEHL-FILE-REC.
007410     MOVE VEHL-TAB-APPROVAL-DATE (VEHL-IX) TO
007420         VLOAN-APPROVAL-DATE OF NEW-VEHL-FILE-REC.
007430     MOVE VEHL-TAB-DISB-DATE (VEHL-IX) TO
007440         VLOAN-DISBURSEMENT-DATE OF NEW-VEHL-FILE-REC.
007450     MOVE VEHL-TAB-EMI-START (VEHL-IX) TO
007460         VLOAN-EMI-START-DATE OF NEW-VEHL-FILE-REC.
007470     WRITE NEW-VEHL-FILE-REC.
007480 8010-WRITE-ONE-VEHL-EXIT.
007490     EXIT.
007500
007510 8100-WRITE-NEW-ACCT-MASTER.
007520     OPEN OUTPUT NEW-ACCOUNT-FILE.
007530     PERFORM 8110-WRITE-ONE-ACCT THRU 8110-WRITE-ONE-ACCT-EXIT
007540         VARYING ACCT-IX FROM 1 BY 1
007550         UNTIL ACCT-IX > ACCT-TAB-CTR.
007560     CLOSE NEW-ACCOUNT-FILE.
007570 8100-WRITE-NEW-ACCT-MASTER-EXIT.
007580     EXIT.
007590
007600 8110-WRITE-ONE-ACCT.
007610     MOVE SPACES              TO NEW-ACCOUNT-FILE-REC.
007620     MOVE ACCT-TAB-ID (ACCT-IX) TO
007630                    ACCT-ID OF NEW-ACCOUNT-FILE-REC.
007640     MOVE ACCT-TAB-CUSTOMER-ID (ACCT-IX) TO
007650                    ACCT-CUSTOMER-ID OF NEW-ACCOUNT-FILE-REC.
007660     MOVE ACCT-TAB-NUMBER (ACCT-IX) TO
007670                    ACCT-NUMBER OF NEW-ACCOUNT-FILE-REC.
007680     MOVE ACCT-TAB-BALANCE (ACCT-IX) TO
007690                    ACCT-BALANCE OF NEW-ACCOUNT-FILE-REC.
007700     MOVE ACCT-TAB-STATUS (ACCT-IX) TO
007710                    ACCT-STATUS OF NEW-ACCOUNT-FILE-REC.
007720     MOVE ACCT-TAB-CREATED-AT (ACCT-IX) TO
007730                    ACCT-CREATED-AT OF NEW-ACCOUNT-FILE-REC.
007740     WRITE NEW-ACCOUNT-FILE-REC.
007750 8110-WRITE-ONE-ACCT-EXIT.
007760     EXIT.
007770
007780 9000-END-RUN.
007790     CLOSE VEHL-TRAN-FILE.
007800     CLOSE TXN-FILE.
007810     CLOSE INSTALLMENT-FILE.
007820     DISPLAY 'LNVEHL00 - TRAN READ    = ' WS-TRAN-CTR UPON CRT.
007830     DISPLAY 'LNVEHL00 - INST WRITTEN = ' WS-INST-CTR UPON CRT.
007840     DISPLAY 'LNVEHL00 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
007850 9000-END-RUN-EXIT.
007860     EXIT.
