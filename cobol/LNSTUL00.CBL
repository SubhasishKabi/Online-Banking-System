000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNSTUL00.
000120 AUTHOR.         R S KOVACH.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   02/11/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNSTUL00 - STUDENT LOAN SERVICING RUN                        *
000190*  SAME LIFE CYCLE SHAPE AS LNLOAN00/LNVEHL00 BUT DISBURSEMENT   *
000200*  IS TRANCHE-BASED (LUMP_SUM/SEMESTER_WISE/YEARLY) AND THE EMI  *
000210*  DOES NOT BEGIN UNTIL AFTER THE COURSE-COMPLETION MORATORIUM.  *
000220*****************************************************************
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250* 02/11/91 rsk  ORIGINAL PROGRAM - RECAST FROM MB-REC BILLING RUN
000260* 05/30/07 rsk  REQ 4012 - ADDED MORATORIUM / DISBURSEMENT-TYPE
000270* 12/04/12 ml   REQ 33014 - MULTI-TRANCHE DISBURSE LOGIC
000280* 03/21/14 ml   REQ 34019 - GUARDIAN/COLLATERAL FIELDS CARRIED
000290* 02/06/13 ml   REQ 33018 - SHARED EMI MATH MOVED TO LNWORK COPY
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     CLASS NUMERIC-CODE IS '0' THRU '9'
000350     UPSI-0 ON STATUS IS RERUN-REQUESTED
000360            OFF STATUS IS NORMAL-RUN.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMAST
000400            ORGANIZATION IS LINE SEQUENTIAL.
000410     SELECT ACCOUNT-FILE     ASSIGN TO ACCTMAST
000420            ORGANIZATION IS LINE SEQUENTIAL.
000430     SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTMAST-NEW
000440            ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT STUL-FILE        ASSIGN TO STULMAST
000460            ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT NEW-STUL-FILE    ASSIGN TO STULMAST-NEW
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT STUL-TRAN-FILE   ASSIGN TO STULTRAN
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT TXN-FILE         ASSIGN TO TXNMAST
000520            ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  CUSTOMER-FILE
000580     LABEL RECORDS ARE STANDARD.
000590 01  CUSTOMER-FILE-REC.
000600     COPY CUSTMAS REPLACING CUST-RECORD BY CUSTOMER-FILE-REC.
000610 FD  ACCOUNT-FILE
000620     LABEL RECORDS ARE STANDARD.
000630 01  ACCOUNT-FILE-REC.
000640     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000650 FD  NEW-ACCOUNT-FILE
000660     LABEL RECORDS ARE STANDARD.
000670 01  NEW-ACCOUNT-FILE-REC.
000680     COPY ACCTMAS REPLACING ACCT-RECORD BY NEW-ACCOUNT-FILE-REC.
000690 FD  STUL-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 01  STUL-FILE-REC.
000720     COPY STULMAS REPLACING STUDENT-LOAN-RECORD BY STUL-FILE-REC.
000730 FD  NEW-STUL-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 01  NEW-STUL-FILE-REC.
000760     COPY STULMAS REPLACING STUDENT-LOAN-RECORD BY
000770                             NEW-STUL-FILE-REC.
000780 FD  TXN-FILE
000790     LABEL RECORDS ARE STANDARD.
000800 01  TXN-FILE-REC.
000810     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000820 FD  INSTALLMENT-FILE
000830     LABEL RECORDS ARE STANDARD.
000840 01  INSTALLMENT-FILE-REC.
000850     COPY INSTMAS REPLACING INSTALLMENT-RECORD BY
000860                             INSTALLMENT-FILE-REC.
000870 FD  STUL-TRAN-FILE
000880     LABEL RECORDS ARE STANDARD.
000890 01  STUL-TRAN-REC.
000900     05  SLT-ACTION-CODE         PIC X(1).
000910         88  SLT-IS-APPLY            VALUE 'A'.
000920         88  SLT-IS-APPROVE          VALUE 'V'.
000930         88  SLT-IS-REJECT           VALUE 'J'.
000940         88  SLT-IS-DISBURSE         VALUE 'D'.
000950         88  SLT-IS-PAY              VALUE 'P'.
000960         88  SLT-IS-RENEW            VALUE 'N'.
000970         88  SLT-IS-CLOSE            VALUE 'C'.
000980     05  SLT-LOAN-ID             PIC 9(9).
000990     05  SLT-CUSTOMER-ID         PIC 9(9).
001000     05  SLT-ACCOUNT-ID          PIC 9(9).
001010     05  SLT-LOAN-AMOUNT         PIC S9(11)V99.
001020     05  SLT-INTEREST-RATE       PIC S9(3)V9(4).
001030     05  SLT-TENURE-MONTHS       PIC 9(3).
001040     05  SLT-COURSE-NAME         PIC X(60).
001050     05  SLT-INSTITUTION-NAME    PIC X(60).
001060     05  SLT-COURSE-DURATION-YEARS PIC 9(2).
001070     05  SLT-COURSE-FEE          PIC S9(11)V99.
001080     05  SLT-ACADEMIC-YEAR       PIC X(9).
001090     05  SLT-STUDENT-NAME        PIC X(60).
001100     05  SLT-STUDENT-AGE         PIC 9(3).
001110     05  SLT-GUARDIAN-NAME       PIC X(60).
001120     05  SLT-GUARDIAN-INCOME     PIC S9(11)V99.
001130     05  SLT-COLLATERAL-PROVIDED PIC X(1).
001140     05  SLT-COLLATERAL-DETAILS  PIC X(200).
001150     05  SLT-MORATORIUM-MONTHS   PIC 9(3).
001160     05  SLT-DISBURSEMENT-TYPE   PIC X(14).
001170     05  SLT-OFFICER-ID          PIC 9(9).
001180     05  SLT-REJECT-REASON       PIC X(200).
001190     05  SLT-PAY-AMOUNT          PIC S9(9)V99.
001200     05  SLT-ADD-AMOUNT          PIC S9(11)V99.
001210     05  FILLER                  PIC X(20).
001220
001230 WORKING-STORAGE SECTION.
001240     COPY LNWORK.
001250 01  WS-SWITCHES.
001260     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
001270         88  CUST-EOF                VALUE 'Y'.
001280     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
001290         88  ACCT-EOF                VALUE 'Y'.
001300     05  WS-STUL-EOF-SW          PIC X(1)  VALUE 'N'.
001310         88  STUL-EOF                VALUE 'Y'.
001320     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
001330         88  TRAN-EOF                VALUE 'Y'.
001340     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
001350         88  CUST-FOUND              VALUE 'Y'.
001360     05  WS-STUL-FOUND-SW        PIC X(1)  VALUE 'N'.
001370         88  STUL-FOUND              VALUE 'Y'.
001380     05  WS-FIRST-DISB-SW        PIC X(1)  VALUE 'N'.
001390         88  WS-FIRST-DISBURSEMENT    VALUE 'Y'.
001400 01  WS-COUNTERS.
001410     05  WS-CUST-CTR             PIC 9(5)  COMP VALUE 0.
001420     05  WS-TRAN-CTR             PIC 9(7)  COMP VALUE 0.
001430     05  WS-TXN-CTR              PIC 9(7)  COMP VALUE 0.
001440     05  WS-INST-CTR             PIC 9(7)  COMP VALUE 0.
001450     05  WS-REJECT-CTR           PIC 9(7)  COMP VALUE 0.
001460     05  WS-NEXT-STUL-ID         PIC 9(9)  COMP-3 VALUE 0.
001470 01  CUST-TABLE.
001480     05  CUST-TAB OCCURS 300 TIMES INDEXED BY CUST-IX.
001490         10  CUST-TAB-ID         PIC 9(9).
001500 01  ACCT-TABLE.
001510     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001520     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001530         10  ACCT-TAB-ID         PIC 9(9).
001540         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001550         10  ACCT-TAB-NUMBER     PIC X(20).
001560         10  ACCT-TAB-BALANCE    PIC S9(11)V99 COMP-3.
001570         10  ACCT-TAB-STATUS     PIC X(10).
001580         10  ACCT-TAB-CREATED-AT PIC X(25).
001590 01  STUL-TABLE.
001600     05  STUL-TAB-CTR            PIC 9(5) COMP VALUE 0.
001610     05  STUL-TAB OCCURS 1000 TIMES INDEXED BY STUL-IX.
001620         10  STUL-TAB-ID               PIC 9(9).
001630         10  STUL-TAB-CUSTOMER-ID      PIC 9(9).
001640         10  STUL-TAB-ACCOUNT-ID       PIC 9(9).
001650         10  STUL-TAB-AMOUNT           PIC S9(11)V99 COMP-3.
001660         10  STUL-TAB-RATE             PIC S9(3)V9(4) COMP-3.
001670         10  STUL-TAB-TENURE           PIC 9(3).
001680         10  STUL-TAB-EMI              PIC S9(9)V99 COMP-3.
001690         10  STUL-TAB-COURSE           PIC X(60).
001700         10  STUL-TAB-INSTITUTION      PIC X(60).
001710         10  STUL-TAB-DURATION-YEARS   PIC 9(2).
001720         10  STUL-TAB-COURSE-FEE       PIC S9(11)V99 COMP-3.
001730         10  STUL-TAB-ACADEMIC-YEAR    PIC X(9).
001740         10  STUL-TAB-STUDENT-NAME     PIC X(60).
001750         10  STUL-TAB-STUDENT-AGE      PIC 9(3).
001760         10  STUL-TAB-GUARDIAN-NAME    PIC X(60).
001770         10  STUL-TAB-GUARDIAN-INCOME  PIC S9(11)V99 COMP-3.
001780         10  STUL-TAB-COLLATERAL-IND   PIC X(1).
001790         10  STUL-TAB-COLLATERAL-DET   PIC X(200).
001800         10  STUL-TAB-STATUS           PIC X(10).
001810         10  STUL-TAB-MORATORIUM       PIC 9(3).
001820         10  STUL-TAB-DISB-TYPE        PIC X(14).
001830         10  STUL-TAB-OUTSTANDING      PIC S9(11)V99 COMP-3.
001840         10  STUL-TAB-NEXT-DISB-AMT    PIC S9(11)V99 COMP-3.
001850         10  STUL-TAB-APPROVED-BY      PIC 9(9).
001860         10  STUL-TAB-REJECT-REASON    PIC X(200).
001870         10  STUL-TAB-APPL-DATE        PIC X(25).
001880         10  STUL-TAB-APPROVAL-DATE    PIC X(25).
001890         10  STUL-TAB-DISB-DATE        PIC X(25).
001900         10  STUL-TAB-COMPL-DATE       PIC X(25).
001910         10  STUL-TAB-EMI-START        PIC X(25).
001920         10  STUL-TAB-NEXT-DISB-DATE   PIC X(25).
001930 01  WS-S-IX                     PIC S9(4) COMP.
001940 01  WS-EMI-RESULT                PIC S9(9)V99 COMP-3.
001950 01  WS-EMI-PRINCIPAL             PIC S9(11)V99 COMP-3.
001960 01  WS-EMI-RATE                  PIC S9(3)V9(4) COMP-3.
001970 01  WS-EMI-TENURE                PIC 9(3).
001980 01  WS-TRANCHE-AMOUNT            PIC S9(11)V99 COMP-3.
001990 01  WS-REMAINING-AMOUNT          PIC S9(11)V99 COMP-3.
002000 01  WS-TRANCHE-DAYS              PIC S9(5) COMP-3.
002010
002020 PROCEDURE DIVISION.
002030 A010-MAIN-LINE.
002040     DISPLAY 'LNSTUL00 - STUDENT LOAN RUN STARTING' UPON CRT.
002050     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
002060     PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT
002070         UNTIL TRAN-EOF.
002080     PERFORM 8000-WRITE-NEW-STUL-MASTER
002090         THRU 8000-WRITE-NEW-STUL-MASTER-EXIT.
002100     PERFORM 8100-WRITE-NEW-ACCT-MASTER
002110         THRU 8100-WRITE-NEW-ACCT-MASTER-EXIT.
002120     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
002130     STOP RUN.
002140
002150 1000-INITIALIZE.
002160     OPEN INPUT  CUSTOMER-FILE.
002170     OPEN INPUT  ACCOUNT-FILE.
002180     OPEN INPUT  STUL-FILE.
002190     OPEN INPUT  STUL-TRAN-FILE.
002200     OPEN EXTEND TXN-FILE.
002210     OPEN EXTEND INSTALLMENT-FILE.
002220     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-LOAD-CUSTOMERS-EXIT
002230         UNTIL CUST-EOF.
002240     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-LOAD-ACCOUNTS-EXIT
002250         UNTIL ACCT-EOF.
002260     PERFORM 1300-LOAD-STUL THRU 1300-LOAD-STUL-EXIT
002270         UNTIL STUL-EOF.
002280     CLOSE CUSTOMER-FILE.
002290     CLOSE ACCOUNT-FILE.
002300     CLOSE STUL-FILE.
002310     MOVE STUL-TAB-CTR            TO WS-NEXT-STUL-ID.
002320     READ STUL-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002330 1000-INITIALIZE-EXIT.
002340     EXIT.
002350
002360 1100-LOAD-CUSTOMERS.
002370     READ CUSTOMER-FILE
002380         AT END SET CUST-EOF TO TRUE
002390         NOT AT END
002400             ADD 1 TO WS-CUST-CTR
002410             SET CUST-IX TO WS-CUST-CTR
002420             MOVE CUST-ID OF CUSTOMER-FILE-REC
002430                                  TO CUST-TAB-ID (CUST-IX).
002440 1100-LOAD-CUSTOMERS-EXIT.
002450     EXIT.
002460
002470 1200-LOAD-ACCOUNTS.
002480     READ ACCOUNT-FILE
002490         AT END SET ACCT-EOF TO TRUE
002500         NOT AT END
002510             ADD 1 TO ACCT-TAB-CTR
002520             SET ACCT-IX TO ACCT-TAB-CTR
002530             MOVE ACCT-ID OF ACCOUNT-FILE-REC
002540                                TO ACCT-TAB-ID (ACCT-IX)
002550             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
002560                                TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
002570             MOVE ACCT-NUMBER OF ACCOUNT-FILE-REC
002580                                TO ACCT-TAB-NUMBER (ACCT-IX)
002590             MOVE ACCT-BALANCE OF ACCOUNT-FILE-REC
002600                                TO ACCT-TAB-BALANCE (ACCT-IX)
002610             MOVE ACCT-STATUS OF ACCOUNT-FILE-REC
002620                                TO ACCT-TAB-STATUS (ACCT-IX)
002630             MOVE ACCT-CREATED-AT OF ACCOUNT-FILE-REC
002640                                TO ACCT-TAB-CREATED-AT (ACCT-IX).
002650 1200-LOAD-ACCOUNTS-EXIT.
002660     EXIT.
002670
002680 1300-LOAD-STUL.
002690     READ STUL-FILE
002700         AT END SET STUL-EOF TO TRUE
002710         NOT AT END
002720             ADD 1 TO STUL-TAB-CTR
002730             SET STUL-IX TO STUL-TAB-CTR
002740             MOVE SLOAN-ID OF STUL-FILE-REC
002750                            TO STUL-TAB-ID (STUL-IX)
002760             MOVE SLOAN-CUSTOMER-ID OF STUL-FILE-REC
002770                            TO STUL-TAB-CUSTOMER-ID (STUL-IX)
002780             MOVE SLOAN-ACCOUNT-ID OF STUL-FILE-REC
002790                            TO STUL-TAB-ACCOUNT-ID (STUL-IX)
002800             MOVE SLOAN-LOAN-AMOUNT OF STUL-FILE-REC
002810                            TO STUL-TAB-AMOUNT (STUL-IX)
002820             MOVE SLOAN-INTEREST-RATE OF STUL-FILE-REC
002830                            TO STUL-TAB-RATE (STUL-IX)
002840             MOVE SLOAN-TENURE-MONTHS OF STUL-FILE-REC
002850                            TO STUL-TAB-TENURE (STUL-IX)
002860             MOVE SLOAN-MONTHLY-EMI OF STUL-FILE-REC
002870                            TO STUL-TAB-EMI (STUL-IX)
002880             MOVE SLOAN-COURSE-NAME OF STUL-FILE-REC
002890                            TO STUL-TAB-COURSE (STUL-IX)
002900             MOVE SLOAN-INSTITUTION-NAME OF STUL-FILE-REC
002910                            TO STUL-TAB-INSTITUTION (STUL-IX)
002920             MOVE SLOAN-COURSE-DURATION-YEARS OF STUL-FILE-REC
002930                            TO STUL-TAB-DURATION-YEARS (STUL-IX)
002940             MOVE SLOAN-COURSE-FEE OF STUL-FILE-REC
002950                            TO STUL-TAB-COURSE-FEE (STUL-IX)
002960             MOVE SLOAN-ACADEMIC-YEAR OF STUL-FILE-REC
002970                            TO STUL-TAB-ACADEMIC-YEAR (STUL-IX)
002980             MOVE SLOAN-STUDENT-NAME OF STUL-FILE-REC
002990                            TO STUL-TAB-STUDENT-NAME (STUL-IX)
003000             MOVE SLOAN-STUDENT-AGE OF STUL-FILE-REC
003010                            TO STUL-TAB-STUDENT-AGE (STUL-IX)
003020             MOVE SLOAN-GUARDIAN-NAME OF STUL-FILE-REC
003030                            TO STUL-TAB-GUARDIAN-NAME (STUL-IX)
003040             MOVE SLOAN-GUARDIAN-INCOME OF STUL-FILE-REC
003050                            TO STUL-TAB-GUARDIAN-INCOME (STUL-IX)
003060             MOVE SLOAN-COLLATERAL-PROVIDED OF STUL-FILE-REC
003070                            TO STUL-TAB-COLLATERAL-IND (STUL-IX)
003080             MOVE SLOAN-COLLATERAL-DETAILS OF STUL-FILE-REC
003090                            TO STUL-TAB-COLLATERAL-DET (STUL-IX)
003100             MOVE SLOAN-STATUS OF STUL-FILE-REC
003110                            TO STUL-TAB-STATUS (STUL-IX)
003120             MOVE SLOAN-MORATORIUM-MONTHS OF STUL-FILE-REC
003130                            TO STUL-TAB-MORATORIUM (STUL-IX)
003140             MOVE SLOAN-DISBURSEMENT-TYPE OF STUL-FILE-REC
003150                            TO STUL-TAB-DISB-TYPE (STUL-IX)
003160             MOVE SLOAN-OUTSTANDING-AMOUNT OF STUL-FILE-REC
003170                            TO STUL-TAB-OUTSTANDING (STUL-IX)
003180             MOVE SLOAN-NEXT-DISBURSEMENT-AMOUNT OF STUL-FILE-REC
003190                            TO STUL-TAB-NEXT-DISB-AMT (STUL-IX)
003200             MOVE SLOAN-APPROVED-BY OF STUL-FILE-REC
003210                            TO STUL-TAB-APPROVED-BY (STUL-IX)
003220             MOVE SLOAN-REJECTION-REASON OF STUL-FILE-REC
003230                            TO STUL-TAB-REJECT-REASON (STUL-IX)
003240             MOVE SLOAN-APPLICATION-DATE OF STUL-FILE-REC
003250                            TO STUL-TAB-APPL-DATE (STUL-IX)
003260             MOVE SLOAN-APPROVAL-DATE OF STUL-FILE-REC
003270                            TO STUL-TAB-APPROVAL-DATE (STUL-IX)
003280             MOVE SLOAN-DISBURSEMENT-DATE OF STUL-FILE-REC
003290                            TO STUL-TAB-DISB-DATE (STUL-IX)
003300             MOVE SLOAN-COURSE-COMPLETION-DATE OF STUL-FILE-REC
003310                            TO STUL-TAB-COMPL-DATE (STUL-IX)
003320             MOVE SLOAN-EMI-START-DATE OF STUL-FILE-REC
003330                            TO STUL-TAB-EMI-START (STUL-IX)
003340             MOVE SLOAN-NEXT-DISBURSEMENT-DATE OF STUL-FILE-REC
003350                            TO STUL-TAB-NEXT-DISB-DATE (STUL-IX).
003360 1300-LOAD-STUL-EXIT.
003370     EXIT.
003380
003390******************************************************************
003400*  DISPATCH                                                      *
003410******************************************************************
003420 2000-PROCESS-TRAN.
003430     ADD 1 TO WS-TRAN-CTR.
003440     IF SLT-IS-APPLY
003450         PERFORM 2100-APPLY-LOAN THRU 2100-APPLY-LOAN-EXIT
003460     ELSE
003470     IF SLT-IS-APPROVE
003480         PERFORM 3000-APPROVE-LOAN THRU 3000-APPROVE-LOAN-EXIT
003490     ELSE
003500     IF SLT-IS-REJECT
003510         PERFORM 3500-REJECT-LOAN THRU 3500-REJECT-LOAN-EXIT
003520     ELSE
003530     IF SLT-IS-DISBURSE
003540         PERFORM 4000-DISBURSE-LOAN THRU 4000-DISBURSE-LOAN-EXIT
003550     ELSE
003560     IF SLT-IS-PAY
003570         PERFORM 5000-PAY-INSTALLMENT
003580             THRU 5000-PAY-INSTALLMENT-EXIT
003590     ELSE
003600     IF SLT-IS-RENEW
003610         PERFORM 6000-RENEW-LOAN THRU 6000-RENEW-LOAN-EXIT
003620     ELSE
003630     IF SLT-IS-CLOSE
003640         PERFORM 7000-CLOSE-LOAN THRU 7000-CLOSE-LOAN-EXIT
003650     ELSE
003660         ADD 1 TO WS-REJECT-CTR
003670         DISPLAY 'UNKNOWN STUDENT LOAN ACTION '
003680             SLT-ACTION-CODE UPON CRT.
003690     READ STUL-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
003700 2000-PROCESS-TRAN-EXIT.
003710     EXIT.
003720
003730 2100-APPLY-LOAN.
003740     PERFORM 7000-FIND-CUSTOMER THRU 7000-FIND-CUSTOMER-EXIT.
003750     IF NOT CUST-FOUND
003760         ADD 1 TO WS-REJECT-CTR
003770         DISPLAY 'APPLY REJECTED - NO SUCH CUSTOMER' UPON CRT
003780     ELSE
003790         MOVE SLT-LOAN-AMOUNT     TO WS-EMI-PRINCIPAL
003800         MOVE SLT-INTEREST-RATE   TO WS-EMI-RATE
003810         MOVE SLT-TENURE-MONTHS   TO WS-EMI-TENURE
003820         PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
003830         ADD 1 TO STUL-TAB-CTR
003840         SET STUL-IX TO STUL-TAB-CTR
003850         ADD 1 TO WS-NEXT-STUL-ID
003860         MOVE WS-NEXT-STUL-ID     TO STUL-TAB-ID (STUL-IX)
003870         MOVE SLT-CUSTOMER-ID     TO
003880                           STUL-TAB-CUSTOMER-ID (STUL-IX)
003890         MOVE SLT-ACCOUNT-ID      TO
003900                           STUL-TAB-ACCOUNT-ID (STUL-IX)
003910         MOVE SLT-LOAN-AMOUNT     TO STUL-TAB-AMOUNT (STUL-IX)
003920         MOVE SLT-INTEREST-RATE   TO STUL-TAB-RATE (STUL-IX)
003930         MOVE SLT-TENURE-MONTHS   TO STUL-TAB-TENURE (STUL-IX)
003940         MOVE WS-EMI-RESULT       TO STUL-TAB-EMI (STUL-IX)
003950         MOVE SLT-COURSE-NAME     TO STUL-TAB-COURSE (STUL-IX)
003960         MOVE SLT-INSTITUTION-NAME TO
003970                           STUL-TAB-INSTITUTION (STUL-IX)
003980         MOVE SLT-COURSE-DURATION-YEARS TO
003990                           STUL-TAB-DURATION-YEARS (STUL-IX)
004000         MOVE SLT-COURSE-FEE      TO
004010                           STUL-TAB-COURSE-FEE (STUL-IX)
004020         MOVE SLT-ACADEMIC-YEAR   TO
004030                           STUL-TAB-ACADEMIC-YEAR (STUL-IX)
004040         MOVE SLT-STUDENT-NAME    TO
004050                           STUL-TAB-STUDENT-NAME (STUL-IX)
004060         MOVE SLT-STUDENT-AGE     TO
004070                           STUL-TAB-STUDENT-AGE (STUL-IX)
004080         MOVE SLT-GUARDIAN-NAME   TO
004090                           STUL-TAB-GUARDIAN-NAME (STUL-IX)
004100         MOVE SLT-GUARDIAN-INCOME TO
004110                           STUL-TAB-GUARDIAN-INCOME (STUL-IX)
004120         MOVE SLT-COLLATERAL-PROVIDED TO
004130                           STUL-TAB-COLLATERAL-IND (STUL-IX)
004140         MOVE SLT-COLLATERAL-DETAILS TO
004150                           STUL-TAB-COLLATERAL-DET (STUL-IX)
004160         MOVE 'PENDING'           TO STUL-TAB-STATUS (STUL-IX)
004170         MOVE SLT-MORATORIUM-MONTHS TO
004180                           STUL-TAB-MORATORIUM (STUL-IX)
004190         MOVE SLT-DISBURSEMENT-TYPE TO
004200                           STUL-TAB-DISB-TYPE (STUL-IX)
004210         MOVE SLT-LOAN-AMOUNT     TO
004220                           STUL-TAB-OUTSTANDING (STUL-IX)
004230         MOVE 0                   TO
004240                           STUL-TAB-APPROVED-BY (STUL-IX)
004250         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004260         MOVE LNW-WORK-DATE-OUT   TO
004270                           STUL-TAB-APPL-DATE (STUL-IX).
004280 2100-APPLY-LOAN-EXIT.
004290     EXIT.
004300
004310 2500-CALC-EMI.
004320     COMPUTE LNW-MONTHLY-RATE ROUNDED =
004330         WS-EMI-RATE / 1200.
004340     COMPUTE LNW-ONE-PLUS-RATE ROUNDED =
004350         1 + LNW-MONTHLY-RATE.
004360     COMPUTE LNW-COMPOUND-FACTOR ROUNDED =
004370         LNW-ONE-PLUS-RATE ** WS-EMI-TENURE.
004380     COMPUTE LNW-EMI-NUMERATOR ROUNDED =
004390         WS-EMI-PRINCIPAL * LNW-MONTHLY-RATE *
004400         LNW-COMPOUND-FACTOR.
004410     COMPUTE LNW-EMI-DENOMINATOR ROUNDED =
004420         LNW-COMPOUND-FACTOR - 1.
004430     IF LNW-EMI-DENOMINATOR = 0
004440         MOVE 0 TO WS-EMI-RESULT
004450     ELSE
004460         COMPUTE WS-EMI-RESULT ROUNDED =
004470             LNW-EMI-NUMERATOR / LNW-EMI-DENOMINATOR.
004480 2500-CALC-EMI-EXIT.
004490     EXIT.
004500
004510******************************************************************
004520*  APPROVE - SETS FIRST TRANCHE PER DISBURSEMENT TYPE            *
004530******************************************************************
004540 3000-APPROVE-LOAN.
004550     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
004560     IF (NOT STUL-FOUND) OR STUL-TAB-STATUS (WS-S-IX) NOT =
004570         'PENDING'
004580         ADD 1 TO WS-REJECT-CTR
004590         DISPLAY 'APPROVE REJECTED - NOT PENDING' UPON CRT
004600     ELSE
004610         MOVE 'APPROVED'          TO STUL-TAB-STATUS (WS-S-IX)
004620         MOVE SLT-OFFICER-ID      TO
004630                           STUL-TAB-APPROVED-BY (WS-S-IX)
004640         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004650         MOVE LNW-WORK-DATE-OUT   TO
004660                           STUL-TAB-APPROVAL-DATE (WS-S-IX)
004670         PERFORM 3200-CALC-FIRST-TRANCHE
004680             THRU 3200-CALC-FIRST-TRANCHE-EXIT.
004690 3000-APPROVE-LOAN-EXIT.
004700     EXIT.
004710
004720 3200-CALC-FIRST-TRANCHE.
004730     IF STUL-TAB-DISB-TYPE (WS-S-IX) = 'SEMESTER_WISE'
004740         COMPUTE WS-TRANCHE-AMOUNT ROUNDED =
004750             STUL-TAB-AMOUNT (WS-S-IX) /
004760             (STUL-TAB-DURATION-YEARS (WS-S-IX) * 2)
004770         MOVE 30 TO WS-TRANCHE-DAYS
004780     ELSE
004790     IF STUL-TAB-DISB-TYPE (WS-S-IX) = 'YEARLY'
004800         COMPUTE WS-TRANCHE-AMOUNT ROUNDED =
004810             STUL-TAB-AMOUNT (WS-S-IX) /
004820             STUL-TAB-DURATION-YEARS (WS-S-IX)
004830         MOVE 30 TO WS-TRANCHE-DAYS
004840     ELSE
004850         MOVE STUL-TAB-AMOUNT (WS-S-IX) TO WS-TRANCHE-AMOUNT
004860         MOVE 7 TO WS-TRANCHE-DAYS.
004870     MOVE WS-TRANCHE-AMOUNT TO STUL-TAB-NEXT-DISB-AMT (WS-S-IX).
004880     MOVE WS-TRANCHE-DAYS   TO LNW-DAYS-TO-ADD.
004890     PERFORM 7550-STAMP-PLUS-DAYS THRU 7550-STAMP-PLUS-DAYS-EXIT.
004900     MOVE LNW-WORK-DATE-OUT TO
004910         STUL-TAB-NEXT-DISB-DATE (WS-S-IX).
004920 3200-CALC-FIRST-TRANCHE-EXIT.
004930     EXIT.
004940
004950 3500-REJECT-LOAN.
004960     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
004970     IF (NOT STUL-FOUND) OR STUL-TAB-STATUS (WS-S-IX) NOT =
004980         'PENDING'
004990         ADD 1 TO WS-REJECT-CTR
005000         DISPLAY 'REJECT REJECTED - NOT PENDING' UPON CRT
005010     ELSE
005020         MOVE 'REJECTED'          TO STUL-TAB-STATUS (WS-S-IX)
005030         MOVE SLT-REJECT-REASON   TO
005040                           STUL-TAB-REJECT-REASON (WS-S-IX)
005050         MOVE SLT-OFFICER-ID      TO
005060                           STUL-TAB-APPROVED-BY (WS-S-IX).
005070 3500-REJECT-LOAN-EXIT.
005080     EXIT.
005090
005100******************************************************************
005110*  DISBURSE - MULTI-TRANCHE.  APPROVED OR DISBURSED ACCEPTED.    *
005120******************************************************************
005130 4000-DISBURSE-LOAN.
005140     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
005150     IF (NOT STUL-FOUND)
005160         OR (STUL-TAB-STATUS (WS-S-IX) NOT = 'APPROVED'
005170             AND STUL-TAB-STATUS (WS-S-IX) NOT = 'DISBURSED')
005180         ADD 1 TO WS-REJECT-CTR
005190         DISPLAY 'DISBURSE REJECTED - NOT APPROVED/DISBURSED'
005200             UPON CRT
005210     ELSE
005220         IF STUL-TAB-DISB-DATE (WS-S-IX) = SPACES
005230             SET WS-FIRST-DISBURSEMENT TO TRUE
005240         ELSE
005250             SET WS-FIRST-DISBURSEMENT TO FALSE
005260         MOVE STUL-TAB-NEXT-DISB-AMT (WS-S-IX) TO
005270             WS-TRANCHE-AMOUNT
005280         IF STUL-TAB-ACCOUNT-ID (WS-S-IX) NOT = 0
005290             PERFORM 7400-CREDIT-ACCOUNT
005300                 THRU 7400-CREDIT-ACCOUNT-EXIT
005310         MOVE 'DISBURSED'         TO STUL-TAB-STATUS (WS-S-IX)
005320         IF WS-FIRST-DISBURSEMENT
005330             PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
005340             MOVE LNW-WORK-DATE-OUT TO
005350                               STUL-TAB-DISB-DATE (WS-S-IX)
005360         COMPUTE WS-REMAINING-AMOUNT =
005370             STUL-TAB-OUTSTANDING (WS-S-IX) - WS-TRANCHE-AMOUNT
005380         MOVE WS-REMAINING-AMOUNT TO
005390                           STUL-TAB-OUTSTANDING (WS-S-IX)
005400         IF WS-REMAINING-AMOUNT > 0
005410             MOVE WS-REMAINING-AMOUNT TO
005420                               STUL-TAB-NEXT-DISB-AMT (WS-S-IX)
005430             MOVE 180              TO LNW-DAYS-TO-ADD
005440             PERFORM 7550-STAMP-PLUS-DAYS
005450                 THRU 7550-STAMP-PLUS-DAYS-EXIT
005460             MOVE LNW-WORK-DATE-OUT TO
005470                               STUL-TAB-NEXT-DISB-DATE (WS-S-IX)
005480         ELSE
005490             MOVE 0                TO
005500                               STUL-TAB-NEXT-DISB-AMT (WS-S-IX)
005510             MOVE SPACES           TO
005520                               STUL-TAB-NEXT-DISB-DATE (WS-S-IX)
005530             MOVE 'ACTIVE'         TO STUL-TAB-STATUS (WS-S-IX)
005540             MOVE STUL-TAB-AMOUNT (WS-S-IX) TO
005550                               STUL-TAB-OUTSTANDING (WS-S-IX)
005560             COMPUTE LNW-DAYS-TO-ADD =
005570                 STUL-TAB-DURATION-YEARS (WS-S-IX) * 365
005580             PERFORM 7550-STAMP-PLUS-DAYS
005590                 THRU 7550-STAMP-PLUS-DAYS-EXIT
005600             MOVE LNW-WORK-DATE-OUT TO
005610                               STUL-TAB-COMPL-DATE (WS-S-IX)
005620             MOVE LNW-WORK-DATE-OUT TO LNW-BASE-DATE-IN
005630             COMPUTE LNW-DAYS-TO-ADD =
005640                 STUL-TAB-MORATORIUM (WS-S-IX) * 30
005650             PERFORM 7580-STAMP-BASE-PLUS-DAYS
005660                 THRU 7580-STAMP-BASE-PLUS-DAYS-EXIT
005670             MOVE LNW-WORK-DATE-OUT TO
005680                               STUL-TAB-EMI-START (WS-S-IX).
005690 4000-DISBURSE-LOAN-EXIT.
005700     EXIT.
005710
005720 5000-PAY-INSTALLMENT.
005730     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
005740     IF (NOT STUL-FOUND)
005750         OR STUL-TAB-CUSTOMER-ID (WS-S-IX) NOT = SLT-CUSTOMER-ID
005760         OR (STUL-TAB-STATUS (WS-S-IX) NOT = 'DISBURSED'
005770             AND STUL-TAB-STATUS (WS-S-IX) NOT = 'ACTIVE')
005780         OR STUL-TAB-EMI-START (WS-S-IX) = SPACES
005790         OR STUL-TAB-EMI-START (WS-S-IX) > LNW-WORK-DATE-OUT
005800         ADD 1 TO WS-REJECT-CTR
005810         DISPLAY 'PAYMENT REJECTED - NOT YET PAYABLE' UPON CRT
005820     ELSE
005830         IF STUL-TAB-OUTSTANDING (WS-S-IX) >
005840             STUL-TAB-EMI (WS-S-IX)
005850             IF SLT-PAY-AMOUNT NOT = STUL-TAB-EMI (WS-S-IX)
005860                 ADD 1 TO WS-REJECT-CTR
005870                 DISPLAY 'PAYMENT REJECTED - MUST EQUAL EMI '
005880                     STUL-TAB-EMI (WS-S-IX) UPON CRT
005890             ELSE
005900                 PERFORM 5100-POST-INSTALLMENT
005910                     THRU 5100-POST-INSTALLMENT-EXIT
005920         ELSE
005930             IF SLT-PAY-AMOUNT NOT =
005940                 STUL-TAB-OUTSTANDING (WS-S-IX)
005950                 ADD 1 TO WS-REJECT-CTR
005960                 DISPLAY
005970                   'PAYMENT REJECTED - MUST EQUAL OUTSTANDING '
005980                     STUL-TAB-OUTSTANDING (WS-S-IX) UPON CRT
005990             ELSE
006000                 PERFORM 5100-POST-INSTALLMENT
006010                     THRU 5100-POST-INSTALLMENT-EXIT.
006020 5000-PAY-INSTALLMENT-EXIT.
006030     EXIT.
006040
006050 5100-POST-INSTALLMENT.
006060     SUBTRACT SLT-PAY-AMOUNT FROM
006070         STUL-TAB-OUTSTANDING (WS-S-IX).
006080     ADD 1 TO WS-INST-CTR.
006090     MOVE SPACES                  TO INSTALLMENT-FILE-REC.
006100     MOVE WS-INST-CTR             TO
006110         INST-ID OF INSTALLMENT-FILE-REC.
006120     MOVE STUL-TAB-ID (WS-S-IX)   TO
006130         INST-LOAN-ID OF INSTALLMENT-FILE-REC.
006140     MOVE 'STUDENT'               TO
006150         INST-LOAN-TYPE OF INSTALLMENT-FILE-REC.
006160     MOVE WS-INST-CTR             TO
006170         INST-INSTALLMENT-NUMBER OF INSTALLMENT-FILE-REC.
006180     MOVE SLT-PAY-AMOUNT          TO
006190         INST-AMOUNT OF INSTALLMENT-FILE-REC.
006200     MOVE SLT-PAY-AMOUNT          TO
006210         INST-PAID-AMOUNT OF INSTALLMENT-FILE-REC.
006220     PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT.
006230     MOVE LNW-WORK-DATE-OUT       TO
006240         INST-DUE-DATE OF INSTALLMENT-FILE-REC.
006250     MOVE LNW-WORK-DATE-OUT       TO
006260         INST-PAID-DATE OF INSTALLMENT-FILE-REC.
006270     MOVE 'PAID'                  TO
006280         INST-STATUS OF INSTALLMENT-FILE-REC.
006290     MOVE LNW-WORK-DATE-OUT       TO
006300         INST-CREATED-AT OF INSTALLMENT-FILE-REC.
006310     WRITE INSTALLMENT-FILE-REC.
006320     IF STUL-TAB-OUTSTANDING (WS-S-IX) <= 0
006330         MOVE 'CLOSED'            TO STUL-TAB-STATUS (WS-S-IX).
006340 5100-POST-INSTALLMENT-EXIT.
006350     EXIT.
006360
006370 6000-RENEW-LOAN.
006380     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
006390     IF (NOT STUL-FOUND) OR STUL-TAB-STATUS (WS-S-IX) NOT =
006400         'ACTIVE'
006410         ADD 1 TO WS-REJECT-CTR
006420         DISPLAY 'RENEW REJECTED - LOAN NOT ACTIVE' UPON CRT
006430     ELSE
006440         ADD SLT-ADD-AMOUNT TO STUL-TAB-OUTSTANDING (WS-S-IX)
006450         MOVE STUL-TAB-OUTSTANDING (WS-S-IX) TO
006460                           STUL-TAB-AMOUNT (WS-S-IX)
006470         MOVE SLT-TENURE-MONTHS   TO
006480                           STUL-TAB-TENURE (WS-S-IX)
006490         MOVE STUL-TAB-AMOUNT (WS-S-IX)    TO WS-EMI-PRINCIPAL
006500         MOVE STUL-TAB-RATE (WS-S-IX)      TO WS-EMI-RATE
006510         MOVE STUL-TAB-TENURE (WS-S-IX)    TO WS-EMI-TENURE
006520         PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
006530         MOVE WS-EMI-RESULT       TO STUL-TAB-EMI (WS-S-IX).
006540 6000-RENEW-LOAN-EXIT.
006550     EXIT.
006560
006570 7000-CLOSE-LOAN.
006580     PERFORM 7300-FIND-STUL THRU 7300-FIND-STUL-EXIT.
006590     IF (NOT STUL-FOUND)
006600         OR STUL-TAB-CUSTOMER-ID (WS-S-IX) NOT = SLT-CUSTOMER-ID
006610         OR STUL-TAB-OUTSTANDING (WS-S-IX) > 0
006620         ADD 1 TO WS-REJECT-CTR
006630         DISPLAY 'CLOSE REJECTED - OUTSTANDING NOT ZERO'
006640             UPON CRT
006650     ELSE
006660         MOVE 'CLOSED'            TO STUL-TAB-STATUS (WS-S-IX).
006670 7000-CLOSE-LOAN-EXIT.
006680     EXIT.
006690
006700 7000-FIND-CUSTOMER.
006710     SET CUST-FOUND TO FALSE.
006720     SET CUST-IX TO 1.
006730     SEARCH CUST-TAB VARYING CUST-IX
006740         AT END SET CUST-FOUND TO FALSE
006750         WHEN CUST-TAB-ID (CUST-IX) = SLT-CUSTOMER-ID
006760             SET CUST-FOUND TO TRUE.
006770 7000-FIND-CUSTOMER-EXIT.
006780     EXIT.
006790
006800 7300-FIND-STUL.
006810     SET STUL-FOUND TO FALSE.
006820     MOVE 0 TO WS-S-IX.
006830     PERFORM 7310-SCAN-STUL THRU 7310-SCAN-STUL-EXIT
006840         VARYING STUL-IX FROM 1 BY 1
006850         UNTIL STUL-IX > STUL-TAB-CTR.
006860 7300-FIND-STUL-EXIT.
006870     EXIT.
006880
006890 7310-SCAN-STUL.
006900     IF STUL-TAB-ID (STUL-IX) = SLT-LOAN-ID
006910         SET STUL-FOUND TO TRUE
006920         SET WS-S-IX TO STUL-IX
006930         SET STUL-IX TO STUL-TAB-CTR.
006940 7310-SCAN-STUL-EXIT.
006950     EXIT.
006960
006970 7400-CREDIT-ACCOUNT.
006980     PERFORM 7410-SCAN-FOR-CREDIT THRU 7410-SCAN-FOR-CREDIT-EXIT
006990         VARYING ACCT-IX FROM 1 BY 1
007000         UNTIL ACCT-IX > ACCT-TAB-CTR.
007010 7400-CREDIT-ACCOUNT-EXIT.
007020     EXIT.
007030
007040 7410-SCAN-FOR-CREDIT.
007050     IF ACCT-TAB-ID (ACCT-IX) = STUL-TAB-ACCOUNT-ID (WS-S-IX)
007060         ADD WS-TRANCHE-AMOUNT TO ACCT-TAB-BALANCE (ACCT-IX)
007070         ADD 1 TO WS-TXN-CTR
007080         MOVE SPACES              TO TXN-FILE-REC
007090         MOVE WS-TXN-CTR          TO TXN-ID OF TXN-FILE-REC
007100         MOVE ACCT-TAB-ID (ACCT-IX) TO
007110                            TXN-ACCOUNT-ID OF TXN-FILE-REC
007120         MOVE 'DEPOSIT'           TO TXN-TYPE OF TXN-FILE-REC
007130         MOVE WS-TRANCHE-AMOUNT   TO
007140                            TXN-AMOUNT OF TXN-FILE-REC
007150         MOVE 0                   TO
007160                            TXN-REF-ACCOUNT-ID OF TXN-FILE-REC
007170         MOVE 'STUDENT LOAN DISBURSEMENT' TO
007180                            TXN-DESCRIPTION OF TXN-FILE-REC
007190         MOVE LNW-WORK-DATE-OUT   TO
007200                            TXN-OCCURRED-AT OF TXN-FILE-REC
007210         WRITE TXN-FILE-REC
007220         SET ACCT-IX TO ACCT-TAB-CTR.
007230 7410-SCAN-FOR-CREDIT-EXIT.
007240     EXIT.
007250
007260 7500-STAMP-NOW.
007270     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
007280     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
007290         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
007300 7500-STAMP-NOW-EXIT.
007310     EXIT.
007320
007330******************************************************************
007340*  STAMP NOW-PLUS-N-DAYS - ADDS LNW-DAYS-TO-ADD TO TODAY'S DATE  *
007350*  AND ROLLS DAY-OF-MONTH OVER INTO THE NEXT MONTH/YEAR AS MANY  *
007360*  TIMES AS NEEDED (7560/7565/7570 BELOW) INSTEAD OF LETTING THE *
007370*  DAY FIGURE RUN PAST THE END OF THE MONTH.  USED HERE FOR THE  *
007380*  TRANCHE/MORATORIUM DAY-ADDS WHICH CAN RUN TO SEVERAL YEARS OF *
007390*  DAYS, SO THE ROLL-OVER LOOP MAY TURN OVER MORE THAN ONE YEAR. *
007400*  REQ 41102.                                                    *
007410******************************************************************
007420 7550-STAMP-PLUS-DAYS.
007430     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
007440     MOVE LNW-TODAY-YYYY      TO LNW-CALC-YYYY.
007450     MOVE LNW-TODAY-MM        TO LNW-CALC-MM.
007460     MOVE LNW-TODAY-DD        TO LNW-CALC-DD.
007470     PERFORM 7556-ADD-DAYS-TO-CALC-DATE
007480         THRU 7556-ADD-DAYS-TO-CALC-DATE-EXIT.
007490 7550-STAMP-PLUS-DAYS-EXIT.
007500     EXIT.
007510
007520******************************************************************
007530*  STAMP BASE-PLUS-N-DAYS - SAME AS 7550 BUT THE BASE DATE IS     *
007540*  WHATEVER THE CALLER MOVED INTO LNW-BASE-DATE-IN (A "YYYY-MM-   *
007550*  DD..." STRING LIKE THE ONES STAMPED INTO THE MASTER DATE       *
007560*  FIELDS) RATHER THAN TODAY.  USED TO CHAIN EMI-START-DATE OFF   *
007570*  COURSE-COMPLETION-DATE INSTEAD OF OFF TODAY.  REQ 41103.       *
007580******************************************************************
007590 7580-STAMP-BASE-PLUS-DAYS.
007600     MOVE LNW-BASE-YYYY       TO LNW-CALC-YYYY.
007610     MOVE LNW-BASE-MM         TO LNW-CALC-MM.
007620     MOVE LNW-BASE-DD         TO LNW-CALC-DD.
007630     PERFORM 7556-ADD-DAYS-TO-CALC-DATE
007640         THRU 7556-ADD-DAYS-TO-CALC-DATE-EXIT.
007650 7580-STAMP-BASE-PLUS-DAYS-EXIT.
007660     EXIT.
007670
007680 7556-ADD-DAYS-TO-CALC-DATE.
007690     ADD LNW-DAYS-TO-ADD      TO LNW-CALC-DD.
007700     PERFORM 7565-CALC-DAYS-IN-MONTH
007710         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
007720     PERFORM 7560-ROLL-CALC-DATE THRU 7560-ROLL-CALC-DATE-EXIT
007730         UNTIL LNW-CALC-DD NOT GREATER THAN LNW-DAYS-IN-MONTH.
007740     MOVE LNW-CALC-YYYY       TO LNW-TODAY-YYYY.
007750     MOVE LNW-CALC-MM         TO LNW-TODAY-MM.
007760     MOVE LNW-CALC-DD         TO LNW-TODAY-DD.
007770     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
007780         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
007790 7556-ADD-DAYS-TO-CALC-DATE-EXIT.
007800     EXIT.
007810
007820 7560-ROLL-CALC-DATE.
007830     SUBTRACT LNW-DAYS-IN-MONTH FROM LNW-CALC-DD.
007840     ADD 1 TO LNW-CALC-MM.
007850     IF LNW-CALC-MM GREATER THAN 12
007860         MOVE 1 TO LNW-CALC-MM
007870         ADD 1 TO LNW-CALC-YYYY.
007880     PERFORM 7565-CALC-DAYS-IN-MONTH
007890         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
007900 7560-ROLL-CALC-DATE-EXIT.
007910     EXIT.
007920
007930 7565-CALC-DAYS-IN-MONTH.
007940     MOVE LNW-MONTH-DAYS (LNW-CALC-MM) TO LNW-DAYS-IN-MONTH.
007950     IF LNW-CALC-MM EQUAL 2
007960         PERFORM 7570-CHECK-LEAP-YEAR
007970             THRU 7570-CHECK-LEAP-YEAR-EXIT
007980         IF LNW-IS-LEAP-YEAR
007990             MOVE 29 TO LNW-DAYS-IN-MONTH.
008000 7565-CALC-DAYS-IN-MONTH-EXIT.
008010     EXIT.
008020
008030 7570-CHECK-LEAP-YEAR.
008040     SET LNW-NOT-LEAP-YEAR TO TRUE.
008050     DIVIDE LNW-CALC-YYYY BY 400 GIVING LNW-SUB
008060         REMAINDER LNW-LEAP-REM.
008070     IF LNW-LEAP-REM EQUAL ZERO
008080         SET LNW-IS-LEAP-YEAR TO TRUE
008090     ELSE
008100         DIVIDE LNW-CALC-YYYY BY 100 GIVING LNW-SUB
008110             REMAINDER LNW-LEAP-REM
008120         IF LNW-LEAP-REM NOT EQUAL ZERO
008130             DIVIDE LNW-CALC-YYYY BY 4 GIVING LNW-SUB
008140                 REMAINDER LNW-LEAP-REM
008150             IF LNW-LEAP-REM EQUAL ZERO
008160                 SET LNW-IS-LEAP-YEAR TO TRUE.
008170 7570-CHECK-LEAP-YEAR-EXIT.
008180     EXIT.
008190
008200 8000-WRITE-NEW-STUL-MASTER.
008210     OPEN OUTPUT NEW-STUL-FILE.
008220     PERFORM 8010-WRITE-ONE-STUL THRU 8010-WRITE-ONE-STUL-EXIT
008230         VARYING STUL-IX FROM 1 BY 1
008240         UNTIL STUL-IX > STUL-TAB-CTR.
008250     CLOSE NEW-STUL-FILE.
008260 8000-WRITE-NEW-STUL-MASTER-EXIT.
008270     EXIT.
008280
008290 8010-WRITE-ONE-STUL.
008300     MOVE SPACES                  TO NEW-STUL-FILE-REC.
008310     MOVE STUL-TAB-ID (STUL-IX)   TO
008320         SLOAN-ID OF NEW-STUL-FILE-REC.
008330     MOVE STUL-TAB-CUSTOMER-ID (STUL-IX) TO
008340         SLOAN-CUSTOMER-ID OF NEW-STUL-FILE-REC.
008350     MOVE STUL-TAB-ACCOUNT-ID (STUL-IX) TO
008360         SLOAN-ACCOUNT-ID OF NEW-STUL-FILE-REC.
008370     MOVE STUL-TAB-AMOUNT (STUL-IX) TO
008380         SLOAN-LOAN-AMOUNT OF NEW-STUL-FILE-REC.
008390     MOVE STUL-TAB-RATE (STUL-IX) TO
008400         SLOAN-INTEREST-RATE OF NEW-STUL-FILE-REC.
008410     MOVE STUL-TAB-TENURE (STUL-IX) TO
008420         SLOAN-TENURE-MONTHS OF NEW-STUL-FILE-REC.
008430     MOVE STUL-TAB-EMI (STUL-IX) TO
008440         SLOAN-MONTHLY-EMI OF NEW-STUL-FILE-REC.
008450     MOVE STUL-TAB-COURSE (STUL-IX) TO
008460         SLOAN-COURSE-NAME OF NEW-STUL-FILE-REC.
008470     MOVE STUL-TAB-INSTITUTION (STUL-IX) TO
008480         SLOAN-INSTITUTION-NAME OF NEW-STUL-FILE-REC.
008490     MOVE STUL-TAB-DURATION-YEARS (STUL-IX) TO
008500         SLOAN-COURSE-DURATION-YEARS OF NEW-STUL-FILE-REC.
008510     MOVE STUL-TAB-COURSE-FEE (STUL-IX) TO
008520         SLOAN-COURSE-FEE OF NEW-STUL-FILE-REC.
008530     MOVE STUL-TAB-ACADEMIC-YEAR (STUL-IX) TO
008540         SLOAN-ACADEMIC-YEAR OF NEW-STUL-FILE-REC.
008550     MOVE STUL-TAB-STUDENT-NAME (STUL-IX) TO
008560         SLOAN-STUDENT-NAME OF NEW-STUL-FILE-REC.
008570     MOVE STUL-TAB-STUDENT-AGE (STUL-IX) TO
008580         SLOAN-STUDENT-AGE OF NEW-STUL-FILE-REC.
008590     MOVE STUL-TAB-GUARDIAN-NAME (STUL-IX) TO
008600         SLOAN-GUARDIAN-NAME OF NEW-STUL-FILE-REC.
008610     MOVE STUL-TAB-GUARDIAN-INCOME (STUL-IX) TO
008620         SLOAN-GUARDIAN-INCOME OF NEW-STUL-FILE-REC.
008630     MOVE STUL-TAB-COLLATERAL-IND (STUL-IX) TO
008640         SLOAN-COLLATERAL-PROVIDED OF NEW-STUL-FILE-REC.
008650     MOVE STUL-TAB-COLLATERAL-DET (STUL-IX) TO
008660         SLOAN-COLLATERAL-DETAILS OF NEW-STUL-FILE-REC.
008670     MOVE STUL-TAB-STATUS (STUL-IX) TO
008680         SLOAN-STATUS OF NEW-STUL-FILE-REC.
008690     MOVE STUL-TAB-MORATORIUM (STUL-IX) TO
008700         SLOAN-MORATORIUM-MONTHS OF NEW-STUL-FILE-REC.
008710     MOVE STUL-TAB-DISB-TYPE (STUL-IX) TO
008720         SLOAN-DISBURSEMENT-TYPE OF NEW-STUL-FILE-REC.
008730     MOVE STUL-TAB-OUTSTANDING (STUL-IX) TO
008740         SLOAN-OUTSTANDING-AMOUNT OF NEW-STUL-FILE-REC.
008750     MOVE STUL-TAB-NEXT-DISB-AMT (STUL-IX) TO
008760         SLOAN-NEXT-DISBURSEMENT-AMOUNT OF NEW-STUL-FILE-REC.
008770     MOVE STUL-TAB-APPROVED-BY (STUL-IX) TO
008780         SLOAN-APPROVED-BY OF NEW-STUL-FILE-REC.
008790     MOVE STUL-TAB-REJECT-REASON (STUL-IX) TO
008800         SLOAN-REJECTION-REASON OF NEW-STUL-FILE-REC.
008810     MOVE STUL-TAB-APPL-DATE (STUL-IX) TO
008820         SLOAN-APPLICATION-DATE OF NEW-STUL-FILE-REC.
008830     MOVE STUL-TAB-APPROVAL-DATE (STUL-IX) TO
008840         SLOAN-APPROVAL-DATE OF NEW-STUL-FILE-REC.
008850     MOVE STUL-TAB-DISB-DATE (STUL-IX) TO
008860         SLOAN-DISBURSEMENT-DATE OF NEW-STUL-FILE-REC.
008870     MOVE STUL-TAB-COMPL-DATE (STUL-IX) TO
008880         SLOAN-COURSE-COMPLETION-DATE OF NEW-STUL-FILE-REC.
008890     MOVE STUL-TAB-EMI-START (STUL-IX) TO
008900         SLOAN-EMI-START-DATE OF NEW-STUL-FILE-REC.
008910     MOVE STUL-TAB-NEXT-DISB-DATE (STUL-IX) TO
008920         SLOAN-NEXT-DISBURSEMENT-DATE OF NEW-STUL-FILE-REC.
008930     WRITE NEW-STUL-FILE-REC.
008940 8010-WRITE-ONE-STUL-EXIT.
008950     EXIT.
008960
008970 8100-WRITE-NEW-ACCT-MASTER.
008980     OPEN OUTPUT NEW-ACCOUNT-FILE.
008990     PERFORM 8110-WRITE-ONE-ACCT THRU 8110-WRITE-ONE-ACCT-EXIT
009000         VARYING ACCT-IX FROM 1 BY 1
009010         UNTIL ACCT-IX > ACCT-TAB-CTR.
009020     CLOSE NEW-ACCOUNT-FILE.
009030 8100-WRITE-NEW-ACCT-MASTER-EXIT.
009040     EXIT.
009050
009060 8110-WRITE-ONE-ACCT.
009070     MOVE SPACES              TO NEW-ACCOUNT-FILE-REC.
009080     MOVE ACCT-TAB-ID (ACCT-IX) TO
009090                    ACCT-ID OF NEW-ACCOUNT-FILE-REC.
009100     MOVE ACCT-TAB-CUSTOMER-ID (ACCT-IX) TO
009110                    ACCT-CUSTOMER-ID OF NEW-ACCOUNT-FILE-REC.
009120     MOVE ACCT-TAB-NUMBER (ACCT-IX) TO
009130                    ACCT-NUMBER OF NEW-ACCOUNT-FILE-REC.
009140     MOVE ACCT-TAB-BALANCE (ACCT-IX) TO
009150                    ACCT-BALANCE OF NEW-ACCOUNT-FILE-REC.
009160     MOVE ACCT-TAB-STATUS (ACCT-IX) TO
009170                    ACCT-STATUS OF NEW-ACCOUNT-FILE-REC.
009180     MOVE ACCT-TAB-CREATED-AT (ACCT-IX) TO
009190                    ACCT-CREATED-AT OF NEW-ACCOUNT-FILE-REC.
009200     WRITE NEW-ACCOUNT-FILE-REC.
009210 8110-WRITE-ONE-ACCT-EXIT.
009220     EXIT.
009230
009240 9000-END-RUN.
009250     CLOSE STUL-TRAN-FILE.
009260     CLOSE TXN-FILE.
009270     CLOSE INSTALLMENT-FILE.
009280     DISPLAY 'LNSTUL00 - TRAN READ    = ' WS-TRAN-CTR UPON CRT.
009290     DISPLAY 'LNSTUL00 - INST WRITTEN = ' WS-INST-CTR UPON CRT.
009300     DISPLAY 'LNSTUL00 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
009310 9000-END-RUN-EXIT.
009320     EXIT.
