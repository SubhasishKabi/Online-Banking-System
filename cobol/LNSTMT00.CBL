000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNSTMT00.
000120 AUTHOR.         E JAROSZ.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   02/02/85.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNSTMT00 - ACCOUNT STATEMENT EXTRACT                         *
000190*  REBUILDS OPENING/CLOSING BALANCE FROM TXN HISTORY AND PRINTS  *
000200*  A PLAIN-TEXT OR CSV STATEMENT PER REQUEST ON STMTTRAN.  TXN   *
000210*  RECORDS FOR A GIVEN ACCOUNT ARE TRUSTED TO BE IN OCCURRED-AT  *
000220*  ORDER IN THE MASTER SINCE THEY ARE APPENDED AS POSTED - NO    *
000230*  SORT STEP IS NEEDED AHEAD OF THIS RUN.                        *
000240*****************************************************************
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270* 02/02/85 ej   ORIGINAL PROGRAM - TEXT STATEMENT ONLY
000280* 12/09/98 djw  Y2K - FROM/TO DATE COMPARES NOW CCYY-MM-DD
000290* 02/02/99 djw  Y2K - RUNNING BALANCE DATE-BOUNDARY FIX
000300* 08/30/04 rsk  REQ 4010 - ADDED CSV STATEMENT FORMAT
000310* 11/14/11 ml   REQ 33012 - SWITCHED TXN SOURCE TO IN-MEMORY TABLE
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS NUMERIC-CODE IS '0' THRU '9'
000370     UPSI-0 ON STATUS IS RERUN-REQUESTED
000380            OFF STATUS IS NORMAL-RUN.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT CUSTOMER-FILE     ASSIGN TO CUSTMAST
000420            ORGANIZATION IS LINE SEQUENTIAL.
000430     SELECT ACCOUNT-FILE      ASSIGN TO ACCTMAST
000440            ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT TXN-FILE          ASSIGN TO TXNMAST
000460            ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT STMT-TRAN-FILE    ASSIGN TO STMTTRAN
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT TEXT-REPORT-FILE  ASSIGN TO STMTTXT
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT CSV-REPORT-FILE   ASSIGN TO STMTCSV
000520            ORGANIZATION IS LINE SEQUENTIAL.
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  CUSTOMER-FILE
000560     LABEL RECORDS ARE STANDARD.
000570 01  CUSTOMER-FILE-REC.
000580     COPY CUSTMAS REPLACING CUST-RECORD BY CUSTOMER-FILE-REC.
000590 FD  ACCOUNT-FILE
000600     LABEL RECORDS ARE STANDARD.
000610 01  ACCOUNT-FILE-REC.
000620     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000630 FD  TXN-FILE
000640     LABEL RECORDS ARE STANDARD.
000650 01  TXN-FILE-REC.
000660     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000670 FD  STMT-TRAN-FILE
000680     LABEL RECORDS ARE STANDARD.
000690 01  STMT-TRAN-REC.
000700     05  STT-ACCOUNT-NUMBER      PIC X(20).
000710     05  STT-CUSTOMER-ID         PIC 9(9).
000720     05  STT-FROM-DATE           PIC X(10).
000730     05  STT-TO-DATE             PIC X(10).
000740     05  STT-REPORT-TYPE         PIC X(1).
000750         88  STT-IS-TEXT             VALUE 'T'.
000760         88  STT-IS-CSV              VALUE 'C'.
000770     05  FILLER                  PIC X(20).
000780 FD  TEXT-REPORT-FILE
000790     LABEL RECORDS ARE STANDARD.
000800 01  TEXT-REPORT-LINE            PIC X(133).
000810 FD  CSV-REPORT-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 01  CSV-REPORT-LINE             PIC X(133).
000840
000850 WORKING-STORAGE SECTION.
000860     COPY LNWORK.
000870 01  WS-SWITCHES.
000880     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
000890         88  CUST-EOF                VALUE 'Y'.
000900     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
000910         88  ACCT-EOF                VALUE 'Y'.
000920     05  WS-TXN-EOF-SW           PIC X(1)  VALUE 'N'.
000930         88  TXN-EOF                  VALUE 'Y'.
000940     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
000950         88  TRAN-EOF                 VALUE 'Y'.
000960     05  WS-ACCT-FOUND-SW        PIC X(1)  VALUE 'N'.
000970         88  ACCT-FOUND               VALUE 'Y'.
000980 01  WS-COUNTERS.
000990     05  WS-CUST-CTR             PIC 9(5)  COMP VALUE 0.
001000     05  WS-STMT-CTR             PIC 9(7)  COMP VALUE 0.
001010     05  WS-REJECT-CTR           PIC 9(7)  COMP VALUE 0.
001020 01  CUST-TABLE.
001030     05  CUST-TAB OCCURS 300 TIMES INDEXED BY CUST-IX.
001040         10  CUST-TAB-ID         PIC 9(9).
001050 01  ACCT-TABLE.
001060     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001070     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001080         10  ACCT-TAB-ID         PIC 9(9).
001090         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001100         10  ACCT-TAB-NUMBER     PIC X(20).
001110 01  TXN-TABLE.
001120     05  TXN-TAB-CTR             PIC 9(7) COMP VALUE 0.
001130     05  TXN-TAB OCCURS 5000 TIMES INDEXED BY TXN-IX.
001140         10  TXN-TAB-ACCOUNT-ID  PIC 9(9).
001150         10  TXN-TAB-TYPE        PIC X(12).
001160         10  TXN-TAB-AMOUNT      PIC S9(11)V99 COMP-3.
001170         10  TXN-TAB-REF-ACCT    PIC 9(9).
001180         10  TXN-TAB-OCCURRED-AT PIC X(25).
001190 01  WS-TARGET-ACCT-ID           PIC 9(9).
001200 01  WS-OPENING-BALANCE          PIC S9(11)V99 COMP-3.
001210 01  WS-CLOSING-BALANCE          PIC S9(11)V99 COMP-3.
001220 01  WS-RUNNING-BALANCE          PIC S9(11)V99 COMP-3.
001230 01  WS-TO-PLUS-ONE              PIC X(10).
001240 01  WS-TO-PLUS-ONE-R REDEFINES WS-TO-PLUS-ONE.
001250     05  WS-TPO-YYYY              PIC X(4).
001260     05  FILLER                   PIC X(1).
001270     05  WS-TPO-MM                PIC X(2).
001280     05  FILLER                   PIC X(1).
001290     05  WS-TPO-DD                PIC 9(2).
001300 01  WS-EDIT-AMOUNT               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001310 01  WS-CSV-AMOUNT                PIC -(9)9.99.
001320 01  WS-CSV-CLOSING               PIC -(9)9.99.
001330
001340 PROCEDURE DIVISION.
001350 A010-MAIN-LINE.
001360     DISPLAY 'LNSTMT00 - STATEMENT EXTRACT STARTING' UPON CRT.
001370     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001380     PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT
001390         UNTIL TRAN-EOF.
001400     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
001410     STOP RUN.
001420
001430 1000-INITIALIZE.
001440     OPEN INPUT  CUSTOMER-FILE.
001450     OPEN INPUT  ACCOUNT-FILE.
001460     OPEN INPUT  TXN-FILE.
001470     OPEN INPUT  STMT-TRAN-FILE.
001480     OPEN OUTPUT TEXT-REPORT-FILE.
001490     OPEN OUTPUT CSV-REPORT-FILE.
001500     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-LOAD-CUSTOMERS-EXIT
001510         UNTIL CUST-EOF.
001520     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-LOAD-ACCOUNTS-EXIT
001530         UNTIL ACCT-EOF.
001540     PERFORM 1300-LOAD-TXN THRU 1300-LOAD-TXN-EXIT
001550         UNTIL TXN-EOF.
001560     CLOSE CUSTOMER-FILE.
001570     CLOSE ACCOUNT-FILE.
001580     CLOSE TXN-FILE.
001590     READ STMT-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
001600 1000-INITIALIZE-EXIT.
001610     EXIT.
001620
001630 1100-LOAD-CUSTOMERS.
001640     READ CUSTOMER-FILE
001650         AT END SET CUST-EOF TO TRUE
001660         NOT AT END
001670             ADD 1 TO WS-CUST-CTR
001680             SET CUST-IX TO WS-CUST-CTR
001690             MOVE CUST-ID OF CUSTOMER-FILE-REC
001700                                  TO CUST-TAB-ID (CUST-IX).
001710 1100-LOAD-CUSTOMERS-EXIT.
001720     EXIT.
001730
001740 1200-LOAD-ACCOUNTS.
001750     READ ACCOUNT-FILE
001760         AT END SET ACCT-EOF TO TRUE
001770         NOT AT END
001780             ADD 1 TO ACCT-TAB-CTR
001790             SET ACCT-IX TO ACCT-TAB-CTR
001800             MOVE ACCT-ID OF ACCOUNT-FILE-REC
001810                                TO ACCT-TAB-ID (ACCT-IX)
001820             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
001830                                TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
001840             MOVE ACCT-NUMBER OF ACCOUNT-FILE-REC
001850                                TO ACCT-TAB-NUMBER (ACCT-IX).
001860 1200-LOAD-ACCOUNTS-EXIT.
001870     EXIT.
001880
001890 1300-LOAD-TXN.
001900     READ TXN-FILE
001910         AT END SET TXN-EOF TO TRUE
001920         NOT AT END
001930             ADD 1 TO TXN-TAB-CTR
001940             SET TXN-IX TO TXN-TAB-CTR
001950             MOVE TXN-ACCOUNT-ID OF TXN-FILE-REC
001960                            TO TXN-TAB-ACCOUNT-ID (TXN-IX)
001970             MOVE TXN-TYPE OF TXN-FILE-REC
001980                            TO TXN-TAB-TYPE (TXN-IX)
001990             MOVE TXN-AMOUNT OF TXN-FILE-REC
002000                            TO TXN-TAB-AMOUNT (TXN-IX)
002010             MOVE TXN-REF-ACCOUNT-ID OF TXN-FILE-REC
002020                            TO TXN-TAB-REF-ACCT (TXN-IX)
002030             MOVE TXN-OCCURRED-AT OF TXN-FILE-REC
002040                            TO TXN-TAB-OCCURRED-AT (TXN-IX).
002050 1300-LOAD-TXN-EXIT.
002060     EXIT.
002070
002080******************************************************************
002090*  DISPATCH - ONE STATEMENT REQUEST PER STMTTRAN RECORD          *
002100******************************************************************
002110 2000-PROCESS-TRAN.
002120     ADD 1 TO WS-STMT-CTR.
002130     PERFORM 2100-FIND-ACCOUNT THRU 2100-FIND-ACCOUNT-EXIT.
002140     IF NOT ACCT-FOUND
002150         ADD 1 TO WS-REJECT-CTR
002160         DISPLAY 'STATEMENT REJECTED - NO SUCH ACCOUNT' UPON CRT
002170     ELSE
002180     IF STT-TO-DATE < STT-FROM-DATE
002190         ADD 1 TO WS-REJECT-CTR
002200         DISPLAY 'STATEMENT REJECTED - TO-DATE BEFORE FROM-DATE'
002210             UPON CRT
002220     ELSE
002230         MOVE 0 TO WS-OPENING-BALANCE
002240         MOVE 0 TO WS-RUNNING-BALANCE
002250         PERFORM 3000-OPENING-BALANCE
002260             THRU 3000-OPENING-BALANCE-EXIT
002270         PERFORM 3100-COMPUTE-TO-PLUS-1
002280             THRU 3100-COMPUTE-TO-PLUS-1-EXIT
002290         PERFORM 3200-COMPUTE-CLOSING-BALANCE
002300             THRU 3200-COMPUTE-CLOSING-BALANCE-EXIT
002310         MOVE WS-OPENING-BALANCE TO WS-RUNNING-BALANCE
002320         IF STT-IS-TEXT
002330             PERFORM 5000-WRITE-TEXT-HEADER
002340                 THRU 5000-WRITE-TEXT-HEADER-EXIT
002350         ELSE
002360             PERFORM 5100-WRITE-CSV-HEADER
002370                 THRU 5100-WRITE-CSV-HEADER-EXIT
002380         PERFORM 4000-STATEMENT-BODY
002390             THRU 4000-STATEMENT-BODY-EXIT.
002400     READ STMT-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002410 2000-PROCESS-TRAN-EXIT.
002420     EXIT.
002430
002440 2100-FIND-ACCOUNT.
002450     SET ACCT-FOUND TO FALSE.
002460     MOVE 0 TO WS-TARGET-ACCT-ID.
002470     PERFORM 2110-SCAN-ACCT THRU 2110-SCAN-ACCT-EXIT
002480         VARYING ACCT-IX FROM 1 BY 1
002490         UNTIL ACCT-IX > ACCT-TAB-CTR.
002500 2100-FIND-ACCOUNT-EXIT.
002510     EXIT.
002520
002530 2110-SCAN-ACCT.
002540     IF ACCT-TAB-NUMBER (ACCT-IX) = STT-ACCOUNT-NUMBER
002550         AND ACCT-TAB-CUSTOMER-ID (ACCT-IX) = STT-CUSTOMER-ID
002560         SET ACCT-FOUND TO TRUE
002570         SET WS-TARGET-ACCT-ID TO ACCT-TAB-ID (ACCT-IX)
002580         SET ACCT-IX TO ACCT-TAB-CTR.
002590 2110-SCAN-ACCT-EXIT.
002600     EXIT.
002610
002620******************************************************************
002630*  OPENING BALANCE - ALL TXN FOR THE ACCOUNT BEFORE FROM-DATE    *
002640******************************************************************
002650 3000-OPENING-BALANCE.
002660     PERFORM 3010-SCAN-FOR-OPENING THRU 3010-SCAN-FOR-OPENING-EXIT
002670         VARYING TXN-IX FROM 1 BY 1
002680         UNTIL TXN-IX > TXN-TAB-CTR.
002690 3000-OPENING-BALANCE-EXIT.
002700     EXIT.
002710
002720 3010-SCAN-FOR-OPENING.
002730     IF TXN-TAB-ACCOUNT-ID (TXN-IX) = WS-TARGET-ACCT-ID
002740         AND TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) < STT-FROM-DATE
002750         IF TXN-TAB-TYPE (TXN-IX) = 'DEPOSIT' OR
002760             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_IN'
002770             ADD TXN-TAB-AMOUNT (TXN-IX) TO WS-OPENING-BALANCE
002780         ELSE
002790         IF TXN-TAB-TYPE (TXN-IX) = 'WITHDRAW' OR
002800             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_OUT'
002810             SUBTRACT TXN-TAB-AMOUNT (TXN-IX)
002820                 FROM WS-OPENING-BALANCE.
002830 3010-SCAN-FOR-OPENING-EXIT.
002840     EXIT.
002850
002860 3100-COMPUTE-TO-PLUS-1.
002870     MOVE STT-TO-DATE TO WS-TO-PLUS-ONE.
002880     ADD 1 TO WS-TPO-DD.
002890 3100-COMPUTE-TO-PLUS-1-EXIT.
002900     EXIT.
002910
002920******************************************************************
002930*  CLOSING BALANCE - SAME WINDOW AS 4010-SCAN-FOR-BODY BUT RUN   *
002940*  AHEAD OF THE BODY PASS SO THE REAL FIGURE IS ON HAND WHEN THE *
002950*  HEADER/SUMMARY LINE IS WRITTEN (CSV "CLOSING" COLUMN), NOT    *
002960*  JUST AT THE FOOTER AFTER THE BODY WRITES.  REQ 41103.         *
002970******************************************************************
002980 3200-COMPUTE-CLOSING-BALANCE.
002990     MOVE WS-OPENING-BALANCE TO WS-CLOSING-BALANCE.
003000     PERFORM 3210-SCAN-FOR-CLOSING THRU 3210-SCAN-FOR-CLOSING-EXIT
003010         VARYING TXN-IX FROM 1 BY 1
003020         UNTIL TXN-IX > TXN-TAB-CTR.
003030 3200-COMPUTE-CLOSING-BALANCE-EXIT.
003040     EXIT.
003050
003060 3210-SCAN-FOR-CLOSING.
003070     IF TXN-TAB-ACCOUNT-ID (TXN-IX) = WS-TARGET-ACCT-ID
003080         AND TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) NOT <
003090             STT-FROM-DATE
003100         AND TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) < WS-TO-PLUS-ONE
003110         IF TXN-TAB-TYPE (TXN-IX) = 'DEPOSIT' OR
003120             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_IN'
003130             ADD TXN-TAB-AMOUNT (TXN-IX) TO WS-CLOSING-BALANCE
003140         ELSE
003150         IF TXN-TAB-TYPE (TXN-IX) = 'WITHDRAW' OR
003160             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_OUT'
003170             SUBTRACT TXN-TAB-AMOUNT (TXN-IX)
003180                 FROM WS-CLOSING-BALANCE.
003190 3210-SCAN-FOR-CLOSING-EXIT.
003200     EXIT.
003210
003220******************************************************************
003230*  STATEMENT BODY - FROM-DATE <= OCCURRED-AT < TO-DATE+1         *
003240******************************************************************
003250 4000-STATEMENT-BODY.
003260     PERFORM 4010-SCAN-FOR-BODY THRU 4010-SCAN-FOR-BODY-EXIT
003270         VARYING TXN-IX FROM 1 BY 1
003280         UNTIL TXN-IX > TXN-TAB-CTR.
003290     IF STT-IS-TEXT
003300         PERFORM 5050-WRITE-TEXT-FOOTER
003310             THRU 5050-WRITE-TEXT-FOOTER-EXIT.
003320 4000-STATEMENT-BODY-EXIT.
003330     EXIT.
003340
003350 4010-SCAN-FOR-BODY.
003360     IF TXN-TAB-ACCOUNT-ID (TXN-IX) = WS-TARGET-ACCT-ID
003370         AND TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) NOT <
003380             STT-FROM-DATE
003390         AND TXN-TAB-OCCURRED-AT (TXN-IX) (1:10) < WS-TO-PLUS-ONE
003400         IF TXN-TAB-TYPE (TXN-IX) = 'DEPOSIT' OR
003410             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_IN'
003420             ADD TXN-TAB-AMOUNT (TXN-IX) TO WS-RUNNING-BALANCE
003430         ELSE
003440         IF TXN-TAB-TYPE (TXN-IX) = 'WITHDRAW' OR
003450             TXN-TAB-TYPE (TXN-IX) = 'TRANSFER_OUT'
003460             SUBTRACT TXN-TAB-AMOUNT (TXN-IX)
003470                 FROM WS-RUNNING-BALANCE
003480         IF STT-IS-TEXT
003490             PERFORM 5010-WRITE-TEXT-DETAIL
003500                 THRU 5010-WRITE-TEXT-DETAIL-EXIT
003510         ELSE
003520             PERFORM 5110-WRITE-CSV-DETAIL
003530                 THRU 5110-WRITE-CSV-DETAIL-EXIT.
003540 4010-SCAN-FOR-BODY-EXIT.
003550     EXIT.
003560
003570******************************************************************
003580*  TEXT REPORT LAYOUT                                            *
003590******************************************************************
003600 5000-WRITE-TEXT-HEADER.
003610     MOVE SPACES TO TEXT-REPORT-LINE.
003620     STRING 'Statement for ' STT-ACCOUNT-NUMBER
003630         DELIMITED BY SIZE INTO TEXT-REPORT-LINE.
003640     WRITE TEXT-REPORT-LINE.
003650     MOVE SPACES TO TEXT-REPORT-LINE.
003660     STRING 'Period: ' STT-FROM-DATE ' to ' STT-TO-DATE
003670         DELIMITED BY SIZE INTO TEXT-REPORT-LINE.
003680     WRITE TEXT-REPORT-LINE.
003690     MOVE WS-OPENING-BALANCE TO WS-EDIT-AMOUNT.
003700     MOVE SPACES TO TEXT-REPORT-LINE.
003710     STRING 'Opening: ' WS-EDIT-AMOUNT
003720         DELIMITED BY SIZE INTO TEXT-REPORT-LINE.
003730     WRITE TEXT-REPORT-LINE.
003740 5000-WRITE-TEXT-HEADER-EXIT.
003750     EXIT.
003760
003770 5010-WRITE-TEXT-DETAIL.
003780     MOVE TXN-TAB-AMOUNT (TXN-IX) TO WS-EDIT-AMOUNT.
003790     MOVE SPACES TO TEXT-REPORT-LINE.
003800     IF TXN-TAB-REF-ACCT (TXN-IX) = 0
003810         STRING TXN-TAB-OCCURRED-AT (TXN-IX) ' '
003820             TXN-TAB-TYPE (TXN-IX) ' ' WS-EDIT-AMOUNT
003830             DELIMITED BY SIZE INTO TEXT-REPORT-LINE
003840     ELSE
003850         STRING TXN-TAB-OCCURRED-AT (TXN-IX) ' '
003860             TXN-TAB-TYPE (TXN-IX) ' ' WS-EDIT-AMOUNT
003870             ' Ref:' TXN-TAB-REF-ACCT (TXN-IX)
003880             DELIMITED BY SIZE INTO TEXT-REPORT-LINE.
003890     WRITE TEXT-REPORT-LINE.
003900 5010-WRITE-TEXT-DETAIL-EXIT.
003910     EXIT.
003920
003930 5050-WRITE-TEXT-FOOTER.
003940     MOVE WS-RUNNING-BALANCE TO WS-EDIT-AMOUNT.
003950     MOVE SPACES TO TEXT-REPORT-LINE.
003960     STRING 'Closing: ' WS-EDIT-AMOUNT
003970         DELIMITED BY SIZE INTO TEXT-REPORT-LINE.
003980     WRITE TEXT-REPORT-LINE.
003990 5050-WRITE-TEXT-FOOTER-EXIT.
004000     EXIT.
004010
004020******************************************************************
004030*  CSV REPORT LAYOUT                                             *
004040******************************************************************
004050 5100-WRITE-CSV-HEADER.
004060     MOVE SPACES TO CSV-REPORT-LINE.
004070     STRING 'Account,From,To,Opening,Closing'
004080         DELIMITED BY SIZE INTO CSV-REPORT-LINE.
004090     WRITE CSV-REPORT-LINE.
004100     MOVE WS-OPENING-BALANCE TO WS-CSV-AMOUNT.
004110     MOVE WS-CLOSING-BALANCE TO WS-CSV-CLOSING.
004120     MOVE SPACES TO CSV-REPORT-LINE.
004130     STRING STT-ACCOUNT-NUMBER ',' STT-FROM-DATE ',' STT-TO-DATE
004140         ',' WS-CSV-AMOUNT ',' WS-CSV-CLOSING
004150         DELIMITED BY SIZE INTO CSV-REPORT-LINE.
004160     WRITE CSV-REPORT-LINE.
004170     MOVE SPACES TO CSV-REPORT-LINE.
004180     STRING 'OccurredAt,Type,Amount,RefAccount'
004190         DELIMITED BY SIZE INTO CSV-REPORT-LINE.
004200     WRITE CSV-REPORT-LINE.
004210 5100-WRITE-CSV-HEADER-EXIT.
004220     EXIT.
004230
004240 5110-WRITE-CSV-DETAIL.
004250     MOVE TXN-TAB-AMOUNT (TXN-IX) TO WS-CSV-AMOUNT.
004260     MOVE SPACES TO CSV-REPORT-LINE.
004270     STRING TXN-TAB-OCCURRED-AT (TXN-IX) ',' TXN-TAB-TYPE (TXN-IX)
004280         ',' WS-CSV-AMOUNT ',' TXN-TAB-REF-ACCT (TXN-IX)
004290         DELIMITED BY SIZE INTO CSV-REPORT-LINE.
004300     WRITE CSV-REPORT-LINE.
004310 5110-WRITE-CSV-DETAIL-EXIT.
004320     EXIT.
004330
004340 9000-END-RUN.
004350     CLOSE STMT-TRAN-FILE.
004360     CLOSE TEXT-REPORT-FILE.
004370     CLOSE CSV-REPORT-FILE.
004380     DISPLAY 'LNSTMT00 - STATEMENTS   = ' WS-STMT-CTR UPON CRT.
004390     DISPLAY 'LNSTMT00 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
004400 9000-END-RUN-EXIT.
004410     EXIT.
