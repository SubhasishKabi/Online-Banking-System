000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNDASH00.
000120 AUTHOR.         M L PETROSKI.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   11/03/1993.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNDASH00 - LOAN PORTFOLIO DASHBOARD ROLL-UP RUN               *
000190*  CONTROL-TOTAL REPORTING ONLY - NO MASTER FILE IS UPDATED.     *
000200*  THREE SECTIONS: LOAN-OFFICER REVIEW QUEUE, ADMIN PORTFOLIO    *
000210*  TOTALS, AND A SEGMENT SUMMARY.  MODELED ON THE OLD MB1S       *
000220*  EXTRACT'S RUNNING CONTROL-TOTAL WORKING STORAGE.              *
000230*****************************************************************
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* 11/03/93 mlp  ORIGINAL PROGRAM - OFFICER + ADMIN SECTIONS
000270* 09/14/98 djw  Y2K - RETRO FIX, DATE FIELDS NOT USED IN TOTALS
000280* 04/22/09 rsk  REQ 34002 - ADDED PORTFOLIO SUMMARY SECTION
000290* 01/18/15 ml   REQ 34027 - "OVERDUE LOANS" METRIC IS A FIXED
000300*               ZERO PER ACTIVE LOAN PER LOAN OPS DIRECTIVE -
000310*               DO NOT REPLACE WITH A REAL AGING CALC
000320* 08/09/16 ml   REQ 34031 - ADDED MOCK SEGMENT/RATE FIGURES TO
000330*               PORTFOLIO SUMMARY PER MARKETING REQUEST - THESE
000340*               ARE FIXED LITERALS, NOT COMPUTED FROM THE BOOKS
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS NUMERIC-CODE IS '0' THRU '9'
000400     UPSI-0 ON STATUS IS RERUN-REQUESTED
000410            OFF STATUS IS NORMAL-RUN.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CUSTOMER-FILE     ASSIGN TO CUSTMAST
000450            ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT ACCOUNT-FILE      ASSIGN TO ACCTMAST
000470            ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT LOAN-FILE         ASSIGN TO LOANMAST
000490            ORGANIZATION IS LINE SEQUENTIAL.
000500     SELECT VEHLOAN-FILE      ASSIGN TO VEHLMAST
000510            ORGANIZATION IS LINE SEQUENTIAL.
000520     SELECT STULOAN-FILE      ASSIGN TO STULMAST
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT DASH-RPT-FILE     ASSIGN TO DASHRPT
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  CUSTOMER-FILE
000590     LABEL RECORDS ARE STANDARD.
000600 01  CUST-FILE-REC.
000610     COPY CUSTMAS REPLACING CUST-RECORD BY CUST-FILE-REC.
000620 FD  ACCOUNT-FILE
000630     LABEL RECORDS ARE STANDARD.
000640 01  ACCT-FILE-REC.
000650     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCT-FILE-REC.
000660 FD  LOAN-FILE
000670     LABEL RECORDS ARE STANDARD.
000680 01  LOAN-FILE-REC.
000690     COPY LOANMAS REPLACING LOAN-RECORD BY LOAN-FILE-REC.
000700 FD  VEHLOAN-FILE
000710     LABEL RECORDS ARE STANDARD.
000720 01  VEHLOAN-FILE-REC.
000730     COPY VEHLMAS REPLACING VEHICLE-LOAN-RECORD
000740                         BY VEHLOAN-FILE-REC.
000750 FD  STULOAN-FILE
000760     LABEL RECORDS ARE STANDARD.
000770 01  STULOAN-FILE-REC.
000780     COPY STULMAS REPLACING STUDENT-LOAN-RECORD
000790                         BY STULOAN-FILE-REC.
000800 FD  DASH-RPT-FILE
000810     LABEL RECORDS ARE STANDARD.
000820 01  DASH-RPT-LINE                PIC X(100).
000830
000840 WORKING-STORAGE SECTION.
000850     COPY LNWORK.
000860 01  WS-SWITCHES.
000870     05  WS-VEHL-EOF-SW          PIC X(1)  VALUE 'N'.
000880         88  VEHL-EOF                  VALUE 'Y'.
000890     05  WS-STUL-EOF-SW          PIC X(1)  VALUE 'N'.
000900         88  STUL-EOF                   VALUE 'Y'.
000910     05  WS-LOAN-EOF-SW          PIC X(1)  VALUE 'N'.
000920         88  LOAN-EOF                   VALUE 'Y'.
000930     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
000940         88  CUST-EOF                   VALUE 'Y'.
000950     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
000960         88  ACCT-EOF                   VALUE 'Y'.
000970*****************************************************************
000980*  SECTION 1 - LOAN-OFFICER REVIEW QUEUE CONTROL TOTALS          *
000990*****************************************************************
001000 01  WS-OFFICER-DASH.
001010     05  WS-OFC-PENDING-CTR      PIC 9(7) COMP VALUE 0.
001020     05  WS-OFC-DISBURSED-AMT    PIC S9(11)V99 COMP-3 VALUE 0.
001030     05  WS-OFC-STATUS-TOTALS.
001040         10  WS-OFC-PEND-TOT     PIC 9(7) COMP VALUE 0.
001050         10  WS-OFC-APPR-TOT     PIC 9(7) COMP VALUE 0.
001060         10  WS-OFC-DISB-TOT     PIC 9(7) COMP VALUE 0.
001070         10  WS-OFC-ACTV-TOT     PIC 9(7) COMP VALUE 0.
001080*****************************************************************
001090*  SECTION 2 - ADMIN PORTFOLIO CONTROL TOTALS                   *
001100*****************************************************************
001110 01  WS-ADMIN-DASH.
001120     05  WS-ADM-CUST-CTR         PIC 9(7) COMP VALUE 0.
001130     05  WS-ADM-ACCT-CTR         PIC 9(7) COMP VALUE 0.
001140     05  WS-ADM-PORTFOLIO-TOTAL  PIC S9(11)V99 COMP-3 VALUE 0.
001150     05  WS-ADM-OUTSTANDING-TOTAL
001160                                 PIC S9(11)V99 COMP-3 VALUE 0.
001170     05  WS-ADM-OVERDUE-CTR      PIC 9(7) COMP VALUE 0.
001180*****************************************************************
001190*  SECTION 3 - PORTFOLIO SUMMARY                                 *
001200*****************************************************************
001210 01  WS-PORTFOLIO-SUMMARY.
001220     05  WS-PTF-VALUE-TOTAL      PIC S9(11)V99 COMP-3 VALUE 0.
001230     05  WS-PTF-ACTIVE-LOAN-CTR  PIC 9(7) COMP VALUE 0.
001240*  MOCK FIGURES - FIXED PER MARKETING REQUEST, NOT DERIVED FROM
001250*  THE LOAN BOOKS.  CHANGE ONLY ON EXPLICIT REQUEST FROM LOAN OPS.
001260 01  WS-MOCK-FIGURES.
001270     05  WS-MOCK-MONTHLY-DISB    PIC S9(11)V99 COMP-3
001280                                 VALUE 485000.00.
001290     05  WS-MOCK-RECOVERY-RATE   PIC S9(3)V9(2) COMP-3
001300                                 VALUE 94.50.
001310     05  WS-MOCK-DEFAULT-RATE    PIC S9(3)V9(2) COMP-3
001320                                 VALUE 2.30.
001330     05  WS-MOCK-YIELD-RATE      PIC S9(3)V9(2) COMP-3
001340                                 VALUE 11.75.
001350     05  WS-MOCK-VEHICLE-SEGMENT PIC S9(11)V99 COMP-3
001360                                 VALUE 1250000.00.
001370     05  WS-MOCK-STUDENT-SEGMENT PIC S9(11)V99 COMP-3
001380                                 VALUE 980000.00.
001390*  EDITED REPORT FIELDS
001400 01  WS-RPT-EDIT-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
001410 01  WS-RPT-EDIT-COUNT           PIC ZZZ,ZZ9.
001420 01  WS-RPT-EDIT-RATE            PIC ZZ9.99.
001430
001440 PROCEDURE DIVISION.
001450 A010-MAIN-LINE.
001460     DISPLAY 'LNDASH00 - LOAN DASHBOARD ROLL-UP RUN STARTING'
001470         UPON CRT.
001480     OPEN OUTPUT DASH-RPT-FILE.
001490     PERFORM 2000-OFFICER-DASHBOARD
001500         THRU 2000-OFFICER-DASHBOARD-EXIT.
001510     PERFORM 3000-ADMIN-DASHBOARD
001520         THRU 3000-ADMIN-DASHBOARD-EXIT.
001530     PERFORM 4000-PORTFOLIO-SUMMARY
001540         THRU 4000-PORTFOLIO-SUMMARY-EXIT.
001550     CLOSE DASH-RPT-FILE.
001560     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
001570     STOP RUN.
001580
001590******************************************************************
001600*  SECTION 1 - OFFICER DASHBOARD                                 *
001610*  PENDING REVIEW COUNT, DISBURSED/ACTIVE AMOUNT, STATUS TOTALS  *
001620*  ACROSS THE VEHICLE AND STUDENT BOOKS ONLY.                    *
001630******************************************************************
001640 2000-OFFICER-DASHBOARD.
001650     SET VEHL-EOF TO FALSE.
001660     SET STUL-EOF TO FALSE.
001670     OPEN INPUT VEHLOAN-FILE.
001680     OPEN INPUT STULOAN-FILE.
001690     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
001700     PERFORM 2100-TALLY-VEHICLE-LOAN
001710         THRU 2100-TALLY-VEHICLE-LOAN-EXIT
001720         UNTIL VEHL-EOF.
001730     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
001740     PERFORM 2200-TALLY-STUDENT-LOAN
001750         THRU 2200-TALLY-STUDENT-LOAN-EXIT
001760         UNTIL STUL-EOF.
001770     CLOSE VEHLOAN-FILE.
001780     CLOSE STULOAN-FILE.
001790     PERFORM 2900-WRITE-OFFICER-RPT
001800         THRU 2900-WRITE-OFFICER-RPT-EXIT.
001810 2000-OFFICER-DASHBOARD-EXIT.
001820     EXIT.
001830
001840 2100-TALLY-VEHICLE-LOAN.
001850     IF VLOAN-STATUS-PENDING OF VEHLOAN-FILE-REC
001860         ADD 1 TO WS-OFC-PENDING-CTR
001870         ADD 1 TO WS-OFC-PEND-TOT
001880     ELSE IF VLOAN-STATUS-APPROVED OF VEHLOAN-FILE-REC
001890         ADD 1 TO WS-OFC-APPR-TOT
001900     ELSE IF VLOAN-STATUS-ACTIVE OF VEHLOAN-FILE-REC
001910         ADD 1 TO WS-OFC-ACTV-TOT
001920         ADD VLOAN-LOAN-AMOUNT OF VEHLOAN-FILE-REC
001930             TO WS-OFC-DISBURSED-AMT.
001940     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
001950 2100-TALLY-VEHICLE-LOAN-EXIT.
001960     EXIT.
001970
001980 2200-TALLY-STUDENT-LOAN.
001990     IF SLOAN-STATUS-PENDING OF STULOAN-FILE-REC
002000         ADD 1 TO WS-OFC-PENDING-CTR
002010         ADD 1 TO WS-OFC-PEND-TOT
002020     ELSE IF SLOAN-STATUS-APPROVED OF STULOAN-FILE-REC
002030         ADD 1 TO WS-OFC-APPR-TOT
002040     ELSE IF SLOAN-STATUS-DISBURSED OF STULOAN-FILE-REC
002050         ADD 1 TO WS-OFC-DISB-TOT
002060         ADD SLOAN-LOAN-AMOUNT OF STULOAN-FILE-REC
002070             TO WS-OFC-DISBURSED-AMT
002080     ELSE IF SLOAN-STATUS-ACTIVE OF STULOAN-FILE-REC
002090         ADD 1 TO WS-OFC-ACTV-TOT
002100         ADD SLOAN-LOAN-AMOUNT OF STULOAN-FILE-REC
002110             TO WS-OFC-DISBURSED-AMT.
002120     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
002130 2200-TALLY-STUDENT-LOAN-EXIT.
002140     EXIT.
002150
002160 2900-WRITE-OFFICER-RPT.
002170     MOVE SPACES TO DASH-RPT-LINE.
002180     MOVE '*** LOAN OFFICER DASHBOARD ***' TO DASH-RPT-LINE.
002190     WRITE DASH-RPT-LINE.
002200     MOVE WS-OFC-PENDING-CTR TO WS-RPT-EDIT-COUNT.
002210     MOVE SPACES TO DASH-RPT-LINE.
002220     STRING 'TOTAL PENDING REVIEW ....... ' WS-RPT-EDIT-COUNT
002230         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002240     WRITE DASH-RPT-LINE.
002250     MOVE WS-OFC-DISBURSED-AMT TO WS-RPT-EDIT-AMOUNT.
002260     MOVE SPACES TO DASH-RPT-LINE.
002270     STRING 'TOTAL DISBURSED AMOUNT ..... ' WS-RPT-EDIT-AMOUNT
002280         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002290     WRITE DASH-RPT-LINE.
002300     MOVE WS-OFC-PEND-TOT TO WS-RPT-EDIT-COUNT.
002310     MOVE SPACES TO DASH-RPT-LINE.
002320     STRING '  STATUS PENDING ........... ' WS-RPT-EDIT-COUNT
002330         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002340     WRITE DASH-RPT-LINE.
002350     MOVE WS-OFC-APPR-TOT TO WS-RPT-EDIT-COUNT.
002360     MOVE SPACES TO DASH-RPT-LINE.
002370     STRING '  STATUS APPROVED .......... ' WS-RPT-EDIT-COUNT
002380         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002390     WRITE DASH-RPT-LINE.
002400     MOVE WS-OFC-DISB-TOT TO WS-RPT-EDIT-COUNT.
002410     MOVE SPACES TO DASH-RPT-LINE.
002420     STRING '  STATUS DISBURSED ......... ' WS-RPT-EDIT-COUNT
002430         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002440     WRITE DASH-RPT-LINE.
002450     MOVE WS-OFC-ACTV-TOT TO WS-RPT-EDIT-COUNT.
002460     MOVE SPACES TO DASH-RPT-LINE.
002470     STRING '  STATUS ACTIVE ............ ' WS-RPT-EDIT-COUNT
002480         DELIMITED BY SIZE INTO DASH-RPT-LINE.
002490     WRITE DASH-RPT-LINE.
002500 2900-WRITE-OFFICER-RPT-EXIT.
002510     EXIT.
002520
002530******************************************************************
002540*  SECTION 2 - ADMIN DASHBOARD                                   *
002550*  CUSTOMER/ACCOUNT MASTER COUNTS, PORTFOLIO/OUTSTANDING TOTALS  *
002560*  ACROSS ALL THREE LOAN BOOKS, AND THE "OVERDUE LOANS" METRIC   *
002570*  (A LITERAL ZERO PER ACTIVE LOAN - SEE CHANGE LOG 01/18/15).   *
002580******************************************************************
002590 3000-ADMIN-DASHBOARD.
002600     SET CUST-EOF TO FALSE.
002610     SET ACCT-EOF TO FALSE.
002620     SET LOAN-EOF TO FALSE.
002630     SET VEHL-EOF TO FALSE.
002640     SET STUL-EOF TO FALSE.
002650     OPEN INPUT CUSTOMER-FILE.
002660     OPEN INPUT ACCOUNT-FILE.
002670     OPEN INPUT LOAN-FILE.
002680     OPEN INPUT VEHLOAN-FILE.
002690     OPEN INPUT STULOAN-FILE.
002700     READ CUSTOMER-FILE AT END SET CUST-EOF TO TRUE.
002710     PERFORM 3100-COUNT-CUSTOMER THRU 3100-COUNT-CUSTOMER-EXIT
002720         UNTIL CUST-EOF.
002730     READ ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
002740     PERFORM 3200-COUNT-ACCOUNT THRU 3200-COUNT-ACCOUNT-EXIT
002750         UNTIL ACCT-EOF.
002760     READ LOAN-FILE AT END SET LOAN-EOF TO TRUE.
002770     PERFORM 3300-TALLY-PERSONAL-LOAN
002780         THRU 3300-TALLY-PERSONAL-LOAN-EXIT
002790         UNTIL LOAN-EOF.
002800     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
002810     PERFORM 3400-TALLY-VEHICLE-ADM
002820         THRU 3400-TALLY-VEHICLE-ADM-EXIT
002830         UNTIL VEHL-EOF.
002840     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
002850     PERFORM 3500-TALLY-STUDENT-ADM
002860         THRU 3500-TALLY-STUDENT-ADM-EXIT
002870         UNTIL STUL-EOF.
002880     CLOSE CUSTOMER-FILE.
002890     CLOSE ACCOUNT-FILE.
002900     CLOSE LOAN-FILE.
002910     CLOSE VEHLOAN-FILE.
002920     CLOSE STULOAN-FILE.
002930     PERFORM 3900-WRITE-ADMIN-RPT THRU 3900-WRITE-ADMIN-RPT-EXIT.
002940 3000-ADMIN-DASHBOARD-EXIT.
002950     EXIT.
002960
002970 3100-COUNT-CUSTOMER.
002980     ADD 1 TO WS-ADM-CUST-CTR.
002990     READ CUSTOMER-FILE AT END SET CUST-EOF TO TRUE.
003000 3100-COUNT-CUSTOMER-EXIT.
003010     EXIT.
003020
003030 3200-COUNT-ACCOUNT.
003040     ADD 1 TO WS-ADM-ACCT-CTR.
003050     READ ACCOUNT-FILE AT END SET ACCT-EOF TO TRUE.
003060 3200-COUNT-ACCOUNT-EXIT.
003070     EXIT.
003080
003090 3300-TALLY-PERSONAL-LOAN.
003100     ADD LOAN-PRINCIPAL OF LOAN-FILE-REC
003110         TO WS-ADM-PORTFOLIO-TOTAL.
003120     IF LOAN-STATUS-ACTIVE OF LOAN-FILE-REC
003130*  OVERDUE LOANS METRIC IS A FIXED ZERO PER ACTIVE LOAN -
003140*  DO NOT REPLACE WITH A REAL AGING/DELINQUENCY CALCULATION.
003150         ADD 0 TO WS-ADM-OVERDUE-CTR.
003160     READ LOAN-FILE AT END SET LOAN-EOF TO TRUE.
003170 3300-TALLY-PERSONAL-LOAN-EXIT.
003180     EXIT.
003190
003200 3400-TALLY-VEHICLE-ADM.
003210     ADD VLOAN-LOAN-AMOUNT OF VEHLOAN-FILE-REC
003220         TO WS-ADM-PORTFOLIO-TOTAL.
003230     ADD VLOAN-OUTSTANDING-AMOUNT OF VEHLOAN-FILE-REC
003240         TO WS-ADM-OUTSTANDING-TOTAL.
003250     IF VLOAN-STATUS-ACTIVE OF VEHLOAN-FILE-REC
003260         ADD 0 TO WS-ADM-OVERDUE-CTR.
003270     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
003280 3400-TALLY-VEHICLE-ADM-EXIT.
003290     EXIT.
003300
003310 3500-TALLY-STUDENT-ADM.
003320     ADD SLOAN-LOAN-AMOUNT OF STULOAN-FILE-REC
003330         TO WS-ADM-PORTFOLIO-TOTAL.
003340     ADD SLOAN-OUTSTANDING-AMOUNT OF STULOAN-FILE-REC
003350         TO WS-ADM-OUTSTANDING-TOTAL.
003360     IF SLOAN-STATUS-ACTIVE OF STULOAN-FILE-REC
003370         ADD 0 TO WS-ADM-OVERDUE-CTR.
003380     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
003390 3500-TALLY-STUDENT-ADM-EXIT.
003400     EXIT.
003410
003420 3900-WRITE-ADMIN-RPT.
003430     MOVE SPACES TO DASH-RPT-LINE.
003440     MOVE '*** ADMIN PORTFOLIO DASHBOARD ***' TO DASH-RPT-LINE.
003450     WRITE DASH-RPT-LINE.
003460     MOVE WS-ADM-CUST-CTR TO WS-RPT-EDIT-COUNT.
003470     MOVE SPACES TO DASH-RPT-LINE.
003480     STRING 'CUSTOMER MASTER COUNT ...... ' WS-RPT-EDIT-COUNT
003490         DELIMITED BY SIZE INTO DASH-RPT-LINE.
003500     WRITE DASH-RPT-LINE.
003510     MOVE WS-ADM-ACCT-CTR TO WS-RPT-EDIT-COUNT.
003520     MOVE SPACES TO DASH-RPT-LINE.
003530     STRING 'ACCOUNT MASTER COUNT ....... ' WS-RPT-EDIT-COUNT
003540         DELIMITED BY SIZE INTO DASH-RPT-LINE.
003550     WRITE DASH-RPT-LINE.
003560     MOVE WS-ADM-PORTFOLIO-TOTAL TO WS-RPT-EDIT-AMOUNT.
003570     MOVE SPACES TO DASH-RPT-LINE.
003580     STRING 'TOTAL LOAN PORTFOLIO ....... ' WS-RPT-EDIT-AMOUNT
003590         DELIMITED BY SIZE INTO DASH-RPT-LINE.
003600     WRITE DASH-RPT-LINE.
003610     MOVE WS-ADM-OUTSTANDING-TOTAL TO WS-RPT-EDIT-AMOUNT.
003620     MOVE SPACES TO DASH-RPT-LINE.
003630     STRING 'TOTAL OUTSTANDING ........... ' WS-RPT-EDIT-AMOUNT
003640         DELIMITED BY SIZE INTO DASH-RPT-LINE.
003650     WRITE DASH-RPT-LINE.
003660     MOVE WS-ADM-OVERDUE-CTR TO WS-RPT-EDIT-COUNT.
003670     MOVE SPACES TO DASH-RPT-LINE.
003680     STRING 'OVERDUE LOANS ............... ' WS-RPT-EDIT-COUNT
003690         DELIMITED BY SIZE INTO DASH-RPT-LINE.
003700     WRITE DASH-RPT-LINE.
003710 3900-WRITE-ADMIN-RPT-EXIT.
003720     EXIT.
003730
003740******************************************************************
003750*  SECTION 3 - PORTFOLIO SUMMARY (VEHICLE + STUDENT BOOKS ONLY)  *
003760*  PLUS THE FIXED MOCK SEGMENT/RATE FIGURES - SEE CHANGE LOG     *
003770*  08/09/16.  THESE ARE NOT COMPUTED FROM THE INPUT FILES.       *
003780******************************************************************
003790 4000-PORTFOLIO-SUMMARY.
003800     SET VEHL-EOF TO FALSE.
003810     SET STUL-EOF TO FALSE.
003820     OPEN INPUT VEHLOAN-FILE.
003830     OPEN INPUT STULOAN-FILE.
003840     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
003850     PERFORM 4100-TALLY-VEHICLE-PTF
003860         THRU 4100-TALLY-VEHICLE-PTF-EXIT
003870         UNTIL VEHL-EOF.
003880     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
003890     PERFORM 4200-TALLY-STUDENT-PTF
003900         THRU 4200-TALLY-STUDENT-PTF-EXIT
003910         UNTIL STUL-EOF.
003920     CLOSE VEHLOAN-FILE.
003930     CLOSE STULOAN-FILE.
003940     PERFORM 4900-WRITE-PORTFOLIO-RPT
003950         THRU 4900-WRITE-PORTFOLIO-RPT-EXIT.
003960 4000-PORTFOLIO-SUMMARY-EXIT.
003970     EXIT.
003980
003990 4100-TALLY-VEHICLE-PTF.
004000     ADD VLOAN-LOAN-AMOUNT OF VEHLOAN-FILE-REC
004010         TO WS-PTF-VALUE-TOTAL.
004020     ADD 1 TO WS-PTF-ACTIVE-LOAN-CTR.
004030     READ VEHLOAN-FILE AT END SET VEHL-EOF TO TRUE.
004040 4100-TALLY-VEHICLE-PTF-EXIT.
004050     EXIT.
004060
004070 4200-TALLY-STUDENT-PTF.
004080     ADD SLOAN-LOAN-AMOUNT OF STULOAN-FILE-REC
004090         TO WS-PTF-VALUE-TOTAL.
004100     ADD 1 TO WS-PTF-ACTIVE-LOAN-CTR.
004110     READ STULOAN-FILE AT END SET STUL-EOF TO TRUE.
004120 4200-TALLY-STUDENT-PTF-EXIT.
004130     EXIT.
004140
004150 4900-WRITE-PORTFOLIO-RPT.
004160     MOVE SPACES TO DASH-RPT-LINE.
004170     MOVE '*** PORTFOLIO SUMMARY ***' TO DASH-RPT-LINE.
004180     WRITE DASH-RPT-LINE.
004190     MOVE WS-PTF-VALUE-TOTAL TO WS-RPT-EDIT-AMOUNT.
004200     MOVE SPACES TO DASH-RPT-LINE.
004210     STRING 'TOTAL PORTFOLIO VALUE ....... ' WS-RPT-EDIT-AMOUNT
004220         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004230     WRITE DASH-RPT-LINE.
004240     MOVE WS-PTF-ACTIVE-LOAN-CTR TO WS-RPT-EDIT-COUNT.
004250     MOVE SPACES TO DASH-RPT-LINE.
004260     STRING 'ACTIVE LOANS (ALL STATUSES) . ' WS-RPT-EDIT-COUNT
004270         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004280     WRITE DASH-RPT-LINE.
004290     MOVE WS-MOCK-MONTHLY-DISB TO WS-RPT-EDIT-AMOUNT.
004300     MOVE SPACES TO DASH-RPT-LINE.
004310     STRING 'AVG MONTHLY DISBURSEMENT ..... ' WS-RPT-EDIT-AMOUNT
004320         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004330     WRITE DASH-RPT-LINE.
004340     MOVE WS-MOCK-RECOVERY-RATE TO WS-RPT-EDIT-RATE.
004350     MOVE SPACES TO DASH-RPT-LINE.
004360     STRING 'RECOVERY RATE PCT ............ ' WS-RPT-EDIT-RATE
004370         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004380     WRITE DASH-RPT-LINE.
004390     MOVE WS-MOCK-DEFAULT-RATE TO WS-RPT-EDIT-RATE.
004400     MOVE SPACES TO DASH-RPT-LINE.
004410     STRING 'DEFAULT RATE PCT .............. ' WS-RPT-EDIT-RATE
004420         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004430     WRITE DASH-RPT-LINE.
004440     MOVE WS-MOCK-YIELD-RATE TO WS-RPT-EDIT-RATE.
004450     MOVE SPACES TO DASH-RPT-LINE.
004460     STRING 'PORTFOLIO YIELD PCT ........... ' WS-RPT-EDIT-RATE
004470         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004480     WRITE DASH-RPT-LINE.
004490     MOVE WS-MOCK-VEHICLE-SEGMENT TO WS-RPT-EDIT-AMOUNT.
004500     MOVE SPACES TO DASH-RPT-LINE.
004510     STRING 'VEHICLE LOANS SEGMENT ........ ' WS-RPT-EDIT-AMOUNT
004520         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004530     WRITE DASH-RPT-LINE.
004540     MOVE WS-MOCK-STUDENT-SEGMENT TO WS-RPT-EDIT-AMOUNT.
004550     MOVE SPACES TO DASH-RPT-LINE.
004560     STRING 'STUDENT LOANS SEGMENT ........ ' WS-RPT-EDIT-AMOUNT
004570         DELIMITED BY SIZE INTO DASH-RPT-LINE.
004580     WRITE DASH-RPT-LINE.
004590 4900-WRITE-PORTFOLIO-RPT-EXIT.
004600     EXIT.
004610
004620 9000-END-RUN.
004630     DISPLAY 'LNDASH00 - DASHBOARD ROLL-UP RUN COMPLETE' UPON CRT.
004640     DISPLAY 'LNDASH00 - CUSTOMERS    = ' WS-ADM-CUST-CTR
004650         UPON CRT.
004660     DISPLAY 'LNDASH00 - ACCOUNTS     = ' WS-ADM-ACCT-CTR
004670         UPON CRT.
004680     DISPLAY 'LNDASH00 - LOANS (V+S)  = ' WS-PTF-ACTIVE-LOAN-CTR
004690         UPON CRT.
004700 9000-END-RUN-EXIT.
004710     EXIT.
