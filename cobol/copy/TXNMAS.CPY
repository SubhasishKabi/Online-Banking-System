000100*****************************************************************
000110*  TXNMAS.CPY                                                   *
000120*  LEDGER TRANSACTION RECORD - APPEND-ONLY HISTORY BEHIND EVERY *
000130*  DEPOSIT, WITHDRAWAL AND TRANSFER LEG.  NO KEY - READ         *
000140*  SEQUENTIALLY AND FILTERED BY TXN-ACCOUNT-ID PER RUN.         *
000150*****************************************************************
000160* 01/18/96 ej   ORIGINAL LAYOUT, BASED ON THE CNP750 TRAN RECORD
000170* 09/09/98 djw  Y2K - TXN-OCCURRED-AT NOW CCYY-MM-DDTHH:MM:SS
000180* 02/14/02 rsk  ADDED TXN-CATEGORY FOR SPEND-CATEGORY TAGGING
000190* 10/30/08 ml   REQ 33011 - TXN-REF-ACCOUNT-ID FOR TRANSFER LEGS
000200 01  TXN-RECORD.
000210     05  TXN-ID                      PIC 9(9).
000220     05  TXN-ACCOUNT-ID              PIC 9(9).
000230     05  TXN-TYPE                    PIC X(12).
000240         88  TXN-TYPE-DEPOSIT            VALUE 'DEPOSIT'.
000250         88  TXN-TYPE-WITHDRAW           VALUE 'WITHDRAW'.
000260         88  TXN-TYPE-TRANSFER-OUT       VALUE 'TRANSFER_OUT'.
000270         88  TXN-TYPE-TRANSFER-IN        VALUE 'TRANSFER_IN'.
000280     05  TXN-AMOUNT                  PIC S9(11)V99 COMP-3.
000290     05  TXN-REF-ACCOUNT-ID          PIC 9(9).
000300     05  TXN-DESCRIPTION             PIC X(100).
000310     05  TXN-CATEGORY                PIC X(30).
000320     05  TXN-OCCURRED-AT             PIC X(25).
000330     05  TXN-OCCURRED-AT-R REDEFINES TXN-OCCURRED-AT.
000340         10  TXN-OCCURRED-YYYY       PIC X(4).
000350         10  FILLER                  PIC X(1).
000360         10  TXN-OCCURRED-MM         PIC X(2).
000370         10  FILLER                  PIC X(1).
000380         10  TXN-OCCURRED-DD         PIC X(2).
000390         10  FILLER                  PIC X(15).
000400     05  FILLER                      PIC X(20).
