000100*****************************************************************
000110*  LOANMAS.CPY                                                  *
000120*  GENERAL / PERSONAL LOAN MASTER (LOAN-RECORD).  CARRIES THE   *
000130*  FULL PENDING-APPROVED-ACTIVE-CLOSED LIFE CYCLE FOR THE       *
000140*  PERSONAL AND "EDUCATION" BOOK (STUDENT LOANS HAVE THEIR OWN  *
000150*  MASTER, SEE STULMAS.CPY).  REPLACES THE OLD MB1100-REC       *
000160*  BORROWER LAYOUT FOR THIS BOOK OF BUSINESS.                   *
000170*****************************************************************
000180* 10/01/93 ej   ORIGINAL MB1100-REC BORROWER LAYOUT (RETIRED)
000190* 06/02/99 djw  Y2K - ALL DATE FIELDS CONVERTED TO CCYY-MM-DD
000200* 08/27/02 rsk  REQ 4010 - RECAST AS LOAN-RECORD FOR PERSONAL BOOK
000210* 03/15/06 rsk  ADDED LOAN-APPROVED-BY / LOAN-REJECTION-REASON
000220* 11/09/11 ml   REQ 33013 - ADDED LOAN-EMI-START-DATE REDEFINES
000230 01  LOAN-RECORD.
000240     05  LOAN-ID                     PIC 9(9).
000250     05  LOAN-CUSTOMER-ID            PIC 9(9).
000260     05  LOAN-ACCOUNT-ID             PIC 9(9).
000270     05  LOAN-PRINCIPAL              PIC S9(11)V99 COMP-3.
000280     05  LOAN-STATUS                 PIC X(10).
000290         88  LOAN-STATUS-PENDING         VALUE 'PENDING'.
000300         88  LOAN-STATUS-APPROVED        VALUE 'APPROVED'.
000310         88  LOAN-STATUS-REJECTED        VALUE 'REJECTED'.
000320         88  LOAN-STATUS-ACTIVE          VALUE 'ACTIVE'.
000330         88  LOAN-STATUS-CLOSED          VALUE 'CLOSED'.
000340     05  LOAN-TYPE                   PIC X(10).
000350         88  LOAN-TYPE-EDUCATION         VALUE 'EDUCATION'.
000360         88  LOAN-TYPE-STUDENT           VALUE 'STUDENT'.
000370         88  LOAN-TYPE-PERSONAL          VALUE 'PERSONAL'.
000380     05  LOAN-INTEREST-RATE          PIC S9(3)V9(4) COMP-3.
000390     05  LOAN-TENURE-MONTHS          PIC 9(3).
000400     05  LOAN-MONTHLY-EMI            PIC S9(9)V99 COMP-3.
000410     05  LOAN-OUTSTANDING-AMOUNT     PIC S9(11)V99 COMP-3.
000420     05  LOAN-APPROVED-BY            PIC 9(9).
000430     05  LOAN-REJECTION-REASON       PIC X(200).
000440     05  LOAN-CREATED-AT             PIC X(25).
000450     05  LOAN-APPROVED-AT            PIC X(25).
000460     05  LOAN-DISBURSEMENT-DATE      PIC X(25).
000470     05  LOAN-DISBURSEMENT-DATE-R
000480             REDEFINES LOAN-DISBURSEMENT-DATE.
000490         10  LOAN-DISB-YYYY          PIC X(4).
000500         10  FILLER                  PIC X(1).
000510         10  LOAN-DISB-MM            PIC X(2).
000520         10  FILLER                  PIC X(1).
000530         10  LOAN-DISB-DD            PIC X(2).
000540         10  FILLER                  PIC X(15).
000550     05  LOAN-EMI-START-DATE         PIC X(25).
000560     05  LOAN-EMI-START-DATE-R REDEFINES LOAN-EMI-START-DATE.
000570         10  LOAN-EMI-START-YYYY     PIC X(4).
000580         10  FILLER                  PIC X(1).
000590         10  LOAN-EMI-START-MM       PIC X(2).
000600         10  FILLER                  PIC X(1).
000610         10  LOAN-EMI-START-DD       PIC X(2).
000620         10  FILLER                  PIC X(15).
000630     05  FILLER                      PIC X(40).
