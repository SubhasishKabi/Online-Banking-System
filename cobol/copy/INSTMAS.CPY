000100*****************************************************************
000110*  INSTMAS.CPY                                                  *
000120*  LOAN_INSTALLMENT RECORD - ONE PAYMENT/BILLING LINE, SHARED   *
000130*  BY ALL THREE LOAN BOOKS (SEE INST-LOAN-TYPE).  APPEND-ONLY,  *
000140*  NO KEY - READ SEQUENTIALLY AND FILTERED BY INST-LOAN-ID.     *
000150*  DESCENDS FROM THE OLD CNP750-RECON-REC DISBURSEMENT-RECON    *
000160*  EXTRACT.                                                     *
000170*****************************************************************
000180* 03/19/97 ej   ORIGINAL CNP750-RECON-REC LAYOUT (RETIRED)
000190* 08/02/99 djw  Y2K - DUE/PAID DATES NOW CCYY-MM-DDTHH:MM:SS
000200* 06/14/05 rsk  REQ 4013 - RECAST FOR SHARED LOAN-INSTALLMENT USE
000210* 09/27/13 ml   REQ 33017 - ADDED INST-LOAN-TYPE DISCRIMINATOR
000220 01  INSTALLMENT-RECORD.
000230     05  INST-ID                     PIC 9(9).
000240     05  INST-LOAN-ID                PIC 9(9).
000250     05  INST-LOAN-TYPE              PIC X(10).
000260         88  INST-LOAN-TYPE-GENERAL      VALUE 'GENERAL'.
000270         88  INST-LOAN-TYPE-VEHICLE      VALUE 'VEHICLE'.
000280         88  INST-LOAN-TYPE-STUDENT      VALUE 'STUDENT'.
000290     05  INST-INSTALLMENT-NUMBER     PIC 9(5).
000300     05  INST-AMOUNT                 PIC S9(9)V99 COMP-3.
000310     05  INST-PAID-AMOUNT            PIC S9(9)V99 COMP-3.
000320     05  INST-DUE-DATE               PIC X(25).
000330     05  INST-DUE-DATE-R REDEFINES INST-DUE-DATE.
000340         10  INST-DUE-YYYY           PIC X(4).
000350         10  FILLER                  PIC X(1).
000360         10  INST-DUE-MM             PIC X(2).
000370         10  FILLER                  PIC X(1).
000380         10  INST-DUE-DD             PIC X(2).
000390         10  FILLER                  PIC X(15).
000400     05  INST-PAID-DATE              PIC X(25).
000410     05  INST-STATUS                 PIC X(10).
000420         88  INST-STATUS-PENDING         VALUE 'PENDING'.
000430         88  INST-STATUS-PAID            VALUE 'PAID'.
000440         88  INST-STATUS-OVERDUE         VALUE 'OVERDUE'.
000450         88  INST-STATUS-PARTIAL         VALUE 'PARTIAL'.
000460     05  INST-CREATED-AT             PIC X(25).
000470     05  FILLER                      PIC X(20).
