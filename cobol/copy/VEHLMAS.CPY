000100*****************************************************************
000110*  VEHLMAS.CPY                                                  *
000120*  VEHICLE LOAN MASTER (VEHICLE-LOAN-RECORD).  SAME LIFE CYCLE  *
000130*  SHAPE AS LOANMAS BUT NO SEPARATE "DISBURSED" STATE - THIS    *
000140*  BOOK GOES STRAIGHT FROM APPROVED TO ACTIVE ON DISBURSEMENT.  *
000150*****************************************************************
000160* 04/11/97 ej   ORIGINAL COBOL-LAYOUT EXTRACT FOR VEHICLE BOOK
000170* 01/05/99 djw  Y2K - APPLICATION/APPROVAL DATES NOW CCYY-MM-DD
000180* 09/19/03 rsk  REQ 4011 - ADDED VLOAN-EMPLOYMENT-TYPE/INCOME
000190* 07/02/10 ml   REQ 34018 - ADDED VLOAN-DOWN-PAYMENT
000200 01  VEHICLE-LOAN-RECORD.
000210     05  VLOAN-ID                    PIC 9(9).
000220     05  VLOAN-CUSTOMER-ID           PIC 9(9).
000230     05  VLOAN-ACCOUNT-ID            PIC 9(9).
000240     05  VLOAN-LOAN-AMOUNT           PIC S9(11)V99 COMP-3.
000250     05  VLOAN-INTEREST-RATE         PIC S9(3)V9(4) COMP-3.
000260     05  VLOAN-TENURE-MONTHS         PIC 9(3).
000270     05  VLOAN-MONTHLY-EMI           PIC S9(9)V99 COMP-3.
000280     05  VLOAN-VEHICLE-TYPE          PIC X(10).
000290     05  VLOAN-VEHICLE-MAKE          PIC X(30).
000300     05  VLOAN-VEHICLE-MODEL         PIC X(30).
000310     05  VLOAN-VEHICLE-YEAR          PIC 9(4).
000320     05  VLOAN-VEHICLE-PRICE         PIC S9(11)V99 COMP-3.
000330     05  VLOAN-DOWN-PAYMENT          PIC S9(11)V99 COMP-3.
000340     05  VLOAN-STATUS                PIC X(10).
000350         88  VLOAN-STATUS-PENDING        VALUE 'PENDING'.
000360         88  VLOAN-STATUS-APPROVED       VALUE 'APPROVED'.
000370         88  VLOAN-STATUS-REJECTED       VALUE 'REJECTED'.
000380         88  VLOAN-STATUS-ACTIVE         VALUE 'ACTIVE'.
000390         88  VLOAN-STATUS-CLOSED         VALUE 'CLOSED'.
000400     05  VLOAN-MONTHLY-INCOME        PIC S9(11)V99 COMP-3.
000410     05  VLOAN-EMPLOYMENT-TYPE       PIC X(15).
000420         88  VLOAN-EMPL-SALARIED         VALUE 'SALARIED'.
000430         88  VLOAN-EMPL-SELF-EMPLOYED    VALUE 'SELF_EMPLOYED'.
000440         88  VLOAN-EMPL-BUSINESS         VALUE 'BUSINESS'.
000450     05  VLOAN-OUTSTANDING-AMOUNT    PIC S9(11)V99 COMP-3.
000460     05  VLOAN-APPROVED-BY           PIC 9(9).
000470     05  VLOAN-REJECTION-REASON      PIC X(200).
000480     05  VLOAN-APPLICATION-DATE      PIC X(25).
000490     05  VLOAN-APPROVAL-DATE         PIC X(25).
000500     05  VLOAN-DISBURSEMENT-DATE     PIC X(25).
000510     05  VLOAN-DISBURSEMENT-DATE-R
000520             REDEFINES VLOAN-DISBURSEMENT-DATE.
000530         10  VLOAN-DISB-YYYY         PIC X(4).
000540         10  FILLER                  PIC X(1).
000550         10  VLOAN-DISB-MM           PIC X(2).
000560         10  FILLER                  PIC X(1).
000570         10  VLOAN-DISB-DD           PIC X(2).
000580         10  FILLER                  PIC X(15).
000590     05  VLOAN-EMI-START-DATE        PIC X(25).
000600     05  VLOAN-EMI-START-DATE-R REDEFINES VLOAN-EMI-START-DATE.
000610         10  VLOAN-EMI-START-YYYY    PIC X(4).
000620         10  FILLER                  PIC X(1).
000630         10  VLOAN-EMI-START-MM      PIC X(2).
000640         10  FILLER                  PIC X(1).
000650         10  VLOAN-EMI-START-DD      PIC X(2).
000660         10  FILLER                  PIC X(15).
000670     05  FILLER                      PIC X(30).
