000100*****************************************************************
000110*  STULMAS.CPY                                                  *
000120*  STUDENT LOAN MASTER (STUDENT-LOAN-RECORD) - THE BIG ONE.     *
000130*  CARRIES COURSE/INSTITUTION/GUARDIAN/COLLATERAL DATA ON TOP   *
000140*  OF THE SHARED LOAN LIFE CYCLE, PLUS THE TRANCHE-DISBURSEMENT *
000150*  AND MORATORIUM DATE FIELDS THAT ONLY THIS BOOK USES.         *
000160*****************************************************************
000170* 07/02/96 ej   ORIGINAL MB-REC BILLING EXTRACT (RETIRED)
000180* 10/28/98 djw  Y2K - ALL MB-REC DATES CONVERTED TO CCYY-MM-DD
000190* 02/11/03 rsk  REQ 4012 - RECAST AS STUDENT-LOAN-RECORD
000200* 05/30/07 rsk  ADDED SLOAN-MORATORIUM-MONTHS / DISBURSEMENT-TYPE
000210* 12/04/12 ml   REQ 33014 - ADDED TRANCHE FIELDS (NEXT-DISB-*)
000220* 03/21/14 ml   REQ 34019 - ADDED GUARDIAN/COLLATERAL BLOCK
000230 01  STUDENT-LOAN-RECORD.
000240     05  SLOAN-ID                    PIC 9(9).
000250     05  SLOAN-CUSTOMER-ID           PIC 9(9).
000260     05  SLOAN-ACCOUNT-ID            PIC 9(9).
000270     05  SLOAN-LOAN-AMOUNT           PIC S9(11)V99 COMP-3.
000280     05  SLOAN-INTEREST-RATE         PIC S9(3)V9(4) COMP-3.
000290     05  SLOAN-TENURE-MONTHS         PIC 9(3).
000300     05  SLOAN-MONTHLY-EMI           PIC S9(9)V99 COMP-3.
000310     05  SLOAN-COURSE-NAME           PIC X(60).
000320     05  SLOAN-INSTITUTION-NAME      PIC X(60).
000330     05  SLOAN-COURSE-DURATION-YEARS PIC 9(2).
000340     05  SLOAN-COURSE-FEE            PIC S9(11)V99 COMP-3.
000350     05  SLOAN-ACADEMIC-YEAR         PIC X(9).
000360     05  SLOAN-STUDENT-NAME          PIC X(60).
000370     05  SLOAN-STUDENT-AGE           PIC 9(3).
000380     05  SLOAN-GUARDIAN-NAME         PIC X(60).
000390     05  SLOAN-GUARDIAN-INCOME       PIC S9(11)V99 COMP-3.
000400     05  SLOAN-COLLATERAL-PROVIDED   PIC X(1).
000410         88  SLOAN-COLLATERAL-YES        VALUE 'Y'.
000420         88  SLOAN-COLLATERAL-NO         VALUE 'N'.
000430     05  SLOAN-COLLATERAL-DETAILS    PIC X(200).
000440     05  SLOAN-STATUS                PIC X(10).
000450         88  SLOAN-STATUS-PENDING        VALUE 'PENDING'.
000460         88  SLOAN-STATUS-APPROVED       VALUE 'APPROVED'.
000470         88  SLOAN-STATUS-DISBURSED      VALUE 'DISBURSED'.
000480         88  SLOAN-STATUS-ACTIVE         VALUE 'ACTIVE'.
000490         88  SLOAN-STATUS-REJECTED       VALUE 'REJECTED'.
000500         88  SLOAN-STATUS-CLOSED         VALUE 'CLOSED'.
000510     05  SLOAN-MORATORIUM-MONTHS     PIC 9(3).
000520     05  SLOAN-DISBURSEMENT-TYPE     PIC X(14).
000530         88  SLOAN-DISB-TYPE-LUMP-SUM    VALUE 'LUMP_SUM'.
000540         88  SLOAN-DISB-TYPE-SEMESTER    VALUE 'SEMESTER_WISE'.
000550         88  SLOAN-DISB-TYPE-YEARLY      VALUE 'YEARLY'.
000560     05  SLOAN-OUTSTANDING-AMOUNT    PIC S9(11)V99 COMP-3.
000570     05  SLOAN-NEXT-DISBURSEMENT-AMOUNT
000580                                     PIC S9(11)V99 COMP-3.
000590     05  SLOAN-APPROVED-BY           PIC 9(9).
000600     05  SLOAN-REJECTION-REASON      PIC X(200).
000610     05  SLOAN-APPLICATION-DATE      PIC X(25).
000620     05  SLOAN-APPROVAL-DATE         PIC X(25).
000630     05  SLOAN-DISBURSEMENT-DATE     PIC X(25).
000640     05  SLOAN-COURSE-COMPLETION-DATE
000650                                     PIC X(25).
000660     05  SLOAN-COURSE-COMPL-DATE-R
000670             REDEFINES SLOAN-COURSE-COMPLETION-DATE.
000680         10  SLOAN-COMPL-YYYY        PIC X(4).
000690         10  FILLER                  PIC X(1).
000700         10  SLOAN-COMPL-MM          PIC X(2).
000710         10  FILLER                  PIC X(1).
000720         10  SLOAN-COMPL-DD          PIC X(2).
000730         10  FILLER                  PIC X(15).
000740     05  SLOAN-EMI-START-DATE        PIC X(25).
000750     05  SLOAN-EMI-START-DATE-R REDEFINES SLOAN-EMI-START-DATE.
000760         10  SLOAN-EMI-START-YYYY    PIC X(4).
000770         10  FILLER                  PIC X(1).
000780         10  SLOAN-EMI-START-MM      PIC X(2).
000790         10  FILLER                  PIC X(1).
000800         10  SLOAN-EMI-START-DD      PIC X(2).
000810         10  FILLER                  PIC X(15).
000820     05  SLOAN-NEXT-DISBURSEMENT-DATE
000830                                     PIC X(25).
000840     05  SLOAN-NEXT-DISB-DATE-R
000850             REDEFINES SLOAN-NEXT-DISBURSEMENT-DATE.
000860         10  SLOAN-NEXT-DISB-YYYY    PIC X(4).
000870         10  FILLER                  PIC X(1).
000880         10  SLOAN-NEXT-DISB-MM      PIC X(2).
000890         10  FILLER                  PIC X(1).
000900         10  SLOAN-NEXT-DISB-DD      PIC X(2).
000910         10  FILLER                  PIC X(15).
000920     05  FILLER                      PIC X(60).
