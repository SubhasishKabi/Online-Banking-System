000100*****************************************************************
000110*  CUSTMAS.CPY                                                  *
000120*  CUSTOMER MASTER RECORD - LOGIN / PROFILE DATA FOR THE        *
000130*  DEPOSIT AND LOAN BOOKS.  ONE RECORD PER REGISTERED CUSTOMER, *
000140*  OFFICER OR ADMIN.  KEYED BY CUST-ID, SEQUENTIAL SCAN (NO     *
000150*  ISAM SUPPORT ON THIS BOX - SEE LNLOAN00 REMARKS).            *
000160*****************************************************************
000170* 08/14/95 ej   ORIGINAL LAYOUT FOR THE CNP CUSTOMER EXTRACT
000180* 03/02/97 ej   ADDED CUST-ROLE FOR OFFICER/ADMIN SIGN-ON
000190* 11/30/98 djw  Y2K - CUST-DOB AND CUST-CREATED-AT NOW CCYY-MM-DD
000200* 06/19/01 rsk  ADDED CUST-ADDRESS, CUST-PHONE WIDENED TO X(20)
000210* 04/03/09 ml   REQ 34017 - FILLER PAD TO 400 FOR FUTURE FIELDS
000220 01  CUST-RECORD.
000230     05  CUST-ID                     PIC 9(9).
000240     05  CUST-EMAIL                  PIC X(60).
000250     05  CUST-PASSWORD-HASH          PIC X(100).
000260     05  CUST-NAME                   PIC X(60).
000270     05  CUST-ROLE                   PIC X(12).
000280         88  CUST-ROLE-USER              VALUE 'USER'.
000290         88  CUST-ROLE-ADMIN              VALUE 'ADMIN'.
000300         88  CUST-ROLE-LOAN-OFFICER       VALUE 'LOAN_OFFICER'.
000310     05  CUST-PHONE                  PIC X(20).
000320     05  CUST-ADDRESS                PIC X(100).
000330     05  CUST-DOB                    PIC X(10).
000340     05  CUST-DOB-R REDEFINES CUST-DOB.
000350         10  CUST-DOB-YYYY           PIC X(4).
000360         10  FILLER                  PIC X(1).
000370         10  CUST-DOB-MM             PIC X(2).
000380         10  FILLER                  PIC X(1).
000390         10  CUST-DOB-DD             PIC X(2).
000400     05  CUST-CREATED-AT             PIC X(25).
000410     05  CUST-CREATED-AT-R REDEFINES CUST-CREATED-AT.
000420         10  CUST-CREATED-YYYY       PIC X(4).
000430         10  FILLER                  PIC X(1).
000440         10  CUST-CREATED-MM         PIC X(2).
000450         10  FILLER                  PIC X(1).
000460         10  CUST-CREATED-DD         PIC X(2).
000470         10  FILLER                  PIC X(15).
000480     05  FILLER                      PIC X(20).
