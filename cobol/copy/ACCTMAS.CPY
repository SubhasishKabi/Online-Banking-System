000100*****************************************************************
000110*  ACCTMAS.CPY                                                  *
000120*  DEPOSIT ACCOUNT MASTER - ONE RECORD PER OPEN ACCOUNT.        *
000130*  BALANCE CARRIED COMP-3 PER SHOP STANDARD.  KEYED BY          *
000140*  ACCT-NUMBER, SEQUENTIAL SCAN.                                *
000150*****************************************************************
000160* 02/09/96 ej   ORIGINAL LAYOUT, LIFTED FROM THE LPSU DELQ EXTR
000170* 07/22/98 djw  ADDED ACCT-STATUS FOR CLOSED/FROZEN ACCOUNTS
000180* 12/03/98 djw  Y2K - ACCT-CREATED-AT NOW CCYY-MM-DDTHH:MM:SS
000190* 05/11/04 rsk  REQ 4009 - ACCT-NUMBER WIDENED TO X(20)
000200 01  ACCT-RECORD.
000210     05  ACCT-ID                     PIC 9(9).
000220     05  ACCT-CUSTOMER-ID            PIC 9(9).
000230     05  ACCT-NUMBER                 PIC X(20).
000240     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
000250     05  ACCT-STATUS                 PIC X(10).
000260         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.
000270     05  ACCT-CREATED-AT             PIC X(25).
000280     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
000290         10  ACCT-CREATED-YYYY       PIC X(4).
000300         10  FILLER                  PIC X(1).
000310         10  ACCT-CREATED-MM         PIC X(2).
000320         10  FILLER                  PIC X(1).
000330         10  ACCT-CREATED-DD         PIC X(2).
000340         10  FILLER                  PIC X(15).
000350     05  FILLER                      PIC X(20).
