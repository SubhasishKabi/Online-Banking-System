000100*****************************************************************
000110*  LNWORK.CPY                                                   *
000120*  COMMON EMI-MATH AND DATE-ARITHMETIC WORK AREA, COPIED INTO   *
000130*  LNLOAN00, LNVEHL00 AND LNSTUL00 SO THE REDUCING-BALANCE EMI  *
000140*  FORMULA IS CODED ONCE.  ALSO USED BY LNDASH00 FOR ITS        *
000150*  CONTROL-BREAK TOTALS.                                        *
000160*****************************************************************
000170* 11/09/11 ml   ORIGINAL - FACTORED OUT OF LNLOAN00 WORKING-STG
000180* 02/06/13 ml   REQ 33018 - WIDENED COMPOUND-FACTOR FOR 360-MO
000190* 05/14/26 bpt  REQ 41102 - LNW-TODAY WAS X(10) WITH DASH-SHAPED
000200*                REDEFINES BUT ACCEPT FROM DATE YYYYMMDD RETURNS
000210*                8 RAW DIGITS, NO DASHES - MONTH/DAY WERE BEING
000220*                SLICED FROM THE WRONG BYTES.  RECAST AS 9(8) SO
000230*                THE REDEFINES LINES UP.  ALSO ADDED THE CALC-
000240*                YYYY/MM/DD SCRATCH AREA, MONTH-DAYS TABLE AND
000250*                LEAP-YEAR SWITCH FOR 7550-STAMP-PLUS-DAYS SO
000260*                DAY-OF-MONTH ROLLS INTO THE NEXT MONTH/YEAR
000270*                INSTEAD OF OVERFLOWING PIC 9(2) - SEE LNLOAN00,
000280*                LNVEHL00 AND LNSTUL00 7550/7560/7565/7570.
000290* 05/14/26 bpt  REQ 41103 - ADDED LNW-BASE-DATE-IN SO A CHAINED
000300*                DAY-ADD (E.G. STUDENT LOAN EMI-START-DATE, WHICH
000310*                ADDS THE MORATORIUM ONTO COURSE-COMPLETION-DATE,
000320*                NOT ONTO TODAY) CAN FEED 7580-STAMP-BASE-PLUS-
000330*                DAYS A BASE DATE OTHER THAN TODAY - SEE LNSTUL00
000340*                7556/7580.
000350 01  LN-WORK-AREA.
000360     05  LNW-MONTHLY-RATE            PIC S9(3)V9(10) COMP-3.
000370     05  LNW-ONE-PLUS-RATE           PIC S9(3)V9(10) COMP-3.
000380     05  LNW-COMPOUND-FACTOR         PIC S9(7)V9(10) COMP-3.
000390     05  LNW-EMI-NUMERATOR           PIC S9(15)V9(10) COMP-3.
000400     05  LNW-EMI-DENOMINATOR         PIC S9(7)V9(10) COMP-3.
000410     05  LNW-SUB                     PIC S9(4) COMP.
000420     05  LNW-TENURE-SUB              PIC S9(4) COMP.
000430     05  LNW-TODAY-CCYYMMDD          PIC 9(8).
000440     05  LNW-TODAY-R REDEFINES LNW-TODAY-CCYYMMDD.
000450         10  LNW-TODAY-YYYY          PIC 9(4).
000460         10  LNW-TODAY-MM            PIC 9(2).
000470         10  LNW-TODAY-DD            PIC 9(2).
000480     05  LNW-WORK-DATE-OUT           PIC X(25).
000490     05  LNW-DAYS-TO-ADD             PIC S9(5) COMP-3.
000500     05  LNW-CALC-YYYY               PIC 9(4).
000510     05  LNW-CALC-MM                 PIC S9(4) COMP.
000520     05  LNW-CALC-DD                 PIC S9(7) COMP.
000530     05  LNW-DAYS-IN-MONTH           PIC 9(2) COMP.
000540     05  LNW-LEAP-REM                PIC 9(3) COMP.
000550     05  LNW-LEAP-YEAR-SW            PIC X(1).
000560         88  LNW-IS-LEAP-YEAR            VALUE 'Y'.
000570         88  LNW-NOT-LEAP-YEAR           VALUE 'N'.
000580     05  LNW-MONTH-DAYS-LIT.
000590         10  FILLER                  PIC 9(2) VALUE 31.
000600         10  FILLER                  PIC 9(2) VALUE 28.
000610         10  FILLER                  PIC 9(2) VALUE 31.
000620         10  FILLER                  PIC 9(2) VALUE 30.
000630         10  FILLER                  PIC 9(2) VALUE 31.
000640         10  FILLER                  PIC 9(2) VALUE 30.
000650         10  FILLER                  PIC 9(2) VALUE 31.
000660         10  FILLER                  PIC 9(2) VALUE 31.
000670         10  FILLER                  PIC 9(2) VALUE 30.
000680         10  FILLER                  PIC 9(2) VALUE 31.
000690         10  FILLER                  PIC 9(2) VALUE 30.
000700         10  FILLER                  PIC 9(2) VALUE 31.
000710     05  LNW-MONTH-DAYS-TAB REDEFINES LNW-MONTH-DAYS-LIT.
000720         10  LNW-MONTH-DAYS          PIC 9(2) OCCURS 12 TIMES.
000730     05  LNW-BASE-DATE-IN            PIC X(25).
000740     05  LNW-BASE-DATE-IN-R REDEFINES LNW-BASE-DATE-IN.
000750         10  LNW-BASE-YYYY           PIC X(4).
000760         10  FILLER                  PIC X(1).
000770         10  LNW-BASE-MM             PIC X(2).
000780         10  FILLER                  PIC X(1).
000790         10  LNW-BASE-DD             PIC X(2).
000800         10  FILLER                  PIC X(15).
000810     05  FILLER                      PIC X(20).
