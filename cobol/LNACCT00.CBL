000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNACCT00.
000120 AUTHOR.         R S KOVACH.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   08/14/1982.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNACCT00 - DEPOSIT ACCOUNT POSTING RUN                       *
000190*  READS THE PRIOR-DAY ACCOUNT MASTER, APPLIES THE DAY'S ACCT   *
000200*  TRANSACTION FILE (OPEN/DEPOSIT/WITHDRAW/TRANSFER ACTIONS)    *
000210*  AGAINST IT IN A WORKING-STORAGE TABLE, AND WRITES A NEW      *
000220*  ACCOUNT MASTER SNAPSHOT PLUS THE NEWLY POSTED TXN LINES.     *
000230*****************************************************************
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* 08/14/82 rsk  ORIGINAL PROGRAM - OPEN AND DEPOSIT ONLY
000270* 01/22/97 rsk  ADDED WITHDRAW, INSUFFICIENT-FUNDS CHECK
000280* 06/30/97 rsk  ADDED TRANSFER (TWO-LEG TXN POST, SAME/DIFF ACCT)
000290* 03/11/98 djw  REQ 3301R - OWNERSHIP CHECK ON SOURCE ACCT
000300* 11/20/98 djw  Y2K - ALL STAMPED DATES NOW CCYY-MM-DDTHH:MM:SS
000310* 02/02/99 djw  Y2K FOLLOW-UP - RETESTED CENTURY ROLLOVER ON STMTS
000320* 07/09/01 rsk  REQ 4014 - ACCOUNT-NUMBER GENERATED SEQUENTIALLY
000330*               REPLACING THE OLD RANDOM-DIGIT GENERATOR
000340* 05/14/04 ml   REQ 4009 - WIDENED ACCT-TABLE TO 1000 ENTRIES
000350* 09/03/08 ml   REQ 33018 - DISPLAY COUNTS EVERY 1000 TXN POSTED
000360* 04/19/13 ml   REQ 34016 - REJECT TRANSFER TO SAME ACCOUNT NUMBER
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS NUMERIC-CODE IS '0' THRU '9'
000420     UPSI-0 ON STATUS IS RERUN-REQUESTED
000430            OFF STATUS IS NORMAL-RUN.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT CUSTOMER-FILE  ASSIGN TO CUSTMAST
000470            ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT ACCOUNT-FILE   ASSIGN TO ACCTMAST
000490            ORGANIZATION IS LINE SEQUENTIAL.
000500     SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTMAST-NEW
000510            ORGANIZATION IS LINE SEQUENTIAL.
000520     SELECT ACCT-TRAN-FILE ASSIGN TO ACCTTRAN
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT TXN-FILE       ASSIGN TO TXNMAST
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  CUSTOMER-FILE
000590     LABEL RECORDS ARE STANDARD.
000600 01  CUSTOMER-FILE-REC.
000610     COPY CUSTMAS REPLACING CUST-RECORD BY CUSTOMER-FILE-REC.
000620 FD  ACCOUNT-FILE
000630     LABEL RECORDS ARE STANDARD.
000640 01  ACCOUNT-FILE-REC.
000650     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000660 FD  NEW-ACCOUNT-FILE
000670     LABEL RECORDS ARE STANDARD.
000680 01  NEW-ACCOUNT-FILE-REC.
000690     COPY ACCTMAS REPLACING ACCT-RECORD BY NEW-ACCOUNT-FILE-REC.
000700 FD  TXN-FILE
000710     LABEL RECORDS ARE STANDARD.
000720 01  TXN-FILE-REC.
000730     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000740 FD  ACCT-TRAN-FILE
000750     LABEL RECORDS ARE STANDARD.
000760 01  ACCT-TRAN-REC.
000770     05  ACT-TRAN-CODE           PIC X(1).
000780         88  ACT-IS-OPEN             VALUE 'O'.
000790         88  ACT-IS-DEPOSIT          VALUE 'D'.
000800         88  ACT-IS-WITHDRAW         VALUE 'W'.
000810         88  ACT-IS-TRANSFER         VALUE 'T'.
000820     05  ACT-CUSTOMER-ID         PIC 9(9).
000830     05  ACT-ACCOUNT-NUMBER      PIC X(20).
000840     05  ACT-TO-ACCOUNT-NUMBER   PIC X(20).
000850     05  ACT-AMOUNT              PIC S9(11)V99.
000860     05  FILLER                  PIC X(30).
000870
000880 WORKING-STORAGE SECTION.
000890     COPY LNWORK.
000900 01  WS-SWITCHES.
000910     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
000920         88  CUST-EOF                VALUE 'Y'.
000930     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
000940         88  ACCT-EOF                VALUE 'Y'.
000950     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
000960         88  TRAN-EOF                VALUE 'Y'.
000970     05  WS-ACCT-FOUND-SW        PIC X(1)  VALUE 'N'.
000980         88  ACCT-FOUND              VALUE 'Y'.
000990     05  WS-DEST-FOUND-SW        PIC X(1)  VALUE 'N'.
001000         88  DEST-FOUND              VALUE 'Y'.
001010     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
001020         88  CUST-FOUND              VALUE 'Y'.
001030 01  WS-COUNTERS.
001040     05  WS-CUST-CTR             PIC 9(5)  COMP  VALUE 0.
001050     05  WS-ACCT-CTR             PIC 9(5)  COMP  VALUE 0.
001060     05  WS-TXN-CTR              PIC 9(7)  COMP  VALUE 0.
001070     05  WS-TRAN-CTR             PIC 9(7)  COMP  VALUE 0.
001080     05  WS-REJECT-CTR           PIC 9(7)  COMP  VALUE 0.
001090     05  WS-NEXT-ACCT-ID         PIC 9(9)  COMP-3 VALUE 0.
001100     05  WS-NEXT-ACCT-SEQ        PIC 9(5)  COMP  VALUE 0.
001110 01  WS-MESSAGE                  PIC X(60) VALUE SPACES.
001120 01  CUST-TABLE.
001130     05  CUST-TAB OCCURS 300 TIMES INDEXED BY CUST-IX.
001140         10  CUST-TAB-ID         PIC 9(9).
001150 01  ACCT-TABLE.
001160     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001170     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001180         10  ACCT-TAB-ID         PIC 9(9).
001190         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001200         10  ACCT-TAB-NUMBER     PIC X(20).
001210         10  ACCT-TAB-BALANCE    PIC S9(11)V99 COMP-3.
001220         10  ACCT-TAB-STATUS     PIC X(10).
001230         10  ACCT-TAB-CREATED-AT PIC X(25).
001240 01  WS-SRC-IX                   PIC S9(4) COMP.
001250 01  WS-DST-IX                   PIC S9(4) COMP.
001260 01  WS-TXN-PARMS.
001270     05  WS-P-ACCT-ID             PIC 9(9).
001280     05  WS-P-TYPE                PIC X(12).
001290     05  WS-P-AMT                 PIC S9(11)V99 COMP-3.
001300     05  WS-P-REF                 PIC 9(9).
001310
001320 PROCEDURE DIVISION.
001330 A010-MAIN-LINE.
001340     DISPLAY 'LNACCT00 - ACCOUNT POSTING RUN STARTING' UPON CRT.
001350     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001360     PERFORM 2000-POST-TRANSACTIONS THRU 2000-POST-EXIT
001370         UNTIL TRAN-EOF.
001380     PERFORM 8000-WRITE-NEW-MASTER THRU 8000-WRITE-EXIT.
001390     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
001400     STOP RUN.
001410
001420 1000-INITIALIZE.
001430     OPEN INPUT  CUSTOMER-FILE.
001440     OPEN INPUT  ACCOUNT-FILE.
001450     OPEN INPUT  ACCT-TRAN-FILE.
001460     OPEN EXTEND TXN-FILE.
001470     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-LOAD-CUSTOMERS-EXIT
001480         UNTIL CUST-EOF.
001490     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-LOAD-ACCOUNTS-EXIT
001500         UNTIL ACCT-EOF.
001510     CLOSE CUSTOMER-FILE.
001520     CLOSE ACCOUNT-FILE.
001530     MOVE ACCT-TAB-CTR           TO WS-NEXT-ACCT-SEQ.
001540     READ ACCT-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
001550 1000-INITIALIZE-EXIT.
001560     EXIT.
001570
001580 1100-LOAD-CUSTOMERS.
001590     READ CUSTOMER-FILE
001600         AT END SET CUST-EOF TO TRUE
001610         NOT AT END
001620             ADD 1 TO WS-CUST-CTR
001630             SET CUST-IX TO WS-CUST-CTR
001640             MOVE CUST-ID OF CUSTOMER-FILE-REC
001650                                      TO CUST-TAB-ID (CUST-IX).
001660 1100-LOAD-CUSTOMERS-EXIT.
001670     EXIT.
001680
001690 1200-LOAD-ACCOUNTS.
001700     READ ACCOUNT-FILE
001710         AT END SET ACCT-EOF TO TRUE
001720         NOT AT END
001730             ADD 1 TO ACCT-TAB-CTR
001740             SET ACCT-IX TO ACCT-TAB-CTR
001750             MOVE ACCT-ID OF ACCOUNT-FILE-REC
001760                                TO ACCT-TAB-ID (ACCT-IX)
001770             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
001780                                TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
001790             MOVE ACCT-NUMBER OF ACCOUNT-FILE-REC
001800                                TO ACCT-TAB-NUMBER (ACCT-IX)
001810             MOVE ACCT-BALANCE OF ACCOUNT-FILE-REC
001820                                TO ACCT-TAB-BALANCE (ACCT-IX)
001830             MOVE ACCT-STATUS OF ACCOUNT-FILE-REC
001840                                TO ACCT-TAB-STATUS (ACCT-IX)
001850             MOVE ACCT-CREATED-AT OF ACCOUNT-FILE-REC
001860                                TO ACCT-TAB-CREATED-AT (ACCT-IX).
001870 1200-LOAD-ACCOUNTS-EXIT.
001880     EXIT.
001890
001900******************************************************************
001910*  TRANSACTION DISPATCH - ONE DRIVER RECORD IN, ONE ACTION OUT   *
001920******************************************************************
001930 2000-POST-TRANSACTIONS.
001940     ADD 1 TO WS-TRAN-CTR.
001950     IF ACT-IS-OPEN
001960         PERFORM 3000-OPEN-ACCOUNT THRU 3000-OPEN-EXIT
001970     ELSE
001980     IF ACT-IS-DEPOSIT
001990         PERFORM 4000-DEPOSIT THRU 4000-DEPOSIT-EXIT
002000     ELSE
002010     IF ACT-IS-WITHDRAW
002020         PERFORM 5000-WITHDRAW THRU 5000-WITHDRAW-EXIT
002030     ELSE
002040     IF ACT-IS-TRANSFER
002050         PERFORM 6000-TRANSFER THRU 6000-TRANSFER-EXIT
002060     ELSE
002070         ADD 1 TO WS-REJECT-CTR
002080         DISPLAY 'UNKNOWN TRAN CODE ' ACT-TRAN-CODE UPON CRT.
002090     IF WS-TRAN-CTR = 1000
002100         DISPLAY WS-TRAN-CTR ' TRANSACTIONS POSTED SO FAR'
002110             UPON CRT.
002120     READ ACCT-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002130 2000-POST-EXIT.
002140     EXIT.
002150
002160******************************************************************
002170*  OPEN ACCOUNT - CUSTOMER MUST EXIST, NEW ACCT NO. ASSIGNED     *
002180*  SEQUENTIALLY (SUBSTITUTES FOR THE ON-LINE RANDOM GENERATOR)  *
002190******************************************************************
002200 3000-OPEN-ACCOUNT.
002210     PERFORM 7000-FIND-CUSTOMER THRU 7000-FIND-CUSTOMER-EXIT.
002220     IF NOT CUST-FOUND
002230         ADD 1 TO WS-REJECT-CTR
002240         DISPLAY 'OPEN REJECTED - NO SUCH CUSTOMER '
002250             ACT-CUSTOMER-ID UPON CRT
002260     ELSE
002270         ADD 1 TO ACCT-TAB-CTR
002280         SET ACCT-IX TO ACCT-TAB-CTR
002290         ADD 1 TO WS-NEXT-ACCT-SEQ
002300         MOVE WS-NEXT-ACCT-SEQ    TO WS-NEXT-ACCT-ID
002310         MOVE WS-NEXT-ACCT-ID     TO ACCT-TAB-ID (ACCT-IX)
002320         MOVE ACT-CUSTOMER-ID     TO
002330                              ACCT-TAB-CUSTOMER-ID (ACCT-IX)
002340         IF ACT-ACCOUNT-NUMBER NOT = SPACES
002350             MOVE ACT-ACCOUNT-NUMBER TO
002360                              ACCT-TAB-NUMBER (ACCT-IX)
002370         ELSE
002380             STRING 'ACC' WS-NEXT-ACCT-SEQ
002390                 DELIMITED BY SIZE INTO ACCT-TAB-NUMBER (ACCT-IX)
002400         END-IF
002410         MOVE 0                  TO ACCT-TAB-BALANCE (ACCT-IX)
002420         MOVE 'ACTIVE'           TO ACCT-TAB-STATUS (ACCT-IX)
002430         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
002440         MOVE LNW-WORK-DATE-OUT  TO
002450                              ACCT-TAB-CREATED-AT (ACCT-IX).
002460 3000-OPEN-EXIT.
002470     EXIT.
002480
002490******************************************************************
002500*  DEPOSIT                                                       *
002510******************************************************************
002520 4000-DEPOSIT.
002530     PERFORM 7100-FIND-ACCT-OWNED THRU 7100-FIND-ACCT-OWNED-EXIT.
002540     IF NOT ACCT-FOUND
002550         ADD 1 TO WS-REJECT-CTR
002560     ELSE
002570         ADD ACT-AMOUNT TO ACCT-TAB-BALANCE (WS-SRC-IX)
002580         MOVE ACCT-TAB-ID (WS-SRC-IX) TO WS-P-ACCT-ID
002590         MOVE 'DEPOSIT'           TO WS-P-TYPE
002600         MOVE ACT-AMOUNT          TO WS-P-AMT
002610         MOVE 0                   TO WS-P-REF
002620         PERFORM 7600-WRITE-TXN THRU 7600-WRITE-TXN-EXIT.
002630 4000-DEPOSIT-EXIT.
002640     EXIT.
002650
002660******************************************************************
002670*  WITHDRAW - REJECT IF BALANCE < AMOUNT                         *
002680******************************************************************
002690 5000-WITHDRAW.
002700     PERFORM 7100-FIND-ACCT-OWNED THRU 7100-FIND-ACCT-OWNED-EXIT.
002710     IF NOT ACCT-FOUND
002720         ADD 1 TO WS-REJECT-CTR
002730     ELSE
002740     IF ACCT-TAB-BALANCE (WS-SRC-IX) < ACT-AMOUNT
002750         ADD 1 TO WS-REJECT-CTR
002760         DISPLAY 'WITHDRAW REJECTED - INSUFFICIENT FUNDS '
002770             ACT-ACCOUNT-NUMBER UPON CRT
002780     ELSE
002790         SUBTRACT ACT-AMOUNT FROM ACCT-TAB-BALANCE (WS-SRC-IX)
002800         MOVE ACCT-TAB-ID (WS-SRC-IX) TO WS-P-ACCT-ID
002810         MOVE 'WITHDRAW'          TO WS-P-TYPE
002820         MOVE ACT-AMOUNT          TO WS-P-AMT
002830         MOVE 0                   TO WS-P-REF
002840         PERFORM 7600-WRITE-TXN THRU 7600-WRITE-TXN-EXIT.
002850 5000-WITHDRAW-EXIT.
002860     EXIT.
002870
002880******************************************************************
002890*  TRANSFER - SOURCE MUST BE OWNED, DEST ANY OWNER, NOT SAME     *
002900*  ACCOUNT NUMBER, SOURCE BALANCE MUST COVER THE AMOUNT          *
002910******************************************************************
002920 6000-TRANSFER.
002930     IF ACT-ACCOUNT-NUMBER = ACT-TO-ACCOUNT-NUMBER
002940         ADD 1 TO WS-REJECT-CTR
002950         DISPLAY 'TRANSFER REJECTED - SAME ACCOUNT NUMBER '
002960             ACT-ACCOUNT-NUMBER UPON CRT
002970     ELSE
002980         PERFORM 7100-FIND-ACCT-OWNED
002990             THRU 7100-FIND-ACCT-OWNED-EXIT
003000         PERFORM 7200-FIND-DEST-ACCT
003010             THRU 7200-FIND-DEST-ACCT-EXIT
003020         IF (NOT ACCT-FOUND) OR (NOT DEST-FOUND)
003030             ADD 1 TO WS-REJECT-CTR
003040         ELSE
003050         IF ACCT-TAB-BALANCE (WS-SRC-IX) < ACT-AMOUNT
003060             ADD 1 TO WS-REJECT-CTR
003070             DISPLAY 'TRANSFER REJECTED - INSUFFICIENT FUNDS '
003080                 ACT-ACCOUNT-NUMBER UPON CRT
003090         ELSE
003100             SUBTRACT ACT-AMOUNT FROM
003110                 ACCT-TAB-BALANCE (WS-SRC-IX)
003120             ADD ACT-AMOUNT TO ACCT-TAB-BALANCE (WS-DST-IX)
003130             MOVE ACCT-TAB-ID (WS-SRC-IX) TO WS-P-ACCT-ID
003140             MOVE 'TRANSFER_OUT'  TO WS-P-TYPE
003150             MOVE ACT-AMOUNT      TO WS-P-AMT
003160             MOVE ACCT-TAB-ID (WS-DST-IX) TO WS-P-REF
003170             PERFORM 7600-WRITE-TXN THRU 7600-WRITE-TXN-EXIT
003180             MOVE ACCT-TAB-ID (WS-DST-IX) TO WS-P-ACCT-ID
003190             MOVE 'TRANSFER_IN'   TO WS-P-TYPE
003200             MOVE ACT-AMOUNT      TO WS-P-AMT
003210             MOVE ACCT-TAB-ID (WS-SRC-IX) TO WS-P-REF
003220             PERFORM 7600-WRITE-TXN THRU 7600-WRITE-TXN-EXIT.
003230 6000-TRANSFER-EXIT.
003240     EXIT.
003250
003260******************************************************************
003270*  LOOKUP PARAGRAPHS - SEQUENTIAL SCAN OF THE IN-MEMORY TABLE,   *
003280*  NO ISAM SUPPORT ON THIS BOX                                  *
003290******************************************************************
003300 7000-FIND-CUSTOMER.
003310     SET CUST-FOUND TO FALSE.
003320     SET CUST-IX TO 1.
003330     SEARCH CUST-TAB VARYING CUST-IX
003340         AT END SET CUST-FOUND TO FALSE
003350         WHEN CUST-TAB-ID (CUST-IX) = ACT-CUSTOMER-ID
003360             SET CUST-FOUND TO TRUE.
003370 7000-FIND-CUSTOMER-EXIT.
003380     EXIT.
003390
003400 7100-FIND-ACCT-OWNED.
003410     SET ACCT-FOUND TO FALSE.
003420     MOVE 0 TO WS-SRC-IX.
003430     PERFORM 7110-SCAN-FOR-SRC THRU 7110-SCAN-FOR-SRC-EXIT
003440         VARYING ACCT-IX FROM 1 BY 1
003450         UNTIL ACCT-IX > ACCT-TAB-CTR.
003460 7100-FIND-ACCT-OWNED-EXIT.
003470     EXIT.
003480
003490 7110-SCAN-FOR-SRC.
003500     IF ACCT-TAB-NUMBER (ACCT-IX) = ACT-ACCOUNT-NUMBER
003510         AND ACCT-TAB-CUSTOMER-ID (ACCT-IX) = ACT-CUSTOMER-ID
003520         SET ACCT-FOUND TO TRUE
003530         SET WS-SRC-IX TO ACCT-IX
003540         SET ACCT-IX TO ACCT-TAB-CTR.
003550 7110-SCAN-FOR-SRC-EXIT.
003560     EXIT.
003570
003580 7200-FIND-DEST-ACCT.
003590     SET DEST-FOUND TO FALSE.
003600     MOVE 0 TO WS-DST-IX.
003610     PERFORM 7210-SCAN-FOR-DST THRU 7210-SCAN-FOR-DST-EXIT
003620         VARYING ACCT-IX FROM 1 BY 1
003630         UNTIL ACCT-IX > ACCT-TAB-CTR.
003640 7200-FIND-DEST-ACCT-EXIT.
003650     EXIT.
003660
003670 7210-SCAN-FOR-DST.
003680     IF ACCT-TAB-NUMBER (ACCT-IX) = ACT-TO-ACCOUNT-NUMBER
003690         SET DEST-FOUND TO TRUE
003700         SET WS-DST-IX TO ACCT-IX
003710         SET ACCT-IX TO ACCT-TAB-CTR.
003720 7210-SCAN-FOR-DST-EXIT.
003730     EXIT.
003740
003750 7500-STAMP-NOW.
003760     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
003770     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
003780         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
003790 7500-STAMP-NOW-EXIT.
003800     EXIT.
003810
003820 7600-WRITE-TXN.
003830     ADD 1 TO WS-TXN-CTR.
003840     MOVE SPACES              TO TXN-FILE-REC.
003850     MOVE WS-TXN-CTR          TO TXN-ID OF TXN-FILE-REC.
003860     MOVE WS-P-ACCT-ID        TO TXN-ACCOUNT-ID OF TXN-FILE-REC.
003870     MOVE WS-P-TYPE           TO TXN-TYPE OF TXN-FILE-REC.
003880     MOVE WS-P-AMT            TO TXN-AMOUNT OF TXN-FILE-REC.
003890     MOVE WS-P-REF            TO
003900                        TXN-REF-ACCOUNT-ID OF TXN-FILE-REC.
003910     PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT.
003920     MOVE LNW-WORK-DATE-OUT   TO
003930                        TXN-OCCURRED-AT OF TXN-FILE-REC.
003940     WRITE TXN-FILE-REC.
003950 7600-WRITE-TXN-EXIT.
003960     EXIT.
003970
003980******************************************************************
003990*  REWRITE THE ACCOUNT MASTER FROM THE UPDATED TABLE             *
004000******************************************************************
004010 8000-WRITE-NEW-MASTER.
004020     OPEN OUTPUT NEW-ACCOUNT-FILE.
004030     PERFORM 8100-WRITE-ONE-ACCT THRU 8100-WRITE-ONE-ACCT-EXIT
004040         VARYING ACCT-IX FROM 1 BY 1
004050         UNTIL ACCT-IX > ACCT-TAB-CTR.
004060     CLOSE NEW-ACCOUNT-FILE.
004070 8000-WRITE-EXIT.
004080     EXIT.
004090
004100 8100-WRITE-ONE-ACCT.
004110     MOVE SPACES              TO NEW-ACCOUNT-FILE-REC.
004120     MOVE ACCT-TAB-ID (ACCT-IX) TO
004130                    ACCT-ID OF NEW-ACCOUNT-FILE-REC.
004140     MOVE ACCT-TAB-CUSTOMER-ID (ACCT-IX) TO
004150                    ACCT-CUSTOMER-ID OF NEW-ACCOUNT-FILE-REC.
004160     MOVE ACCT-TAB-NUMBER (ACCT-IX) TO
004170                    ACCT-NUMBER OF NEW-ACCOUNT-FILE-REC.
004180     MOVE ACCT-TAB-BALANCE (ACCT-IX) TO
004190                    ACCT-BALANCE OF NEW-ACCOUNT-FILE-REC.
004200     MOVE ACCT-TAB-STATUS (ACCT-IX) TO
004210                    ACCT-STATUS OF NEW-ACCOUNT-FILE-REC.
004220     MOVE ACCT-TAB-CREATED-AT (ACCT-IX) TO
004230                    ACCT-CREATED-AT OF NEW-ACCOUNT-FILE-REC.
004240     WRITE NEW-ACCOUNT-FILE-REC.
004250 8100-WRITE-ONE-ACCT-EXIT.
004260     EXIT.
004270
004280 9000-END-RUN.
004290     CLOSE ACCT-TRAN-FILE.
004300     CLOSE TXN-FILE.
004310     DISPLAY 'LNACCT00 - TRAN READ    = ' WS-TRAN-CTR UPON CRT.
004320     DISPLAY 'LNACCT00 - TXN WRITTEN  = ' WS-TXN-CTR  UPON CRT.
004330     DISPLAY 'LNACCT00 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
004340 9000-END-RUN-EXIT.
004350     EXIT.
