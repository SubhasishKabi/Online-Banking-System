000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LNLOAN00.
000120 AUTHOR.         R S KOVACH.
000130 INSTALLATION.   CONSUMER NOTE PROCESSING - RETAIL BANKING SYS.
000140 DATE-WRITTEN.   08/27/1993.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000170*****************************************************************
000180*  LNLOAN00 - GENERAL/PERSONAL LOAN SERVICING RUN               *
000190*  DESCENDS FROM THE OLD SETMB2000 BORROWER-EXTRACT DRIVER.     *
000200*  SAME SHAPE - READ THE PRIOR-DAY LOAN MASTER, APPLY ONE       *
000210*  LIFE-CYCLE ACTION PER DRIVER RECORD (APPLY/APPROVE/REJECT/   *
000220*  DISBURSE/PAY/RENEW/CLOSE), WRITE A NEW LOAN MASTER.          *
000230*****************************************************************
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* 08/27/93 ej   ORIGINAL PROGRAM, MODELED ON SETMB2000 - APPLY
000270*               AND DISBURSE ONLY, FLAT 12% RATE TABLE LOOKUP
000280* 02/14/94 ej   ADDED APPROVE/REJECT STEPS AHEAD OF DISBURSE
000290* 09/30/95 ej   REPLACED FLAT-RATE TABLE WITH REDUCING-BALANCE
000300*               EMI FORMULA (COMPOUND-FACTOR VIA ** OPERATOR)
000310* 06/02/99 djw  Y2K - ALL STAMPED DATES NOW CCYY-MM-DDTHH:MM:SS
000320* 02/09/99 djw  Y2K FOLLOW-UP - RETESTED DISB-DATE REDEFINES
000330* 08/27/02 rsk  REQ 4010 - ADDED PAY-INSTALLMENT AND RENEW STEPS
000340* 03/15/06 rsk  REQ 4010A - ADDED CLOSE STEP, OUTSTANDING<=0 CHK
000350* 11/09/11 ml   REQ 33013 - FACTORED EMI MATH INTO LNWORK COPYBOOK
000360* 02/06/13 ml   REQ 33018 - WIDENED COMPOUND-FACTOR, 360-MO TERMS
000370* 10/02/14 ml   REQ 34020 - EXACT-MATCH CHECK ON INSTALLMENT PAY
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS NUMERIC-CODE IS '0' THRU '9'
000430     UPSI-0 ON STATUS IS RERUN-REQUESTED
000440            OFF STATUS IS NORMAL-RUN.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMAST
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT ACCOUNT-FILE     ASSIGN TO ACCTMAST
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTMAST-NEW
000520            ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT LOAN-FILE        ASSIGN TO LOANMAST
000540            ORGANIZATION IS LINE SEQUENTIAL.
000550     SELECT NEW-LOAN-FILE    ASSIGN TO LOANMAST-NEW
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT LOAN-TRAN-FILE   ASSIGN TO LOANTRAN
000580            ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT TXN-FILE         ASSIGN TO TXNMAST
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
000620            ORGANIZATION IS LINE SEQUENTIAL.
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  CUSTOMER-FILE
000660     LABEL RECORDS ARE STANDARD.
000670 01  CUSTOMER-FILE-REC.
000680     COPY CUSTMAS REPLACING CUST-RECORD BY CUSTOMER-FILE-REC.
000690 FD  ACCOUNT-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 01  ACCOUNT-FILE-REC.
000720     COPY ACCTMAS REPLACING ACCT-RECORD BY ACCOUNT-FILE-REC.
000730 FD  NEW-ACCOUNT-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 01  NEW-ACCOUNT-FILE-REC.
000760     COPY ACCTMAS REPLACING ACCT-RECORD BY NEW-ACCOUNT-FILE-REC.
000770 FD  LOAN-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 01  LOAN-FILE-REC.
000800     COPY LOANMAS REPLACING LOAN-RECORD BY LOAN-FILE-REC.
000810 FD  NEW-LOAN-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 01  NEW-LOAN-FILE-REC.
000840     COPY LOANMAS REPLACING LOAN-RECORD BY NEW-LOAN-FILE-REC.
000850 FD  TXN-FILE
000860     LABEL RECORDS ARE STANDARD.
000870 01  TXN-FILE-REC.
000880     COPY TXNMAS REPLACING TXN-RECORD BY TXN-FILE-REC.
000890 FD  INSTALLMENT-FILE
000900     LABEL RECORDS ARE STANDARD.
000910 01  INSTALLMENT-FILE-REC.
000920     COPY INSTMAS REPLACING INSTALLMENT-RECORD BY
000930                             INSTALLMENT-FILE-REC.
000940 FD  LOAN-TRAN-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 01  LOAN-TRAN-REC.
000970     05  LNT-ACTION-CODE         PIC X(1).
000980         88  LNT-IS-APPLY            VALUE 'A'.
000990         88  LNT-IS-APPROVE          VALUE 'V'.
001000         88  LNT-IS-REJECT           VALUE 'J'.
001010         88  LNT-IS-DISBURSE         VALUE 'D'.
001020         88  LNT-IS-PAY              VALUE 'P'.
001030         88  LNT-IS-RENEW            VALUE 'N'.
001040         88  LNT-IS-CLOSE            VALUE 'C'.
001050     05  LNT-LOAN-ID             PIC 9(9).
001060     05  LNT-CUSTOMER-ID         PIC 9(9).
001070     05  LNT-ACCOUNT-ID          PIC 9(9).
001080     05  LNT-PRINCIPAL           PIC S9(11)V99.
001090     05  LNT-LOAN-TYPE           PIC X(10).
001100     05  LNT-INTEREST-RATE       PIC S9(3)V9(4).
001110     05  LNT-TENURE-MONTHS       PIC 9(3).
001120     05  LNT-OFFICER-ID          PIC 9(9).
001130     05  LNT-REJECT-REASON       PIC X(200).
001140     05  LNT-PAY-AMOUNT          PIC S9(9)V99.
001150     05  LNT-ADD-AMOUNT          PIC S9(11)V99.
001160     05  FILLER                  PIC X(20).
001170
001180 WORKING-STORAGE SECTION.
001190     COPY LNWORK.
001200 01  WS-SWITCHES.
001210     05  WS-CUST-EOF-SW          PIC X(1)  VALUE 'N'.
001220         88  CUST-EOF                VALUE 'Y'.
001230     05  WS-ACCT-EOF-SW          PIC X(1)  VALUE 'N'.
001240         88  ACCT-EOF                VALUE 'Y'.
001250     05  WS-LOAN-EOF-SW          PIC X(1)  VALUE 'N'.
001260         88  LOAN-EOF                VALUE 'Y'.
001270     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
001280         88  TRAN-EOF                VALUE 'Y'.
001290     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
001300         88  CUST-FOUND              VALUE 'Y'.
001310     05  WS-ACCT-FOUND-SW        PIC X(1)  VALUE 'N'.
001320         88  ACCT-FOUND              VALUE 'Y'.
001330     05  WS-LOAN-FOUND-SW        PIC X(1)  VALUE 'N'.
001340         88  LOAN-FOUND              VALUE 'Y'.
001350     05  WS-TYPE-VALID-SW        PIC X(1)  VALUE 'N'.
001360         88  TYPE-VALID              VALUE 'Y'.
001370 01  WS-COUNTERS.
001380     05  WS-CUST-CTR             PIC 9(5)  COMP VALUE 0.
001390     05  WS-ACCT-CTR             PIC 9(5)  COMP VALUE 0.
001400     05  WS-LOAN-CTR             PIC 9(5)  COMP VALUE 0.
001410     05  WS-TRAN-CTR             PIC 9(7)  COMP VALUE 0.
001420     05  WS-TXN-CTR              PIC 9(7)  COMP VALUE 0.
001430     05  WS-INST-CTR             PIC 9(7)  COMP VALUE 0.
001440     05  WS-REJECT-CTR           PIC 9(7)  COMP VALUE 0.
001450     05  WS-NEXT-LOAN-ID         PIC 9(9)  COMP-3 VALUE 0.
001460 01  WS-UPPER-TYPE               PIC X(10).
001470 01  CUST-TABLE.
001480     05  CUST-TAB OCCURS 300 TIMES INDEXED BY CUST-IX.
001490         10  CUST-TAB-ID         PIC 9(9).
001500 01  ACCT-TABLE.
001510     05  ACCT-TAB-CTR            PIC 9(5) COMP VALUE 0.
001520     05  ACCT-TAB OCCURS 1000 TIMES INDEXED BY ACCT-IX.
001530         10  ACCT-TAB-ID         PIC 9(9).
001540         10  ACCT-TAB-CUSTOMER-ID PIC 9(9).
001550         10  ACCT-TAB-NUMBER     PIC X(20).
001560         10  ACCT-TAB-BALANCE    PIC S9(11)V99 COMP-3.
001570         10  ACCT-TAB-STATUS     PIC X(10).
001580         10  ACCT-TAB-CREATED-AT PIC X(25).
001590 01  LOAN-TABLE.
001600     05  LOAN-TAB-CTR            PIC 9(5) COMP VALUE 0.
001610     05  LOAN-TAB OCCURS 2000 TIMES INDEXED BY LOAN-IX.
001620         10  LOAN-TAB-ID               PIC 9(9).
001630         10  LOAN-TAB-CUSTOMER-ID      PIC 9(9).
001640         10  LOAN-TAB-ACCOUNT-ID       PIC 9(9).
001650         10  LOAN-TAB-PRINCIPAL        PIC S9(11)V99 COMP-3.
001660         10  LOAN-TAB-STATUS           PIC X(10).
001670         10  LOAN-TAB-TYPE             PIC X(10).
001680         10  LOAN-TAB-RATE             PIC S9(3)V9(4) COMP-3.
001690         10  LOAN-TAB-TENURE           PIC 9(3).
001700         10  LOAN-TAB-EMI              PIC S9(9)V99 COMP-3.
001710         10  LOAN-TAB-OUTSTANDING      PIC S9(11)V99 COMP-3.
001720         10  LOAN-TAB-APPROVED-BY      PIC 9(9).
001730         10  LOAN-TAB-REJECT-REASON    PIC X(200).
001740         10  LOAN-TAB-CREATED-AT       PIC X(25).
001750         10  LOAN-TAB-APPROVED-AT      PIC X(25).
001760         10  LOAN-TAB-DISB-DATE        PIC X(25).
001770         10  LOAN-TAB-EMI-START        PIC X(25).
001780 01  WS-L-IX                     PIC S9(4) COMP.
001790 01  WS-A-IX                     PIC S9(4) COMP.
001800 01  WS-TXN-PARMS.
001810     05  WS-P-ACCT-ID             PIC 9(9).
001820     05  WS-P-TYPE                PIC X(12).
001830     05  WS-P-AMT                 PIC S9(11)V99 COMP-3.
001840     05  WS-P-REF                 PIC 9(9).
001850 01  WS-EMI-RESULT                PIC S9(9)V99 COMP-3.
001860 01  WS-EMI-PRINCIPAL             PIC S9(11)V99 COMP-3.
001870 01  WS-EMI-RATE                  PIC S9(3)V9(4) COMP-3.
001880 01  WS-EMI-TENURE                PIC 9(3).
001890
001900 PROCEDURE DIVISION.
001910 A010-MAIN-LINE.
001920     DISPLAY 'LNLOAN00 - LOAN SERVICING RUN STARTING' UPON CRT.
001930     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001940     PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT
001950         UNTIL TRAN-EOF.
001960     PERFORM 8000-WRITE-NEW-LOAN-MASTER
001970         THRU 8000-WRITE-NEW-LOAN-MASTER-EXIT.
001980     PERFORM 8100-WRITE-NEW-ACCT-MASTER
001990         THRU 8100-WRITE-NEW-ACCT-MASTER-EXIT.
002000     PERFORM 9000-END-RUN THRU 9000-END-RUN-EXIT.
002010     STOP RUN.
002020
002030 1000-INITIALIZE.
002040     OPEN INPUT  CUSTOMER-FILE.
002050     OPEN INPUT  ACCOUNT-FILE.
002060     OPEN INPUT  LOAN-FILE.
002070     OPEN INPUT  LOAN-TRAN-FILE.
002080     OPEN EXTEND TXN-FILE.
002090     OPEN EXTEND INSTALLMENT-FILE.
002100     PERFORM 1100-LOAD-CUSTOMERS THRU 1100-LOAD-CUSTOMERS-EXIT
002110         UNTIL CUST-EOF.
002120     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-LOAD-ACCOUNTS-EXIT
002130         UNTIL ACCT-EOF.
002140     PERFORM 1300-LOAD-LOANS THRU 1300-LOAD-LOANS-EXIT
002150         UNTIL LOAN-EOF.
002160     CLOSE CUSTOMER-FILE.
002170     CLOSE ACCOUNT-FILE.
002180     CLOSE LOAN-FILE.
002190     MOVE LOAN-TAB-CTR            TO WS-NEXT-LOAN-ID.
002200     READ LOAN-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
002210 1000-INITIALIZE-EXIT.
002220     EXIT.
002230
002240 1100-LOAD-CUSTOMERS.
002250     READ CUSTOMER-FILE
002260         AT END SET CUST-EOF TO TRUE
002270         NOT AT END
002280             ADD 1 TO WS-CUST-CTR
002290             SET CUST-IX TO WS-CUST-CTR
002300             MOVE CUST-ID OF CUSTOMER-FILE-REC
002310                                  TO CUST-TAB-ID (CUST-IX).
002320 1100-LOAD-CUSTOMERS-EXIT.
002330     EXIT.
002340
002350 1200-LOAD-ACCOUNTS.
002360     READ ACCOUNT-FILE
002370         AT END SET ACCT-EOF TO TRUE
002380         NOT AT END
002390             ADD 1 TO ACCT-TAB-CTR
002400             SET ACCT-IX TO ACCT-TAB-CTR
002410             MOVE ACCT-ID OF ACCOUNT-FILE-REC
002420                                TO ACCT-TAB-ID (ACCT-IX)
002430             MOVE ACCT-CUSTOMER-ID OF ACCOUNT-FILE-REC
002440                                TO ACCT-TAB-CUSTOMER-ID (ACCT-IX)
002450             MOVE ACCT-NUMBER OF ACCOUNT-FILE-REC
002460                                TO ACCT-TAB-NUMBER (ACCT-IX)
002470             MOVE ACCT-BALANCE OF ACCOUNT-FILE-REC
002480                                TO ACCT-TAB-BALANCE (ACCT-IX)
002490             MOVE ACCT-STATUS OF ACCOUNT-FILE-REC
002500                                TO ACCT-TAB-STATUS (ACCT-IX)
002510             MOVE ACCT-CREATED-AT OF ACCOUNT-FILE-REC
002520                                TO ACCT-TAB-CREATED-AT (ACCT-IX).
002530 1200-LOAD-ACCOUNTS-EXIT.
002540     EXIT.
002550
002560 1300-LOAD-LOANS.
002570     READ LOAN-FILE
002580         AT END SET LOAN-EOF TO TRUE
002590         NOT AT END
002600             ADD 1 TO LOAN-TAB-CTR
002610             SET LOAN-IX TO LOAN-TAB-CTR
002620             MOVE LOAN-ID OF LOAN-FILE-REC
002630                            TO LOAN-TAB-ID (LOAN-IX)
002640             MOVE LOAN-CUSTOMER-ID OF LOAN-FILE-REC
002650                            TO LOAN-TAB-CUSTOMER-ID (LOAN-IX)
002660             MOVE LOAN-ACCOUNT-ID OF LOAN-FILE-REC
002670                            TO LOAN-TAB-ACCOUNT-ID (LOAN-IX)
002680             MOVE LOAN-PRINCIPAL OF LOAN-FILE-REC
002690                            TO LOAN-TAB-PRINCIPAL (LOAN-IX)
002700             MOVE LOAN-STATUS OF LOAN-FILE-REC
002710                            TO LOAN-TAB-STATUS (LOAN-IX)
002720             MOVE LOAN-TYPE OF LOAN-FILE-REC
002730                            TO LOAN-TAB-TYPE (LOAN-IX)
002740             MOVE LOAN-INTEREST-RATE OF LOAN-FILE-REC
002750                            TO LOAN-TAB-RATE (LOAN-IX)
002760             MOVE LOAN-TENURE-MONTHS OF LOAN-FILE-REC
002770                            TO LOAN-TAB-TENURE (LOAN-IX)
002780             MOVE LOAN-MONTHLY-EMI OF LOAN-FILE-REC
002790                            TO LOAN-TAB-EMI (LOAN-IX)
002800             MOVE LOAN-OUTSTANDING-AMOUNT OF LOAN-FILE-REC
002810                            TO LOAN-TAB-OUTSTANDING (LOAN-IX)
002820             MOVE LOAN-APPROVED-BY OF LOAN-FILE-REC
002830                            TO LOAN-TAB-APPROVED-BY (LOAN-IX)
002840             MOVE LOAN-REJECTION-REASON OF LOAN-FILE-REC
002850                            TO LOAN-TAB-REJECT-REASON (LOAN-IX)
002860             MOVE LOAN-CREATED-AT OF LOAN-FILE-REC
002870                            TO LOAN-TAB-CREATED-AT (LOAN-IX)
002880             MOVE LOAN-APPROVED-AT OF LOAN-FILE-REC
002890                            TO LOAN-TAB-APPROVED-AT (LOAN-IX)
002900             MOVE LOAN-DISBURSEMENT-DATE OF LOAN-FILE-REC
002910                            TO LOAN-TAB-DISB-DATE (LOAN-IX)
002920             MOVE LOAN-EMI-START-DATE OF LOAN-FILE-REC
002930                            TO LOAN-TAB-EMI-START (LOAN-IX).
002940 1300-LOAD-LOANS-EXIT.
002950     EXIT.
002960
002970******************************************************************
002980*  DISPATCH ONE DRIVER RECORD TO ITS LIFE-CYCLE PARAGRAPH        *
002990******************************************************************
003000 2000-PROCESS-TRAN.
003010     ADD 1 TO WS-TRAN-CTR.
003020     IF LNT-IS-APPLY
003030         PERFORM 2100-APPLY-LOAN THRU 2100-APPLY-LOAN-EXIT
003040     ELSE
003050     IF LNT-IS-APPROVE
003060         PERFORM 3000-APPROVE-LOAN THRU 3000-APPROVE-LOAN-EXIT
003070     ELSE
003080     IF LNT-IS-REJECT
003090         PERFORM 3500-REJECT-LOAN THRU 3500-REJECT-LOAN-EXIT
003100     ELSE
003110     IF LNT-IS-DISBURSE
003120         PERFORM 4000-DISBURSE-LOAN THRU 4000-DISBURSE-LOAN-EXIT
003130     ELSE
003140     IF LNT-IS-PAY
003150         PERFORM 5000-PAY-INSTALLMENT
003160             THRU 5000-PAY-INSTALLMENT-EXIT
003170     ELSE
003180     IF LNT-IS-RENEW
003190         PERFORM 6000-RENEW-LOAN THRU 6000-RENEW-LOAN-EXIT
003200     ELSE
003210     IF LNT-IS-CLOSE
003220         PERFORM 7000-CLOSE-LOAN THRU 7000-CLOSE-LOAN-EXIT
003230     ELSE
003240         ADD 1 TO WS-REJECT-CTR
003250         DISPLAY 'UNKNOWN LOAN ACTION CODE ' LNT-ACTION-CODE
003260             UPON CRT.
003270     READ LOAN-TRAN-FILE AT END SET TRAN-EOF TO TRUE.
003280 2000-PROCESS-TRAN-EXIT.
003290     EXIT.
003300
003310******************************************************************
003320*  APPLY - VALIDATE TYPE/RATE/TENURE, OPTIONAL ACCOUNT OWNERSHIP *
003330******************************************************************
003340 2100-APPLY-LOAN.
003350     PERFORM 7000-FIND-CUSTOMER THRU 7000-FIND-CUSTOMER-EXIT.
003360     MOVE LNT-LOAN-TYPE TO WS-UPPER-TYPE.
003370     INSPECT WS-UPPER-TYPE CONVERTING
003380         'abcdefghijklmnopqrstuvwxyz' TO
003390         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003400     SET TYPE-VALID TO FALSE.
003410     IF WS-UPPER-TYPE = 'EDUCATION' OR WS-UPPER-TYPE = 'STUDENT'
003420         OR WS-UPPER-TYPE = 'PERSONAL'
003430         SET TYPE-VALID TO TRUE.
003440     IF NOT CUST-FOUND
003450         ADD 1 TO WS-REJECT-CTR
003460         DISPLAY 'APPLY REJECTED - NO SUCH CUSTOMER' UPON CRT
003470     ELSE
003480     IF NOT TYPE-VALID
003490         ADD 1 TO WS-REJECT-CTR
003500         DISPLAY 'APPLY REJECTED - INVALID LOAN TYPE' UPON CRT
003510     ELSE
003520     IF LNT-INTEREST-RATE < 0
003530         ADD 1 TO WS-REJECT-CTR
003540         DISPLAY 'APPLY REJECTED - NEGATIVE INTEREST RATE'
003550             UPON CRT
003560     ELSE
003570     IF LNT-TENURE-MONTHS < 1 OR LNT-TENURE-MONTHS > 360
003580         ADD 1 TO WS-REJECT-CTR
003590         DISPLAY 'APPLY REJECTED - TENURE OUT OF RANGE'
003600             UPON CRT
003610     ELSE
003620         PERFORM 7100-CHECK-ACCT-OWNED
003630             THRU 7100-CHECK-ACCT-OWNED-EXIT
003640         IF LNT-ACCOUNT-ID NOT = 0 AND NOT ACCT-FOUND
003650             ADD 1 TO WS-REJECT-CTR
003660             DISPLAY 'APPLY REJECTED - ACCOUNT NOT OWNED/ACTIVE'
003670                 UPON CRT
003680         ELSE
003690             MOVE LNT-PRINCIPAL       TO WS-EMI-PRINCIPAL
003700             MOVE LNT-INTEREST-RATE   TO WS-EMI-RATE
003710             MOVE LNT-TENURE-MONTHS   TO WS-EMI-TENURE
003720             PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
003730             ADD 1 TO LOAN-TAB-CTR
003740             SET LOAN-IX TO LOAN-TAB-CTR
003750             ADD 1 TO WS-NEXT-LOAN-ID
003760             MOVE WS-NEXT-LOAN-ID     TO LOAN-TAB-ID (LOAN-IX)
003770             MOVE LNT-CUSTOMER-ID     TO
003780                               LOAN-TAB-CUSTOMER-ID (LOAN-IX)
003790             MOVE LNT-ACCOUNT-ID      TO
003800                               LOAN-TAB-ACCOUNT-ID (LOAN-IX)
003810             MOVE LNT-PRINCIPAL       TO
003820                               LOAN-TAB-PRINCIPAL (LOAN-IX)
003830             MOVE 'PENDING'           TO
003840                               LOAN-TAB-STATUS (LOAN-IX)
003850             MOVE WS-UPPER-TYPE       TO
003860                               LOAN-TAB-TYPE (LOAN-IX)
003870             MOVE LNT-INTEREST-RATE   TO
003880                               LOAN-TAB-RATE (LOAN-IX)
003890             MOVE LNT-TENURE-MONTHS   TO
003900                               LOAN-TAB-TENURE (LOAN-IX)
003910             MOVE WS-EMI-RESULT       TO LOAN-TAB-EMI (LOAN-IX)
003920             MOVE LNT-PRINCIPAL       TO
003930                               LOAN-TAB-OUTSTANDING (LOAN-IX)
003940             MOVE 0                   TO
003950                               LOAN-TAB-APPROVED-BY (LOAN-IX)
003960             PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
003970             MOVE LNW-WORK-DATE-OUT   TO
003980                               LOAN-TAB-CREATED-AT (LOAN-IX).
003990 2100-APPLY-LOAN-EXIT.
004000     EXIT.
004010
004020******************************************************************
004030*  SHARED REDUCING-BALANCE EMI FORMULA                           *
004040*  MONTHLY-RATE = RATE / 1200 (10 DECIMALS), COMPOUND-FACTOR =   *
004050*  (1+RATE)**N, EMI = P*RATE*FACTOR / (FACTOR-1), 2 DECIMALS     *
004060******************************************************************
004070 2500-CALC-EMI.
004080     COMPUTE LNW-MONTHLY-RATE ROUNDED =
004090         WS-EMI-RATE / 1200.
004100     COMPUTE LNW-ONE-PLUS-RATE ROUNDED =
004110         1 + LNW-MONTHLY-RATE.
004120     COMPUTE LNW-COMPOUND-FACTOR ROUNDED =
004130         LNW-ONE-PLUS-RATE ** WS-EMI-TENURE.
004140     COMPUTE LNW-EMI-NUMERATOR ROUNDED =
004150         WS-EMI-PRINCIPAL * LNW-MONTHLY-RATE *
004160         LNW-COMPOUND-FACTOR.
004170     COMPUTE LNW-EMI-DENOMINATOR ROUNDED =
004180         LNW-COMPOUND-FACTOR - 1.
004190     IF LNW-EMI-DENOMINATOR = 0
004200         MOVE 0 TO WS-EMI-RESULT
004210     ELSE
004220         COMPUTE WS-EMI-RESULT ROUNDED =
004230             LNW-EMI-NUMERATOR / LNW-EMI-DENOMINATOR.
004240 2500-CALC-EMI-EXIT.
004250     EXIT.
004260
004270******************************************************************
004280*  APPROVE - PENDING ONLY                                        *
004290******************************************************************
004300 3000-APPROVE-LOAN.
004310     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
004320     IF (NOT LOAN-FOUND) OR LOAN-TAB-STATUS (WS-L-IX) NOT =
004330         'PENDING'
004340         ADD 1 TO WS-REJECT-CTR
004350         DISPLAY 'APPROVE REJECTED - NOT PENDING' UPON CRT
004360     ELSE
004370         MOVE 'APPROVED'          TO LOAN-TAB-STATUS (WS-L-IX)
004380         MOVE LNT-OFFICER-ID      TO
004390                           LOAN-TAB-APPROVED-BY (WS-L-IX)
004400         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004410         MOVE LNW-WORK-DATE-OUT   TO
004420                           LOAN-TAB-APPROVED-AT (WS-L-IX).
004430 3000-APPROVE-LOAN-EXIT.
004440     EXIT.
004450
004460******************************************************************
004470*  REJECT - PENDING ONLY                                         *
004480******************************************************************
004490 3500-REJECT-LOAN.
004500     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
004510     IF (NOT LOAN-FOUND) OR LOAN-TAB-STATUS (WS-L-IX) NOT =
004520         'PENDING'
004530         ADD 1 TO WS-REJECT-CTR
004540         DISPLAY 'REJECT REJECTED - NOT PENDING' UPON CRT
004550     ELSE
004560         MOVE 'REJECTED'          TO LOAN-TAB-STATUS (WS-L-IX)
004570         MOVE LNT-REJECT-REASON   TO
004580                           LOAN-TAB-REJECT-REASON (WS-L-IX)
004590         MOVE LNT-OFFICER-ID      TO
004600                           LOAN-TAB-APPROVED-BY (WS-L-IX).
004610 3500-REJECT-LOAN-EXIT.
004620     EXIT.
004630
004640******************************************************************
004650*  DISBURSE - APPROVED ONLY, CREDIT ACCOUNT, SET EMI-START+30D   *
004660******************************************************************
004670 4000-DISBURSE-LOAN.
004680     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
004690     IF (NOT LOAN-FOUND) OR LOAN-TAB-STATUS (WS-L-IX) NOT =
004700         'APPROVED'
004710         ADD 1 TO WS-REJECT-CTR
004720         DISPLAY 'DISBURSE REJECTED - NOT APPROVED' UPON CRT
004730     ELSE
004740         MOVE 'ACTIVE'            TO LOAN-TAB-STATUS (WS-L-IX)
004750         PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT
004760         MOVE LNW-WORK-DATE-OUT   TO
004770                           LOAN-TAB-DISB-DATE (WS-L-IX)
004780         MOVE 30                  TO LNW-DAYS-TO-ADD
004790         PERFORM 7550-STAMP-PLUS-DAYS
004800             THRU 7550-STAMP-PLUS-DAYS-EXIT
004810         MOVE LNW-WORK-DATE-OUT   TO
004820                           LOAN-TAB-EMI-START (WS-L-IX)
004830         IF LOAN-TAB-ACCOUNT-ID (WS-L-IX) NOT = 0
004840             PERFORM 7400-CREDIT-ACCOUNT
004850                 THRU 7400-CREDIT-ACCOUNT-EXIT.
004860 4000-DISBURSE-LOAN-EXIT.
004870     EXIT.
004880
004890******************************************************************
004900*  PAY INSTALLMENT - EXACT-MATCH RULE AGAINST EMI/OUTSTANDING    *
004910******************************************************************
004920 5000-PAY-INSTALLMENT.
004930     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
004940     IF (NOT LOAN-FOUND)
004950         OR LOAN-TAB-CUSTOMER-ID (WS-L-IX) NOT = LNT-CUSTOMER-ID
004960         OR LOAN-TAB-STATUS (WS-L-IX) NOT = 'ACTIVE'
004970         OR LOAN-TAB-EMI-START (WS-L-IX) > LNW-WORK-DATE-OUT
004980         ADD 1 TO WS-REJECT-CTR
004990         DISPLAY 'PAYMENT REJECTED - LOAN NOT PAYABLE' UPON CRT
005000     ELSE
005010         IF LOAN-TAB-OUTSTANDING (WS-L-IX) >
005020             LOAN-TAB-EMI (WS-L-IX)
005030             IF LNT-PAY-AMOUNT NOT = LOAN-TAB-EMI (WS-L-IX)
005040                 ADD 1 TO WS-REJECT-CTR
005050                 DISPLAY 'PAYMENT REJECTED - MUST EQUAL EMI '
005060                     LOAN-TAB-EMI (WS-L-IX) UPON CRT
005070             ELSE
005080                 PERFORM 5100-POST-INSTALLMENT
005090                     THRU 5100-POST-INSTALLMENT-EXIT
005100         ELSE
005110             IF LNT-PAY-AMOUNT NOT =
005120                 LOAN-TAB-OUTSTANDING (WS-L-IX)
005130                 ADD 1 TO WS-REJECT-CTR
005140                 DISPLAY
005150                   'PAYMENT REJECTED - MUST EQUAL OUTSTANDING '
005160                     LOAN-TAB-OUTSTANDING (WS-L-IX) UPON CRT
005170             ELSE
005180                 PERFORM 5100-POST-INSTALLMENT
005190                     THRU 5100-POST-INSTALLMENT-EXIT.
005200 5000-PAY-INSTALLMENT-EXIT.
005210     EXIT.
005220
005230 5100-POST-INSTALLMENT.
005240     SUBTRACT LNT-PAY-AMOUNT FROM
005250         LOAN-TAB-OUTSTANDING (WS-L-IX).
005260     ADD 1 TO WS-INST-CTR.
005270     MOVE SPACES                  TO INSTALLMENT-FILE-REC.
005280     MOVE WS-INST-CTR             TO
005290         INST-ID OF INSTALLMENT-FILE-REC.
005300     MOVE LOAN-TAB-ID (WS-L-IX)   TO
005310         INST-LOAN-ID OF INSTALLMENT-FILE-REC.
005320     MOVE 'GENERAL'               TO
005330         INST-LOAN-TYPE OF INSTALLMENT-FILE-REC.
005340     MOVE WS-INST-CTR             TO
005350         INST-INSTALLMENT-NUMBER OF INSTALLMENT-FILE-REC.
005360     MOVE LNT-PAY-AMOUNT          TO
005370         INST-AMOUNT OF INSTALLMENT-FILE-REC.
005380     MOVE LNT-PAY-AMOUNT          TO
005390         INST-PAID-AMOUNT OF INSTALLMENT-FILE-REC.
005400     PERFORM 7500-STAMP-NOW THRU 7500-STAMP-NOW-EXIT.
005410     MOVE LNW-WORK-DATE-OUT       TO
005420         INST-DUE-DATE OF INSTALLMENT-FILE-REC.
005430     MOVE LNW-WORK-DATE-OUT       TO
005440         INST-PAID-DATE OF INSTALLMENT-FILE-REC.
005450     MOVE 'PAID'                  TO
005460         INST-STATUS OF INSTALLMENT-FILE-REC.
005470     MOVE LNW-WORK-DATE-OUT       TO
005480         INST-CREATED-AT OF INSTALLMENT-FILE-REC.
005490     WRITE INSTALLMENT-FILE-REC.
005500     IF LOAN-TAB-OUTSTANDING (WS-L-IX) <= 0
005510         MOVE 'CLOSED'            TO LOAN-TAB-STATUS (WS-L-IX).
005520 5100-POST-INSTALLMENT-EXIT.
005530     EXIT.
005540
005550******************************************************************
005560*  RENEW - ACTIVE ONLY, ADD TO OUTSTANDING, RECOMPUTE EMI        *
005570******************************************************************
005580 6000-RENEW-LOAN.
005590     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
005600     IF (NOT LOAN-FOUND) OR LOAN-TAB-STATUS (WS-L-IX) NOT =
005610         'ACTIVE'
005620         ADD 1 TO WS-REJECT-CTR
005630         DISPLAY 'RENEW REJECTED - LOAN NOT ACTIVE' UPON CRT
005640     ELSE
005650         ADD LNT-ADD-AMOUNT TO LOAN-TAB-OUTSTANDING (WS-L-IX)
005660         MOVE LOAN-TAB-OUTSTANDING (WS-L-IX) TO
005670                           LOAN-TAB-PRINCIPAL (WS-L-IX)
005680         MOVE LNT-TENURE-MONTHS   TO
005690                           LOAN-TAB-TENURE (WS-L-IX)
005700         MOVE LOAN-TAB-PRINCIPAL (WS-L-IX) TO WS-EMI-PRINCIPAL
005710         MOVE LOAN-TAB-RATE (WS-L-IX)      TO WS-EMI-RATE
005720         MOVE LOAN-TAB-TENURE (WS-L-IX)    TO WS-EMI-TENURE
005730         PERFORM 2500-CALC-EMI THRU 2500-CALC-EMI-EXIT
005740         MOVE WS-EMI-RESULT       TO LOAN-TAB-EMI (WS-L-IX).
005750 6000-RENEW-LOAN-EXIT.
005760     EXIT.
005770
005780******************************************************************
005790*  CLOSE - OUTSTANDING MUST BE ZERO OR LESS                      *
005800******************************************************************
005810 7000-CLOSE-LOAN.
005820     PERFORM 7300-FIND-LOAN THRU 7300-FIND-LOAN-EXIT.
005830     IF (NOT LOAN-FOUND)
005840         OR LOAN-TAB-CUSTOMER-ID (WS-L-IX) NOT = LNT-CUSTOMER-ID
005850         OR LOAN-TAB-OUTSTANDING (WS-L-IX) > 0
005860         ADD 1 TO WS-REJECT-CTR
005870         DISPLAY 'CLOSE REJECTED - OUTSTANDING NOT ZERO'
005880             UPON CRT
005890     ELSE
005900         MOVE 'CLOSED'            TO LOAN-TAB-STATUS (WS-L-IX).
005910 7000-CLOSE-LOAN-EXIT.
005920     EXIT.
005930
005940******************************************************************
005950*  LOOKUP / HELPER PARAGRAPHS - SEQUENTIAL SCAN, NO ISAM ON BOX  *
005960******************************************************************
005970 7000-FIND-CUSTOMER.
005980     SET CUST-FOUND TO FALSE.
005990     SET CUST-IX TO 1.
006000     SEARCH CUST-TAB VARYING CUST-IX
006010         AT END SET CUST-FOUND TO FALSE
006020         WHEN CUST-TAB-ID (CUST-IX) = LNT-CUSTOMER-ID
006030             SET CUST-FOUND TO TRUE.
006040 7000-FIND-CUSTOMER-EXIT.
006050     EXIT.
006060
006070 7100-CHECK-ACCT-OWNED.
006080     SET ACCT-FOUND TO FALSE.
006090     PERFORM 7110-SCAN-ACCT THRU 7110-SCAN-ACCT-EXIT
006100         VARYING ACCT-IX FROM 1 BY 1
006110         UNTIL ACCT-IX > ACCT-TAB-CTR.
006120 7100-CHECK-ACCT-OWNED-EXIT.
006130     EXIT.
006140
006150 7110-SCAN-ACCT.
006160     IF ACCT-TAB-ID (ACCT-IX) = LNT-ACCOUNT-ID
006170         AND ACCT-TAB-CUSTOMER-ID (ACCT-IX) = LNT-CUSTOMER-ID
006180         AND ACCT-TAB-STATUS (ACCT-IX) = 'ACTIVE'
006190         SET ACCT-FOUND TO TRUE
006200         SET WS-A-IX TO ACCT-IX
006210         SET ACCT-IX TO ACCT-TAB-CTR.
006220 7110-SCAN-ACCT-EXIT.
006230     EXIT.
006240
006250 7300-FIND-LOAN.
006260     SET LOAN-FOUND TO FALSE.
006270     MOVE 0 TO WS-L-IX.
006280     PERFORM 7310-SCAN-LOAN THRU 7310-SCAN-LOAN-EXIT
006290         VARYING LOAN-IX FROM 1 BY 1
006300         UNTIL LOAN-IX > LOAN-TAB-CTR.
006310 7300-FIND-LOAN-EXIT.
006320     EXIT.
006330
006340 7310-SCAN-LOAN.
006350     IF LOAN-TAB-ID (LOAN-IX) = LNT-LOAN-ID
006360         SET LOAN-FOUND TO TRUE
006370         SET WS-L-IX TO LOAN-IX
006380         SET LOAN-IX TO LOAN-TAB-CTR.
006390 7310-SCAN-LOAN-EXIT.
006400     EXIT.
006410
006420 7400-CREDIT-ACCOUNT.
006430     PERFORM 7410-SCAN-FOR-CREDIT THRU 7410-SCAN-FOR-CREDIT-EXIT
006440         VARYING ACCT-IX FROM 1 BY 1
006450         UNTIL ACCT-IX > ACCT-TAB-CTR.
006460 7400-CREDIT-ACCOUNT-EXIT.
006470     EXIT.
006480
006490 7410-SCAN-FOR-CREDIT.
006500     IF ACCT-TAB-ID (ACCT-IX) = LOAN-TAB-ACCOUNT-ID (WS-L-IX)
006510         ADD LOAN-TAB-PRINCIPAL (WS-L-IX) TO
006520             ACCT-TAB-BALANCE (ACCT-IX)
006530         ADD 1 TO WS-TXN-CTR
006540         MOVE SPACES              TO TXN-FILE-REC
006550         MOVE WS-TXN-CTR          TO TXN-ID OF TXN-FILE-REC
006560         MOVE ACCT-TAB-ID (ACCT-IX) TO
006570                            TXN-ACCOUNT-ID OF TXN-FILE-REC
006580         MOVE 'DEPOSIT'           TO TXN-TYPE OF TXN-FILE-REC
006590         MOVE LOAN-TAB-PRINCIPAL (WS-L-IX) TO
006600                            TXN-AMOUNT OF TXN-FILE-REC
006610         MOVE 0                   TO
006620                            TXN-REF-ACCOUNT-ID OF TXN-FILE-REC
006630         MOVE 'LOAN DISBURSEMENT' TO
006640                            TXN-DESCRIPTION OF TXN-FILE-REC
006650         MOVE LNW-WORK-DATE-OUT   TO
006660                            TXN-OCCURRED-AT OF TXN-FILE-REC
006670         WRITE TXN-FILE-REC
006680         SET ACCT-IX TO ACCT-TAB-CTR.
006690 7410-SCAN-FOR-CREDIT-EXIT.
006700     EXIT.
006710
006720 7500-STAMP-NOW.
006730     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
006740     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
006750         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
006760 7500-STAMP-NOW-EXIT.
006770     EXIT.
006780
006790******************************************************************
006800*  STAMP NOW-PLUS-N-DAYS - ADDS LNW-DAYS-TO-ADD TO TODAY'S DATE  *
006810*  AND ROLLS DAY-OF-MONTH OVER INTO THE NEXT MONTH/YEAR AS MANY  *
006820*  TIMES AS NEEDED (7560/7565/7570 BELOW) INSTEAD OF LETTING THE *
006830*  DAY FIGURE RUN PAST THE END OF THE MONTH.  REQ 41102.         *
006840******************************************************************
006850 7550-STAMP-PLUS-DAYS.
006860     ACCEPT LNW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
006870     MOVE LNW-TODAY-YYYY      TO LNW-CALC-YYYY.
006880     MOVE LNW-TODAY-MM        TO LNW-CALC-MM.
006890     MOVE LNW-TODAY-DD        TO LNW-CALC-DD.
006900     ADD LNW-DAYS-TO-ADD      TO LNW-CALC-DD.
006910     PERFORM 7565-CALC-DAYS-IN-MONTH
006920         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
006930     PERFORM 7560-ROLL-CALC-DATE THRU 7560-ROLL-CALC-DATE-EXIT
006940         UNTIL LNW-CALC-DD NOT GREATER THAN LNW-DAYS-IN-MONTH.
006950     MOVE LNW-CALC-YYYY       TO LNW-TODAY-YYYY.
006960     MOVE LNW-CALC-MM         TO LNW-TODAY-MM.
006970     MOVE LNW-CALC-DD         TO LNW-TODAY-DD.
006980     STRING LNW-TODAY-YYYY '-' LNW-TODAY-MM '-' LNW-TODAY-DD
006990         'T00:00:00Z' DELIMITED BY SIZE INTO LNW-WORK-DATE-OUT.
007000 7550-STAMP-PLUS-DAYS-EXIT.
007010     EXIT.
007020
007030 7560-ROLL-CALC-DATE.
007040     SUBTRACT LNW-DAYS-IN-MONTH FROM LNW-CALC-DD.
007050     ADD 1 TO LNW-CALC-MM.
007060     IF LNW-CALC-MM GREATER THAN 12
007070         MOVE 1 TO LNW-CALC-MM
007080         ADD 1 TO LNW-CALC-YYYY.
007090     PERFORM 7565-CALC-DAYS-IN-MONTH
007100         THRU 7565-CALC-DAYS-IN-MONTH-EXIT.
007110 7560-ROLL-CALC-DATE-EXIT.
007120     EXIT.
007130
007140 7565-CALC-DAYS-IN-MONTH.
007150     MOVE LNW-MONTH-DAYS (LNW-CALC-MM) TO LNW-DAYS-IN-MONTH.
007160     IF LNW-CALC-MM EQUAL 2
007170         PERFORM 7570-CHECK-LEAP-YEAR
007180             THRU 7570-CHECK-LEAP-YEAR-EXIT
007190         IF LNW-IS-LEAP-YEAR
007200             MOVE 29 TO LNW-DAYS-IN-MONTH.
007210 7565-CALC-DAYS-IN-MONTH-EXIT.
007220     EXIT.
007230
007240 7570-CHECK-LEAP-YEAR.
007250     SET LNW-NOT-LEAP-YEAR TO TRUE.
007260     DIVIDE LNW-CALC-YYYY BY 400 GIVING LNW-SUB
007270         REMAINDER LNW-LEAP-REM.
007280     IF LNW-LEAP-REM EQUAL ZERO
007290         SET LNW-IS-LEAP-YEAR TO TRUE
007300     ELSE
007310         DIVIDE LNW-CALC-YYYY BY 100 GIVING LNW-SUB
007320             REMAINDER LNW-LEAP-REM
007330         IF LNW-LEAP-REM NOT EQUAL ZERO
007340             DIVIDE LNW-CALC-YYYY BY 4 GIVING LNW-SUB
007350                 REMAINDER LNW-LEAP-REM
007360             IF LNW-LEAP-REM EQUAL ZERO
007370                 SET LNW-IS-LEAP-YEAR TO TRUE.
007380 7570-CHECK-LEAP-YEAR-EXIT.
007390     EXIT.
007400
007410******************************************************************
007420*  REWRITE MASTERS FROM THE UPDATED TABLES                       *
007430******************************************************************
007440 8000-WRITE-NEW-LOAN-MASTER.
007450     OPEN OUTPUT NEW-LOAN-FILE.
007460     PERFORM 8010-WRITE-ONE-LOAN THRU 8010-WRITE-ONE-LOAN-EXIT
007470         VARYING LOAN-IX FROM 1 BY 1
007480         UNTIL LOAN-IX > LOAN-TAB-CTR.
007490     CLOSE NEW-LOAN-FILE.
007500 8000-WRITE-NEW-LOAN-MASTER-EXIT.
007510     EXIT.
007520
007530 8010-WRITE-ONE-LOAN.
007540     MOVE SPACES                  TO NEW-LOAN-FILE-REC.
007550     MOVE LOAN-TAB-ID (LOAN-IX)   TO LOAN-ID OF NEW-LOAN-FILE-REC.
007560     MOVE LOAN-TAB-CUSTOMER-ID (LOAN-IX) TO
007570         LOAN-CUSTOMER-ID OF NEW-LOAN-FILE-REC.
007580     MOVE LOAN-TAB-ACCOUNT-ID (LOAN-IX) TO
007590         LOAN-ACCOUNT-ID OF NEW-LOAN-FILE-REC.
007600     MOVE LOAN-TAB-PRINCIPAL (LOAN-IX) TO
007610         LOAN-PRINCIPAL OF NEW-LOAN-FILE-REC.
007620     MOVE LOAN-TAB-STATUS (LOAN-IX) TO
007630         LOAN-STATUS OF NEW-LOAN-FILE-REC.
007640     MOVE LOAN-TAB-TYPE (LOAN-IX) TO
007650         LOAN-TYPE OF NEW-LOAN-FILE-REC.
007660     MOVE LOAN-TAB-RATE (LOAN-IX) TO
007670         LOAN-INTEREST-RATE OF NEW-LOAN-FILE-REC.
007680     MOVE LOAN-TAB-TENURE (LOAN-IX) TO
007690         LOAN-TENURE-MONTHS OF NEW-LOAN-FILE-REC.
007700     MOVE LOAN-TAB-EMI (LOAN-IX) TO
007710         LOAN-MONTHLY-EMI OF NEW-LOAN-FILE-REC.
007720     MOVE LOAN-TAB-OUTSTANDING (LOAN-IX) TO
007730         LOAN-OUTSTANDING-AMOUNT OF NEW-LOAN-FILE-REC.
007740     MOVE LOAN-TAB-APPROVED-BY (LOAN-IX) TO
007750         LOAN-APPROVED-BY OF NEW-LOAN-FILE-REC.
007760     MOVE LOAN-TAB-REJECT-REASON (LOAN-IX) TO
007770         LOAN-REJECTION-REASON OF NEW-LOAN-FILE-REC.
007780     MOVE LOAN-TAB-CREATED-AT (LOAN-IX) TO
007790         LOAN-CREATED-AT OF NEW-LOAN-FILE-REC.
007800     MOVE LOAN-TAB-APPROVED-AT (LOAN-IX) TO
007810         LOAN-APPROVED-AT OF NEW-LOAN-FILE-REC.
007820     MOVE LOAN-TAB-DISB-DATE (LOAN-IX) TO
007830         LOAN-DISBURSEMENT-DATE OF NEW-LOAN-FILE-REC.
007840     MOVE LOAN-TAB-EMI-START (LOAN-IX) TO
007850         LOAN-EMI-START-DATE OF NEW-LOAN-FILE-REC.
007860     WRITE NEW-LOAN-FILE-REC.
007870 8010-WRITE-ONE-LOAN-EXIT.
007880     EXIT.
007890
007900 8100-WRITE-NEW-ACCT-MASTER.
007910     OPEN OUTPUT NEW-ACCOUNT-FILE.
007920     PERFORM 8110-WRITE-ONE-ACCT THRU 8110-WRITE-ONE-ACCT-EXIT
007930         VARYING ACCT-IX FROM 1 BY 1
007940         UNTIL ACCT-IX > ACCT-TAB-CTR.
007950     CLOSE NEW-ACCOUNT-FILE.
007960 8100-WRITE-NEW-ACCT-MASTER-EXIT.
007970     EXIT.
007980
007990 8110-WRITE-ONE-ACCT.
008000     MOVE SPACES              TO NEW-ACCOUNT-FILE-REC.
008010     MOVE ACCT-TAB-ID (ACCT-IX) TO
008020                    ACCT-ID OF NEW-ACCOUNT-FILE-REC.
008030     MOVE ACCT-TAB-CUSTOMER-ID (ACCT-IX) TO
008040                    ACCT-CUSTOMER-ID OF NEW-ACCOUNT-FILE-REC.
008050     MOVE ACCT-TAB-NUMBER (ACCT-IX) TO
008060                    ACCT-NUMBER OF NEW-ACCOUNT-FILE-REC.
008070     MOVE ACCT-TAB-BALANCE (ACCT-IX) TO
008080                    ACCT-BALANCE OF NEW-ACCOUNT-FILE-REC.
008090     MOVE ACCT-TAB-STATUS (ACCT-IX) TO
008100                    ACCT-STATUS OF NEW-ACCOUNT-FILE-REC.
008110     MOVE ACCT-TAB-CREATED-AT (ACCT-IX) TO
008120                    ACCT-CREATED-AT OF NEW-ACCOUNT-FILE-REC.
008130     WRITE NEW-ACCOUNT-FILE-REC.
008140 8110-WRITE-ONE-ACCT-EXIT.
008150     EXIT.
008160
008170 9000-END-RUN.
008180     CLOSE LOAN-TRAN-FILE.
008190     CLOSE TXN-FILE.
008200     CLOSE INSTALLMENT-FILE.
008210     DISPLAY 'LNLOAN00 - TRAN READ    = ' WS-TRAN-CTR UPON CRT.
008220     DISPLAY 'LNLOAN00 - INST WRITTEN = ' WS-INST-CTR UPON CRT.
008230     DISPLAY 'LNLOAN00 - REJECTED     = ' WS-REJECT-CTR UPON CRT.
008240 9000-END-RUN-EXIT.
008250     EXIT.
